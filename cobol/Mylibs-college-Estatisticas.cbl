000100******************************************************************
000200* AUTHOR:        MARIA TERESA SILVEIRA
000300* INSTALLATION:  SANTOS DATA CENTER - BIBLIOTECA CENTRAL
000400* DATE-WRITTEN:  03/18/1996
000500* DATE-COMPILED:
000600* SECURITY:      CONFIDENCIAL - USO INTERNO DA BIBLIOTECA
000700******************************************************************
000800* HISTORICO DE ALTERACOES
000900*   03/18/96  MTS  PEDIDO 156   PRIMEIRA VERSAO - INVENTARIO E
001000*                               ATIVIDADE GLOBAL
001100*   09/03/97  DPS  PEDIDO 177   ACRESCENTA LIVROS NUNCA
001200*                               EMPRESTADOS E TOP 5 LIVROS
001300*   11/02/98  DPS  PEDIDO 200   ACRESCENTA TOP 5 SOCIOS MAIS
001400*                               ATIVOS
001500*   01/15/99  MTS  PEDIDO 208   VIRADA DO SECULO - DATAS PASSAM
001600*                               A TER ANO DE 4 DIGITOS (AAAAMMDD)
001700*   06/30/99  MTS  PEDIDO 209   TESTE DE REGRESSAO Y2K CONCLUIDO
001800*   07/11/03  DPS  PEDIDO 258   LE OS QUATRO ARQUIVOS MESTRES
001900*                               DIRETO, SEM CHAMAR OS SERVICOS
002000*   03/22/05  DPS  PEDIDO 272   COLUNAS DE QUANTIDADE (INVENTARIO
002100*                               E TOP 5) ESTAVAM EDITADAS EM 5/7
002200*                               POSICOES; ALARGADAS PARA 10 PARA
002300*                               CASAR COM O LEIAUTE DO RELATORIO
002310*   11/08/05  DPS  PEDIDO 281   REMOVIDA A CLASS ALFANUMERICO DO
002320*                               SPECIAL-NAMES (NUNCA TESTADA EM
002330*                               PROCEDURE DIVISION); C01 AGORA
002340*                               CARIMBA O TOPO DA FOLHA NO
002350*                               CABECALHO E A UPSI-0 GERA TRACE
002360*                               DE REPROCESSAMENTO NO CONSOLE
002400******************************************************************
002500 IDENTIFICATION DIVISION.
002600 PROGRAM-ID.    ESTATISTICAS.
002700 AUTHOR.        MARIA TERESA SILVEIRA.
002800 INSTALLATION.  SANTOS DATA CENTER - BIBLIOTECA CENTRAL.
002900 DATE-WRITTEN.  03/18/1996.
003000 DATE-COMPILED.
003100 SECURITY.      CONFIDENCIAL - USO INTERNO DA BIBLIOTECA.
003200******************************************************************
003300* RELATORIO DE ESTATISTICAS DA BIBLIOTECA.  CHAMADO PELA
003400* BIBLIOTECA UMA UNICA VEZ NO FIM DO LOTE, DEPOIS QUE TODAS AS
003500* TRANSACOES FORAM PROCESSADAS.  LE OS ARQUIVOS MESTRES DIRETO
003600* (NAO CHAMA CATLOGO/SOCIOS/EMPRESTIMO) PORQUE PRECISA VARRER
003700* TUDO PARA MONTAR OS RANKINGS.
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     UPSI-0 IS SW-REPROCESSO ON STATUS IS SW-REPROC-LIGADO
004400                              OFF STATUS IS SW-REPROC-DESLIGADO.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT LIVROS-ARQ ASSIGN TO LIVROS
004900            ORGANIZATION IS SEQUENTIAL
005000            FILE STATUS IS ARQST-LIV.
005100     SELECT EXEMPLARES-ARQ ASSIGN TO EXEMPLAR
005200            ORGANIZATION IS SEQUENTIAL
005300            FILE STATUS IS ARQST-EXE.
005400     SELECT SOCIOS-ARQ ASSIGN TO SOCIOS
005500            ORGANIZATION IS SEQUENTIAL
005600            FILE STATUS IS ARQST-SOC.
005700     SELECT MOVIM-ARQ ASSIGN TO MOVIM
005800            ORGANIZATION IS SEQUENTIAL
005900            FILE STATUS IS ARQST-MOV.
006000     SELECT RELATORIO-ARQ ASSIGN TO RELATORIO
006100            ORGANIZATION IS LINE SEQUENTIAL
006200            FILE STATUS IS ARQST-REL.
006300******************************************************************
006400 DATA DIVISION.
006500 FILE SECTION.
006600 FD  LIVROS-ARQ
006700     LABEL RECORDS STANDARD
006800     RECORD CONTAINS 210 CHARACTERS.
006900 01  REG-LIVRO.
007000     05  LIV-BOOK-ID             PIC X(12).
007100     05  LIV-ISBN                PIC X(13).
007200     05  LIV-TITULO              PIC X(40).
007300     05  LIV-AUTOR               PIC X(30).
007400     05  LIV-EDITORA             PIC X(30).
007500     05  LIV-ANO                 PIC 9(04).
007600     05  LIV-CATEGORIA           PIC X(02).
007700     05  LIV-PALAVRAS-CHAVE      PIC X(60).
007800     05  LIV-STATUS              PIC X(01).
007900     05  LIV-QTD-EMPRESTIMOS     PIC 9(05).
008000     05  LIV-DATA-INCLUSAO       PIC 9(08).
008100     05  LIV-QTD-EXEMPLARES      PIC 9(03).
008200     05  FILLER                  PIC X(02).
008300 01  REG-LIVRO-R REDEFINES REG-LIVRO.
008400     05  FILLER                  PIC X(12).
008500     05  LIV-ISBN-PREFIXO        PIC X(03).
008600     05  FILLER                  PIC X(195).
008700******************************************************************
008800 FD  EXEMPLARES-ARQ
008900     LABEL RECORDS STANDARD
009000     RECORD CONTAINS 80 CHARACTERS.
009100 01  REG-EXEMPLAR.
009200     05  EX-COPY-ID              PIC X(11).
009300     05  EX-ISBN                 PIC X(13).
009400     05  EX-BARCODE              PIC X(05).
009500     05  EX-CONDICAO             PIC X(10).
009600     05  EX-LOCALIZACAO          PIC X(10).
009700     05  EX-STATUS               PIC X(01).
009800         88  EX-DISPONIVEL               VALUE "D".
009900         88  EX-EMPRESTADO               VALUE "E".
010000         88  EX-RESERVADO                VALUE "R".
010100         88  EX-PERDIDO                  VALUE "P".
010200         88  EX-DANIFICADO               VALUE "G".
010300     05  EX-DATA-AQUIS           PIC 9(08).
010400     05  FILLER                  PIC X(22).
010500******************************************************************
010600 FD  SOCIOS-ARQ
010700     LABEL RECORDS STANDARD
010800     RECORD CONTAINS 130 CHARACTERS.
010900 01  REG-SOCIO.
011000     05  SOC-MATRICULA           PIC X(10).
011100     05  SOC-SOBRENOME           PIC X(20).
011200     05  SOC-NOME                PIC X(20).
011300     05  SOC-EMAIL               PIC X(30).
011400     05  SOC-TELEFONE            PIC X(12).
011500     05  SOC-TIPO                PIC X(01).
011600     05  SOC-STATUS              PIC X(01).
011700     05  SOC-LIMITE-EMPR         PIC 9(02).
011800     05  SOC-QTD-EMPR-ATIVOS     PIC 9(02).
011900     05  SOC-DATA-CADASTRO       PIC 9(08).
012000     05  FILLER                  PIC X(24).
012100******************************************************************
012200 FD  MOVIM-ARQ
012300     LABEL RECORDS STANDARD
012400     RECORD CONTAINS 93 CHARACTERS.
012500 01  REG-MOVIM.
012600     05  MOV-LOAN-ID             PIC X(12).
012700     05  MOV-MATRICULA           PIC X(10).
012800     05  MOV-ISBN                PIC X(13).
012900     05  MOV-BARCODE             PIC X(05).
013000     05  MOV-DATA-RETIRADA       PIC 9(08).
013100     05  MOV-DATA-VENCIMENTO     PIC 9(08).
013200     05  MOV-DATA-DEVOLUCAO      PIC 9(08).
013300     05  MOV-RENOVACOES          PIC 9(01).
013400     05  MOV-STATUS              PIC X(01).
013500     05  FILLER                  PIC X(27).
013600******************************************************************
013700 FD  RELATORIO-ARQ
013800     LABEL RECORDS STANDARD.
013900 01  REL-LINHA                   PIC X(70).
014000******************************************************************
014100 WORKING-STORAGE SECTION.
014150******************************************************************
014160* WS-QTD-CHAMADAS-EST - CONTA QUANTAS VEZES ESTE RELATORIO FOI
014170* ACIONADO NESTA JOB (SEMPRE 1 EM RODADA NORMAL); USADO NO TRACE
014180* DE REPROCESSAMENTO (PEDIDO 281).
014190******************************************************************
014195 77  WS-QTD-CHAMADAS-EST         PIC 9(03) COMP VALUE ZERO.
014200******************************************************************
014300 01  WS-CONTROLE-ARQ.
014400     05  ARQST-LIV               PIC X(02) VALUE SPACES.
014500     05  ARQST-EXE               PIC X(02) VALUE SPACES.
014600     05  ARQST-SOC               PIC X(02) VALUE SPACES.
014700     05  ARQST-MOV               PIC X(02) VALUE SPACES.
014800     05  ARQST-REL               PIC X(02) VALUE SPACES.
014900     05  FILLER                  PIC X(10).
015000*
015100 01  WS-TABELA-LIVROS.
015200     05  WS-QTD-LIVROS           PIC 9(05) COMP VALUE ZERO.
015300     05  WS-LIVRO-OCR OCCURS 2000 TIMES
015400                     INDEXED BY WS-IDX-LIV.
015500         10  WS-L-ISBN           PIC X(13).
015600         10  WS-L-TITULO         PIC X(40).
015700         10  WS-L-QTD-EMPR       PIC 9(05).
015800     05  FILLER                  PIC X(01).
015900 01  WS-LIVRO-CHAVE-R REDEFINES WS-TABELA-LIVROS.
016000     05  FILLER                  PIC X(04).
016100     05  FILLER                  PIC X(58) OCCURS 2000 TIMES.
016200*
016300 01  WS-TABELA-EXEMPLARES.
016400     05  WS-QTD-EXEMPLARES       PIC 9(05) COMP VALUE ZERO.
016500     05  WS-EXEMP-OCR OCCURS 5000 TIMES
016600                     INDEXED BY WS-IDX-EXE.
016700         10  WS-E-STATUS         PIC X(01).
016800*
016900     05  FILLER                  PIC X(01).
017000 01  WS-TABELA-SOCIOS.
017100     05  WS-QTD-SOCIOS           PIC 9(05) COMP VALUE ZERO.
017200     05  WS-SOCIO-OCR OCCURS 3000 TIMES
017300                     INDEXED BY WS-IDX-SOC.
017400         10  WS-S-MATRICULA      PIC X(10).
017500         10  WS-S-NOME-COMPLETO  PIC X(41).
017600         10  WS-S-QTD-EMPR       PIC 9(05).
017700*
017800     05  FILLER                  PIC X(01).
017900 01  WS-CONTADORES.
018000     05  WS-QTD-DISPONIVEL       PIC 9(05) COMP VALUE ZERO.
018100     05  WS-QTD-EMPRESTADO       PIC 9(05) COMP VALUE ZERO.
018200     05  WS-QTD-RESERVADO        PIC 9(05) COMP VALUE ZERO.
018300     05  WS-QTD-PERDIDO          PIC 9(05) COMP VALUE ZERO.
018400     05  WS-QTD-DANIFICADO       PIC 9(05) COMP VALUE ZERO.
018500     05  WS-QTD-TOTAL-EXEMPL     PIC 9(05) COMP VALUE ZERO.
018600     05  WS-QTD-TOTAL-EMPR       PIC 9(07) COMP VALUE ZERO.
018700     05  WS-QTD-NUNCA-EMPR       PIC 9(05) COMP VALUE ZERO.
018800     05  WS-QTD-IMPRESSA         PIC 9(02) COMP VALUE ZERO.
018900*
019000     05  FILLER                  PIC X(01).
019100 01  WS-AREA-RANKING.
019200     05  WS-MAIOR-VALOR          PIC 9(07) COMP VALUE ZERO.
019300     05  WS-POS-MAIOR            PIC 9(05) COMP VALUE ZERO.
019400     05  WS-ACHOU-MAIOR          PIC X(01) VALUE "N".
019500         88 WS-ACHOU-MAIOR-SIM           VALUE "S".
019600     05  WS-IDX-RANK             PIC 9(02) COMP VALUE ZERO.
019700     05  WS-JA-IMPRESSO-LIV      PIC X(01) OCCURS 2000 TIMES.
019800     05  WS-JA-IMPRESSO-SOC      PIC X(01) OCCURS 3000 TIMES.
019900*
020000     05  FILLER                  PIC X(01).
020100 01  WS-LINHA-EDITADA.
020200     05  WS-RANK-ED              PIC ZZ9.
020300*    03/22/05  DPS  PEDIDO 272  COLUNA DE 10 POSICOES
020400     05  WS-EMPR-ED              PIC Z(9)9.
020500*    03/22/05  DPS  PEDIDO 272  COLUNA DE 10 POSICOES
020600     05  WS-CONT5-ED             PIC Z(9)9.
020700     05  WS-CONT7-ED             PIC ZZZZZZ9.
020800*
020900     05  FILLER                  PIC X(01).
021000 01  WS-DATA-EXEC-HOJE           PIC 9(08) VALUE ZERO.
021100 01  WS-DATA-EXEC-R REDEFINES WS-DATA-EXEC-HOJE.
021200     05  WS-ANO-EXEC             PIC 9(04).
021300     05  WS-MES-EXEC             PIC 9(02).
021400     05  WS-DIA-EXEC             PIC 9(02).
021500*
021600******************************************************************
021700 LINKAGE SECTION.
021800 01  LK-PARAMETROS-EST.
021900     05  LK-FUNCAO-EST           PIC X(12).
022000         88 LK-EH-GERA-RELATORIO         VALUE "GERA-RELAT  ".
022100     05  LK-DATA-EXEC            PIC 9(08).
022200     05  LK-RETORNO-COD          PIC X(02).
022300         88 LK-RETORNO-OK                VALUE "00".
022400     05  LK-RETORNO-MSG          PIC X(60).
022500     05  FILLER                  PIC X(01).
022600******************************************************************
022700 PROCEDURE DIVISION USING LK-PARAMETROS-EST.
022800******************************************************************
022900 0000-CONTROLE-EST.
023000     MOVE "00" TO LK-RETORNO-COD.
023100     MOVE SPACES TO LK-RETORNO-MSG.
023200     MOVE LK-DATA-EXEC TO WS-DATA-EXEC-HOJE.
023210     ADD 1 TO WS-QTD-CHAMADAS-EST.
023300     IF LK-EH-GERA-RELATORIO
023400         PERFORM 1000-CARREGA-ARQUIVOS THRU 1000-EXIT
023500         PERFORM 1500-ABRE-RELATORIO THRU 1500-EXIT
023600         PERFORM 1600-GRAVA-CABECALHO THRU 1600-EXIT
023700         PERFORM 2000-IMPRIME-INVENTARIO THRU 2000-EXIT
023800         PERFORM 3000-IMPRIME-ATIVIDADE THRU 3000-EXIT
023900         PERFORM 3500-IMPRIME-NUNCA-EMPRESTADOS THRU 3500-EXIT
024000         PERFORM 4000-IMPRIME-TOP-LIVROS THRU 4000-EXIT
024100         PERFORM 5000-IMPRIME-TOP-SOCIOS THRU 5000-EXIT
024200         PERFORM 8000-FECHA-RELATORIO THRU 8000-EXIT.
024210     IF SW-REPROC-LIGADO
024220         PERFORM 9500-TRACE-REPROCESSO THRU 9500-EXIT.
024300     GOBACK.
024310*
024320******************************************************************
024330* 9500-TRACE-REPROCESSO - QUANDO O LOTE E REPROCESSADO (UPSI-0
024340* LIGADA NA JCL), ANOTA NO CONSOLE QUE O RELATORIO SAIU DE UMA
024350* RODADA DE REPROCESSAMENTO, PARA O OPERADOR NAO CONFUNDIR COM A
024360* RODADA ORIGINAL (PEDIDO 281).
024370******************************************************************
024380 9500-TRACE-REPROCESSO.
024390     DISPLAY "ESTATISTICAS - RODADA DE REPROCESSAMENTO - CHAMADA "
024400             WS-QTD-CHAMADAS-EST.
024410 9500-EXIT.
024420     EXIT.
024430*
024500******************************************************************
024600* 1000-CARREGA-ARQUIVOS - LE OS QUATRO ARQUIVOS MESTRES PARA
024700* MEMORIA E ACUMULA OS CONTADORES DE INVENTARIO (PEDIDO 156/177/
024800* 200).
024900******************************************************************
025000 1000-CARREGA-ARQUIVOS.
025100     OPEN INPUT LIVROS-ARQ.
025200     IF ARQST-LIV = "00"
025300         PERFORM 1005-LE-UM-LIVRO THRU 1005-EXIT
025400             UNTIL ARQST-LIV = "10"
025500         CLOSE LIVROS-ARQ.
025600     OPEN INPUT EXEMPLARES-ARQ.
025700     IF ARQST-EXE = "00"
025800         PERFORM 1015-LE-UM-EXEMPLAR THRU 1015-EXIT
025900             UNTIL ARQST-EXE = "10"
026000         CLOSE EXEMPLARES-ARQ.
026100     OPEN INPUT SOCIOS-ARQ.
026200     IF ARQST-SOC = "00"
026300         PERFORM 1025-LE-UM-SOCIO THRU 1025-EXIT
026400             UNTIL ARQST-SOC = "10"
026500         CLOSE SOCIOS-ARQ.
026600     OPEN INPUT MOVIM-ARQ.
026700     IF ARQST-MOV = "00"
026800         PERFORM 1035-LE-UM-MOVIM THRU 1035-EXIT
026900             UNTIL ARQST-MOV = "10"
027000         CLOSE MOVIM-ARQ.
027100 1000-EXIT.
027200     EXIT.
027300*
027400 1005-LE-UM-LIVRO.
027500     READ LIVROS-ARQ
027600         AT END MOVE "10" TO ARQST-LIV
027700         NOT AT END PERFORM 1010-ACUMULA-LIVRO THRU 1010-EXIT.
027800 1005-EXIT.
027900     EXIT.
028000*
028100 1015-LE-UM-EXEMPLAR.
028200     READ EXEMPLARES-ARQ
028300         AT END MOVE "10" TO ARQST-EXE
028400         NOT AT END PERFORM 1020-ACUMULA-EXEMPLAR THRU 1020-EXIT.
028500 1015-EXIT.
028600     EXIT.
028700*
028800 1025-LE-UM-SOCIO.
028900     READ SOCIOS-ARQ
029000         AT END MOVE "10" TO ARQST-SOC
029100         NOT AT END PERFORM 1030-ACUMULA-SOCIO THRU 1030-EXIT.
029200 1025-EXIT.
029300     EXIT.
029400*
029500 1035-LE-UM-MOVIM.
029600     READ MOVIM-ARQ
029700         AT END MOVE "10" TO ARQST-MOV
029800         NOT AT END PERFORM 1040-ACUMULA-MOVIM THRU 1040-EXIT.
029900 1035-EXIT.
030000     EXIT.
030100*
030200 1010-ACUMULA-LIVRO.
030300     ADD 1 TO WS-QTD-LIVROS.
030400     SET WS-IDX-LIV TO WS-QTD-LIVROS.
030500     MOVE LIV-ISBN TO WS-L-ISBN (WS-IDX-LIV).
030600     MOVE LIV-TITULO TO WS-L-TITULO (WS-IDX-LIV).
030700     MOVE LIV-QTD-EMPRESTIMOS TO WS-L-QTD-EMPR (WS-IDX-LIV).
030800     MOVE "N" TO WS-JA-IMPRESSO-LIV (WS-IDX-LIV).
030900     IF LIV-QTD-EMPRESTIMOS = ZERO
031000         ADD 1 TO WS-QTD-NUNCA-EMPR.
031100 1010-EXIT.
031200     EXIT.
031300*
031400 1020-ACUMULA-EXEMPLAR.
031500     ADD 1 TO WS-QTD-EXEMPLARES.
031600     SET WS-IDX-EXE TO WS-QTD-EXEMPLARES.
031700     MOVE EX-STATUS TO WS-E-STATUS (WS-IDX-EXE).
031800     ADD 1 TO WS-QTD-TOTAL-EXEMPL.
031900     EVALUATE EX-STATUS
032000         WHEN "D" ADD 1 TO WS-QTD-DISPONIVEL
032100         WHEN "E" ADD 1 TO WS-QTD-EMPRESTADO
032200         WHEN "R" ADD 1 TO WS-QTD-RESERVADO
032300         WHEN "P" ADD 1 TO WS-QTD-PERDIDO
032400         WHEN "G" ADD 1 TO WS-QTD-DANIFICADO
032500     END-EVALUATE.
032600 1020-EXIT.
032700     EXIT.
032800*
032900 1030-ACUMULA-SOCIO.
033000     ADD 1 TO WS-QTD-SOCIOS.
033100     SET WS-IDX-SOC TO WS-QTD-SOCIOS.
033200     MOVE SOC-MATRICULA TO WS-S-MATRICULA (WS-IDX-SOC).
033300     STRING SOC-NOME DELIMITED BY SIZE
033400            " " DELIMITED BY SIZE
033500            SOC-SOBRENOME DELIMITED BY SIZE
033600            INTO WS-S-NOME-COMPLETO (WS-IDX-SOC).
033700     MOVE ZERO TO WS-S-QTD-EMPR (WS-IDX-SOC).
033800     MOVE "N" TO WS-JA-IMPRESSO-SOC (WS-IDX-SOC).
033900 1030-EXIT.
034000     EXIT.
034100*
034200 1040-ACUMULA-MOVIM.
034300     ADD 1 TO WS-QTD-TOTAL-EMPR.
034400     PERFORM 1041-SOMA-EMPR-SOCIO THRU 1041-EXIT
034500         VARYING WS-IDX-SOC FROM 1 BY 1
034600         UNTIL WS-IDX-SOC > WS-QTD-SOCIOS.
034700 1040-EXIT.
034800     EXIT.
034900*
035000 1041-SOMA-EMPR-SOCIO.
035100     IF WS-S-MATRICULA (WS-IDX-SOC) = MOV-MATRICULA
035200         ADD 1 TO WS-S-QTD-EMPR (WS-IDX-SOC).
035300 1041-EXIT.
035400     EXIT.
035500*
035600 1500-ABRE-RELATORIO.
035700     OPEN OUTPUT RELATORIO-ARQ.
035800 1500-EXIT.
035900     EXIT.
036000*
036100******************************************************************
036200* 1600-GRAVA-CABECALHO - CARIMBA A DATA-BASE DO LOTE NO TOPO DO
036300* RELATORIO, DECOMPOSTA VIA WS-DATA-EXEC-R (PEDIDO 258).
036400******************************************************************
036500 1600-GRAVA-CABECALHO.
036600     MOVE SPACES TO REL-LINHA.
036700     STRING "RELATORIO DE ESTATISTICAS - DATA-BASE " DELIMITED
036800            BY SIZE
036900            WS-MES-EXEC DELIMITED BY SIZE
037000            "/" DELIMITED BY SIZE
037100            WS-DIA-EXEC DELIMITED BY SIZE
037200            "/" DELIMITED BY SIZE
037300            WS-ANO-EXEC DELIMITED BY SIZE
037400            INTO REL-LINHA.
037410*    CABECALHO SEMPRE NO TOPO DA FOLHA (PEDIDO 281).
037420     WRITE REL-LINHA AFTER ADVANCING C01.
037600 1600-EXIT.
037700     EXIT.
037800*
037900******************************************************************
038000* 2000-IMPRIME-INVENTARIO - SECAO 1: ETAT DE L'INVENTAIRE, TABELA
038100* STATUT/QUANTITE (PEDIDO 156).
038200******************************************************************
038300 2000-IMPRIME-INVENTARIO.
038400     PERFORM 9000-GRAVA-BARRA THRU 9000-EXIT.
038500     MOVE "                ETAT DE L'INVENTAIRE" TO REL-LINHA.
038600     WRITE REL-LINHA.
038700     PERFORM 9000-GRAVA-BARRA THRU 9000-EXIT.
038800     MOVE "Statut         Quantite" TO REL-LINHA.
038900     WRITE REL-LINHA.
039000     MOVE ALL "-" TO REL-LINHA(1:30).
039100     MOVE SPACES TO REL-LINHA(31:40).
039200     WRITE REL-LINHA.
039300     PERFORM 2010-GRAVA-LINHA-INVENT THRU 2010-EXIT.
039400 2000-EXIT.
039500     EXIT.
039600*
039700 2010-GRAVA-LINHA-INVENT.
039800     MOVE SPACES TO REL-LINHA.
039900     MOVE WS-QTD-TOTAL-EXEMPL TO WS-CONT5-ED.
040000     STRING "Total          " DELIMITED BY SIZE
040100            WS-CONT5-ED DELIMITED BY SIZE
040200            INTO REL-LINHA.
040300     WRITE REL-LINHA.
040400     MOVE SPACES TO REL-LINHA.
040500     MOVE WS-QTD-DISPONIVEL TO WS-CONT5-ED.
040600     STRING "Disponible     " DELIMITED BY SIZE
040700            WS-CONT5-ED DELIMITED BY SIZE
040800            INTO REL-LINHA.
040900     WRITE REL-LINHA.
041000     MOVE SPACES TO REL-LINHA.
041100     MOVE WS-QTD-EMPRESTADO TO WS-CONT5-ED.
041200     STRING "Emprunte       " DELIMITED BY SIZE
041300            WS-CONT5-ED DELIMITED BY SIZE
041400            INTO REL-LINHA.
041500     WRITE REL-LINHA.
041600     MOVE SPACES TO REL-LINHA.
041700     MOVE WS-QTD-RESERVADO TO WS-CONT5-ED.
041800     STRING "Reserve        " DELIMITED BY SIZE
041900            WS-CONT5-ED DELIMITED BY SIZE
042000            INTO REL-LINHA.
042100     WRITE REL-LINHA.
042200     MOVE SPACES TO REL-LINHA.
042300     MOVE WS-QTD-PERDIDO TO WS-CONT5-ED.
042400     STRING "Perdu          " DELIMITED BY SIZE
042500            WS-CONT5-ED DELIMITED BY SIZE
042600            INTO REL-LINHA.
042700     WRITE REL-LINHA.
042800     MOVE SPACES TO REL-LINHA.
042900     MOVE WS-QTD-DANIFICADO TO WS-CONT5-ED.
043000     STRING "Endommage      " DELIMITED BY SIZE
043100            WS-CONT5-ED DELIMITED BY SIZE
043200            INTO REL-LINHA.
043300     WRITE REL-LINHA.
043400 2010-EXIT.
043500     EXIT.
043600*
043700******************************************************************
043800* 3000-IMPRIME-ATIVIDADE - SECAO 2: ACTIVITE GLOBALE (PEDIDO
043900* 156).
044000******************************************************************
044100 3000-IMPRIME-ATIVIDADE.
044200     MOVE SPACES TO REL-LINHA.
044300     WRITE REL-LINHA.
044400     PERFORM 9000-GRAVA-BARRA THRU 9000-EXIT.
044500     MOVE "                  ACTIVITE GLOBALE" TO REL-LINHA.
044600     WRITE REL-LINHA.
044700     PERFORM 9000-GRAVA-BARRA THRU 9000-EXIT.
044800     MOVE SPACES TO REL-LINHA.
044900     MOVE WS-QTD-TOTAL-EMPR TO WS-CONT7-ED.
045000     STRING "Total d'emprunts historiques : "
045100                DELIMITED BY SIZE
045200            WS-CONT7-ED DELIMITED BY SIZE
045300            INTO REL-LINHA.
045400     WRITE REL-LINHA.
045500 3000-EXIT.
045600     EXIT.
045700*
045800******************************************************************
045900* 3500-IMPRIME-NUNCA-EMPRESTADOS - SECAO 3: LIVRES JAMAIS
046000* EMPRUNTES, ATE 10 LINHAS (PEDIDO 177).
046100******************************************************************
046200 3500-IMPRIME-NUNCA-EMPRESTADOS.
046300     MOVE SPACES TO REL-LINHA.
046400     WRITE REL-LINHA.
046500     PERFORM 9000-GRAVA-BARRA THRU 9000-EXIT.
046600     MOVE "            LIVRES JAMAIS EMPRUNTES" TO REL-LINHA.
046700     WRITE REL-LINHA.
046800     PERFORM 9000-GRAVA-BARRA THRU 9000-EXIT.
046900     MOVE SPACES TO REL-LINHA.
047000     MOVE WS-QTD-NUNCA-EMPR TO WS-CONT5-ED.
047100     STRING "Nombre : " DELIMITED BY SIZE
047200            WS-CONT5-ED DELIMITED BY SIZE
047300            INTO REL-LINHA.
047400     WRITE REL-LINHA.
047500     IF WS-QTD-NUNCA-EMPR = ZERO
047600         MOVE "  (aucun)" TO REL-LINHA
047700         WRITE REL-LINHA
047800     ELSE
047900         MOVE ZERO TO WS-QTD-IMPRESSA
048000         PERFORM 3510-IMPRIME-UM-NUNCA THRU 3510-EXIT
048100             VARYING WS-IDX-LIV FROM 1 BY 1
048200             UNTIL WS-IDX-LIV > WS-QTD-LIVROS
048300                 OR WS-QTD-IMPRESSA >= 10.
048400 3500-EXIT.
048500     EXIT.
048600*
048700 3510-IMPRIME-UM-NUNCA.
048800     IF WS-L-QTD-EMPR (WS-IDX-LIV) = ZERO
048900         MOVE SPACES TO REL-LINHA
049000         STRING "  -> " DELIMITED BY SIZE
049100                WS-L-TITULO (WS-IDX-LIV) DELIMITED BY SIZE
049200                " (" DELIMITED BY SIZE
049300                WS-L-ISBN (WS-IDX-LIV) DELIMITED BY SIZE
049400                ")" DELIMITED BY SIZE
049500                INTO REL-LINHA
049600         WRITE REL-LINHA
049700         ADD 1 TO WS-QTD-IMPRESSA.
049800 3510-EXIT.
049900     EXIT.
050000*
050100******************************************************************
050200* 4000-IMPRIME-TOP-LIVROS - SECAO 4: TOP 5 LIVROS, ORDEM
050300* DECRESCENTE DE EMPRESTIMOS (PEDIDO 177).
050400******************************************************************
050500 4000-IMPRIME-TOP-LIVROS.
050600     MOVE SPACES TO REL-LINHA.
050700     WRITE REL-LINHA.
050800     PERFORM 9000-GRAVA-BARRA THRU 9000-EXIT.
050900     MOVE "      TOP 5 DES LIVRES LES PLUS EMPRUNTES" TO REL-LINHA.
051000     WRITE REL-LINHA.
051100     PERFORM 9000-GRAVA-BARRA THRU 9000-EXIT.
051200     MOVE "Rang  Titre                         Emprunts" TO
051300         REL-LINHA.
051400     WRITE REL-LINHA.
051500     MOVE ALL "-" TO REL-LINHA(1:60).
051600     MOVE SPACES TO REL-LINHA(61:10).
051700     WRITE REL-LINHA.
051800     MOVE ZERO TO WS-IDX-RANK.
051900     PERFORM 4010-IMPRIME-UM-RANK-LIVRO THRU 4010-EXIT
052000         VARYING WS-IDX-RANK FROM 1 BY 1
052100         UNTIL WS-IDX-RANK > 5.
052200 4000-EXIT.
052300     EXIT.
052400*
052500 4010-IMPRIME-UM-RANK-LIVRO.
052510*    SELECAO POR "MAIOR AINDA NAO IMPRESSO" A CADA CHAMADA (5X,
052520*    UMA POR POSICAO DO RANKING) EM VEZ DE ORDENAR A TABELA
052530*    INTEIRA -- SO 5 LUGARES, NAO COMPENSA UM SORT.
052600     MOVE "N" TO WS-ACHOU-MAIOR.
052700     MOVE ZERO TO WS-MAIOR-VALOR.
052800     PERFORM 4011-TESTA-MAIOR-LIVRO THRU 4011-EXIT
052900         VARYING WS-IDX-LIV FROM 1 BY 1
053000         UNTIL WS-IDX-LIV > WS-QTD-LIVROS.
053100     IF WS-ACHOU-MAIOR-SIM
053200         MOVE "S" TO WS-JA-IMPRESSO-LIV (WS-POS-MAIOR)
053300         MOVE WS-IDX-RANK TO WS-RANK-ED
053400         MOVE WS-L-QTD-EMPR (WS-POS-MAIOR) TO WS-EMPR-ED
053500         MOVE SPACES TO REL-LINHA
053600         STRING WS-RANK-ED DELIMITED BY SIZE
053700                "   " DELIMITED BY SIZE
053800                WS-L-TITULO (WS-POS-MAIOR) (1:28) DELIMITED BY
053900                    SIZE
054000                "  " DELIMITED BY SIZE
054100                WS-EMPR-ED DELIMITED BY SIZE
054200                INTO REL-LINHA
054300         WRITE REL-LINHA.
054400 4010-EXIT.
054500     EXIT.
054600*
054700 4011-TESTA-MAIOR-LIVRO.
054800     IF WS-JA-IMPRESSO-LIV (WS-IDX-LIV) = "N"
054900        AND WS-L-QTD-EMPR (WS-IDX-LIV) > WS-MAIOR-VALOR
055000         MOVE WS-L-QTD-EMPR (WS-IDX-LIV) TO WS-MAIOR-VALOR
055100         MOVE "S" TO WS-ACHOU-MAIOR
055200         SET WS-POS-MAIOR TO WS-IDX-LIV.
055300 4011-EXIT.
055400     EXIT.
055500*
055600******************************************************************
055700* 5000-IMPRIME-TOP-SOCIOS - SECAO 5: TOP 5 SOCIOS, ORDEM
055800* DECRESCENTE DE EMPRESTIMOS (PEDIDO 200).
055900******************************************************************
056000 5000-IMPRIME-TOP-SOCIOS.
056100     MOVE SPACES TO REL-LINHA.
056200     WRITE REL-LINHA.
056300     PERFORM 9000-GRAVA-BARRA THRU 9000-EXIT.
056400     MOVE "   TOP 5 DES UTILISATEURS LES PLUS ACTIFS" TO
056500         REL-LINHA.
056600     WRITE REL-LINHA.
056700     PERFORM 9000-GRAVA-BARRA THRU 9000-EXIT.
056800     MOVE "Rang  Nom                           Emprunts" TO
056900         REL-LINHA.
057000     WRITE REL-LINHA.
057100     MOVE ALL "-" TO REL-LINHA(1:60).
057200     MOVE SPACES TO REL-LINHA(61:10).
057300     WRITE REL-LINHA.
057400     PERFORM 5010-IMPRIME-UM-RANK-SOCIO THRU 5010-EXIT
057500         VARYING WS-IDX-RANK FROM 1 BY 1
057600         UNTIL WS-IDX-RANK > 5.
057700 5000-EXIT.
057800     EXIT.
057900*
058000 5010-IMPRIME-UM-RANK-SOCIO.
058100     MOVE "N" TO WS-ACHOU-MAIOR.
058200     MOVE ZERO TO WS-MAIOR-VALOR.
058300     PERFORM 5011-TESTA-MAIOR-SOCIO THRU 5011-EXIT
058400         VARYING WS-IDX-SOC FROM 1 BY 1
058500         UNTIL WS-IDX-SOC > WS-QTD-SOCIOS.
058600     IF WS-ACHOU-MAIOR-SIM
058700         MOVE "S" TO WS-JA-IMPRESSO-SOC (WS-POS-MAIOR)
058800         MOVE WS-IDX-RANK TO WS-RANK-ED
058900         MOVE WS-S-QTD-EMPR (WS-POS-MAIOR) TO WS-EMPR-ED
059000         MOVE SPACES TO REL-LINHA
059100         STRING WS-RANK-ED DELIMITED BY SIZE
059200                "   " DELIMITED BY SIZE
059300                WS-S-NOME-COMPLETO (WS-POS-MAIOR) (1:28)
059400                    DELIMITED BY SIZE
059500                "  " DELIMITED BY SIZE
059600                WS-EMPR-ED DELIMITED BY SIZE
059700                INTO REL-LINHA
059800         WRITE REL-LINHA.
059900 5010-EXIT.
060000     EXIT.
060100*
060200 5011-TESTA-MAIOR-SOCIO.
060300     IF WS-JA-IMPRESSO-SOC (WS-IDX-SOC) = "N"
060400        AND WS-S-QTD-EMPR (WS-IDX-SOC) > WS-MAIOR-VALOR
060500         MOVE WS-S-QTD-EMPR (WS-IDX-SOC) TO WS-MAIOR-VALOR
060600         MOVE "S" TO WS-ACHOU-MAIOR
060700         SET WS-POS-MAIOR TO WS-IDX-SOC.
060800 5011-EXIT.
060900     EXIT.
061000*
061100 9000-GRAVA-BARRA.
061200     MOVE ALL "=" TO REL-LINHA.
061300     WRITE REL-LINHA.
061400 9000-EXIT.
061500     EXIT.
061600*
061700 8000-FECHA-RELATORIO.
061800     CLOSE RELATORIO-ARQ.
061900 8000-EXIT.
062000     EXIT.
