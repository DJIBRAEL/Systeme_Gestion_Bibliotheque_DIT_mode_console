000100******************************************************************
000200* AUTHOR:        RENATA SANTANA
000300* INSTALLATION:  SANTOS DATA CENTER - BIBLIOTECA CENTRAL
000400* DATE-WRITTEN:  02/14/1996
000500* DATE-COMPILED:
000600* SECURITY:      CONFIDENCIAL - USO INTERNO DA BIBLIOTECA
000700******************************************************************
000800* HISTORICO DE ALTERACOES
000900*   02/14/96  RSA  PEDIDO 155   PRIMEIRA VERSAO - FILA DE ESPERA
001000*                               POR TITULO, ORDEM DE CHEGADA
001100*   09/03/97  DPS  PEDIDO 175   IMPEDE SEGUNDA RESERVA VIVA DO
001200*                               MESMO SOCIO PARA O MESMO ISBN
001300*   11/02/98  DPS  PEDIDO 199   AVISA O PROXIMO DA FILA QUANDO A
001400*                               DEVOLUCAO LIBERA UM EXEMPLAR,
001500*                               GRAVANDO EM NOTIFICACAO
001600*   01/15/99  MTS  PEDIDO 208   VIRADA DO SECULO - DATAS PASSAM
001700*                               A TER ANO DE 4 DIGITOS (AAAAMMDD)
001800*   06/30/99  MTS  PEDIDO 209   TESTE DE REGRESSAO Y2K CONCLUIDO
001900*   07/11/03  DPS  PEDIDO 258   CONFIRMACAO DE RESERVA CHAMA O
002000*                               EMPRESTIMO DIRETO EM VEZ DE PEDIR
002100*                               NOVA TRANSACAO NO LOTE SEGUINTE
002200*   03/22/05  DPS  PEDIDO 271   88-NIVEL RES-CANCELADA/RES-ATENDIDA
002300*                               ESTAVAM TROCADOS - CANCELAMENTO
002400*                               GRAVAVA "A" E CONFIRMACAO GRAVAVA
002500*                               "C"; CORRIGIDO PARA "A"=CANCELADA
002600*                               E "C"=ATENDIDA (VER 2500/3500)
002610*   11/08/05  DPS  PEDIDO 280   3500-CONFIRMA-RESERVA SO ACEITA
002620*                               RESERVA COM STATUS "N" (NOTIFICADA);
002630*                               ANTES CONFIRMAVA RESERVA "W" OU JA
002640*                               ENCERRADA
002650*   11/08/05  DPS  PEDIDO 281   REMOVIDOS C01 E CLASS ALFANUMERICO
002660*                               DO SPECIAL-NAMES (NUNCA USADOS);
002670*                               UPSI-0 JORNALIZA UM AVISO NA
002680*                               PRIMEIRA CARGA DA TABELA QUANDO O
002690*                               LOTE E REPROCESSAMENTO
002700******************************************************************
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID.    RESERVA.
003000 AUTHOR.        RENATA SANTANA.
003100 INSTALLATION.  SANTOS DATA CENTER - BIBLIOTECA CENTRAL.
003200 DATE-WRITTEN.  02/14/1996.
003300 DATE-COMPILED.
003400 SECURITY.      CONFIDENCIAL - USO INTERNO DA BIBLIOTECA.
003500******************************************************************
003600* SERVICO DE RESERVA.  MANTEM A FILA DE ESPERA POR TITULO EM
003700* ORDEM DE CHEGADA (QUEUE-SEQ).  E CHAMADO PELA DEVOLUCAO SEMPRE
003800* QUE UM EXEMPLAR VOLTA A FICAR DISPONIVEL, PARA AVISAR O
003900* PRIMEIRO DA FILA (GRAVANDO EM NOTIFICACAO) E PODE SER CHAMADO
004000* PELA BIBLIOTECA PARA CONFIRMAR A RESERVA EM EMPRESTIMO.
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004700     UPSI-0 IS SW-REPROCESSO ON STATUS IS SW-REPROC-LIGADO
004800                              OFF STATUS IS SW-REPROC-DESLIGADO.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT RESERVA-ARQ ASSIGN TO RESERVA
005200            ORGANIZATION IS SEQUENTIAL
005300            FILE STATUS IS ARQST-RES.
005400     SELECT NOTIFICA-ARQ ASSIGN TO NOTIFICA
005500            ORGANIZATION IS LINE SEQUENTIAL
005600            FILE STATUS IS ARQST-NTF.
005700******************************************************************
005800 DATA DIVISION.
005900 FILE SECTION.
006000 FD  RESERVA-ARQ
006100     LABEL RECORDS STANDARD
006200     RECORD CONTAINS 60 CHARACTERS.
006300 01  REG-RESERVA.
006400     05  RES-RESERVA-ID          PIC X(12).
006500     05  RES-MATRICULA           PIC X(10).
006600     05  RES-ISBN                PIC X(13).
006700     05  RES-DATA-RESERVA        PIC 9(08).
006800     05  RES-STATUS              PIC X(01).
006900         88  RES-AGUARDANDO              VALUE "W".
007000         88  RES-NOTIFICADA              VALUE "N".
007100         88  RES-ATENDIDA                VALUE "C".
007200         88  RES-CANCELADA               VALUE "A".
007300     05  RES-ORDEM-FILA          PIC 9(04).
007400     05  FILLER                  PIC X(12).
007500 01  REG-RESERVA-R REDEFINES REG-RESERVA.
007600     05  RES-CHAVE-ID            PIC X(12).
007700     05  FILLER                  PIC X(48).
007800 01  REG-RESERVA-DATA-R REDEFINES REG-RESERVA.
007900     05  FILLER                  PIC X(35).
008000     05  RES-DATA-R.
008100         10  RES-ANO-RESERVA     PIC 9(04).
008200         10  RES-MES-RESERVA     PIC 9(02).
008300         10  RES-DIA-RESERVA     PIC 9(02).
008400     05  FILLER                  PIC X(17).
008500******************************************************************
008600 FD  NOTIFICA-ARQ
008700     LABEL RECORDS STANDARD.
008800 01  NTF-LINHA                   PIC X(90).
008900******************************************************************
009000 WORKING-STORAGE SECTION.
009050******************************************************************
009060* WS-QTD-CARGAS-RES - CONTA QUANTAS VEZES A TABELA DE RESERVAS FOI
009070* RECARREGADA NESTA JOB (SEMPRE 1); USADO SO NO AVISO DE
009080* REPROCESSAMENTO (PEDIDO 281).
009090******************************************************************
009095 77  WS-QTD-CARGAS-RES           PIC 9(03) COMP VALUE ZERO.
009100******************************************************************
009200 01  WS-CONTROLE-ARQ.
009300     05  ARQST-RES               PIC X(02) VALUE SPACES.
009400     05  ARQST-NTF               PIC X(02) VALUE SPACES.
009500     05  WS-TABELAS-CARREGADAS   PIC X(01) VALUE "N".
009600         88 WS-JA-CARREGADO              VALUE "S".
009700     05  FILLER                  PIC X(10).
009800*
009900 01  WS-TABELA-RESERVA.
010000     05  WS-QTD-RESERVAS         PIC 9(05) COMP VALUE ZERO.
010100     05  WS-RES-OCR OCCURS 6000 TIMES
010200                    INDEXED BY WS-IDX-RES.
010300         10  WS-R-RESERVA-ID     PIC X(12).
010400         10  WS-R-MATRICULA      PIC X(10).
010500         10  WS-R-ISBN           PIC X(13).
010600         10  WS-R-DATA-RESERVA   PIC 9(08).
010700         10  WS-R-STATUS         PIC X(01).
010800         10  WS-R-ORDEM-FILA     PIC 9(04).
010900*
011000     05  FILLER                  PIC X(01).
011100 01  WS-AREA-TRABALHO.
011200     05  WS-DATA-EXEC            PIC 9(08).
011300     05  WS-DATA-EXEC-R REDEFINES WS-DATA-EXEC.
011400         10  WS-ANO-EXEC         PIC 9(04).
011500         10  WS-MES-EXEC         PIC 9(02).
011600         10  WS-DIA-EXEC         PIC 9(02).
011700     05  WS-ACHOU                PIC X(01) VALUE "N".
011800         88 WS-ACHOU-SIM                 VALUE "S".
011900     05  WS-POS-ACHADA           PIC 9(05) COMP VALUE ZERO.
012000     05  WS-MAIOR-ORDEM          PIC 9(04) VALUE ZERO.
012100     05  WS-MENOR-ORDEM          PIC 9(04) VALUE 9999.
012200*
012300     05  FILLER                  PIC X(01).
012400 01  WS-PARAM-CATLOGO.
012500     05  WS-CAT-FUNCAO           PIC X(12).
012600     05  WS-CAT-DATA-EXEC        PIC 9(08).
012700     05  WS-CAT-ISBN             PIC X(13).
012800     05  WS-CAT-TITULO           PIC X(40).
012900     05  WS-CAT-AUTOR            PIC X(30).
013000     05  WS-CAT-EDITORA          PIC X(30).
013100     05  WS-CAT-ANO              PIC 9(04).
013200     05  WS-CAT-CATEGORIA        PIC X(02).
013300     05  WS-CAT-PALAVRAS         PIC X(60).
013400     05  WS-CAT-BARCODE          PIC X(05).
013500     05  WS-CAT-CONDICAO         PIC X(10).
013600     05  WS-CAT-LOCALIZACAO      PIC X(10).
013700     05  WS-CAT-ATOR             PIC X(10).
013800     05  WS-CAT-RETORNO-COD      PIC X(02).
013900         88 WS-CAT-RETORNO-OK            VALUE "00".
014000     05  WS-CAT-RETORNO-MSG      PIC X(60).
014100     05  WS-CAT-STATUS-ATUAL     PIC X(01).
014200     05  WS-CAT-DISPONIVEIS      PIC 9(03).
014300     05  WS-CAT-COPY-ID-ESCOLH   PIC X(11).
014400*
014500     05  FILLER                  PIC X(01).
014600 01  WS-PARAM-EMPRESTIMO.
014700     05  WS-EMP-FUNCAO           PIC X(12).
014800     05  WS-EMP-DATA-EXEC        PIC 9(08).
014900     05  WS-EMP-MATRICULA        PIC X(10).
015000     05  WS-EMP-ISBN             PIC X(13).
015100     05  WS-EMP-BARCODE          PIC X(05).
015200     05  WS-EMP-PRAZO-DIAS       PIC 9(03).
015300     05  WS-EMP-LOAN-ID          PIC X(12).
015400     05  WS-EMP-ATOR             PIC X(10).
015500     05  WS-EMP-RETORNO-COD      PIC X(02).
015600         88 WS-EMP-RETORNO-OK            VALUE "00".
015700     05  WS-EMP-RETORNO-MSG      PIC X(60).
015800*
015900     05  FILLER                  PIC X(01).
016000 01  WS-PARAM-GERADOR.
016100     05  WS-GID-FUNCAO           PIC X(08).
016200     05  WS-GID-PREFIXO          PIC X(04).
016300     05  WS-GID-DATA-EXEC        PIC 9(08).
016400     05  WS-GID-ID-GERADO        PIC X(12).
016500*
016600     05  FILLER                  PIC X(01).
016700 01  WS-PARAM-JORNAL.
016800     05  WS-JRN-FUNCAO           PIC X(08).
016900     05  WS-JRN-DATA             PIC 9(08).
017000     05  WS-JRN-NIVEL            PIC X(07).
017100     05  WS-JRN-ATOR             PIC X(10).
017200     05  WS-JRN-ACAO             PIC X(25).
017300     05  WS-JRN-ALVO             PIC X(13).
017400     05  WS-JRN-DETALHE          PIC X(60).
017500******************************************************************
017600     05  FILLER                  PIC X(01).
017700 LINKAGE SECTION.
017800 01  LK-PARAMETROS-RES.
017900     05  LK-FUNCAO-RES           PIC X(12).
018000         88 LK-EH-RESERVAR               VALUE "RESERVAR    ".
018100         88 LK-EH-CANCELA-RES            VALUE "CANCELA-RES ".
018200         88 LK-EH-PROCESSA-FILA          VALUE "PROCESSA-FIL".
018300         88 LK-EH-CONFIRMA-RES           VALUE "CONFIRMA-RES".
018400         88 LK-EH-ENCERRA-RES            VALUE "ENCERRA     ".
018500     05  LK-DATA-EXEC            PIC 9(08).
018600     05  LK-RES-MATRICULA        PIC X(10).
018700     05  LK-RES-ISBN             PIC X(13).
018800     05  LK-RES-ATOR             PIC X(10).
018900     05  LK-RES-RESERVA-ID       PIC X(12).
019000     05  LK-RETORNO-COD          PIC X(02).
019100         88 LK-RETORNO-OK                VALUE "00".
019200     05  LK-RETORNO-MSG          PIC X(60).
019300     05  FILLER                  PIC X(01).
019400******************************************************************
019500 PROCEDURE DIVISION USING LK-PARAMETROS-RES.
019600******************************************************************
019700 0000-CONTROLE-RES.
019800     MOVE "00" TO LK-RETORNO-COD.
019900     MOVE SPACES TO LK-RETORNO-MSG.
020000     MOVE LK-DATA-EXEC TO WS-DATA-EXEC.
020100     IF NOT WS-JA-CARREGADO
020110         ADD 1 TO WS-QTD-CARGAS-RES
020120         IF SW-REPROC-LIGADO
020130             PERFORM 9010-JORNALIZA-REPROC THRU 9010-EXIT
020140         END-IF
020200         PERFORM 1000-CARREGA-TABELA THRU 1000-EXIT
020300         MOVE "S" TO WS-TABELAS-CARREGADAS.
020400     EVALUATE TRUE
020500         WHEN LK-EH-RESERVAR
020600             PERFORM 2000-RESERVAR THRU 2000-EXIT
020700         WHEN LK-EH-CANCELA-RES
020800             PERFORM 2500-CANCELA-RESERVA THRU 2500-EXIT
020900         WHEN LK-EH-PROCESSA-FILA
021000             PERFORM 3000-PROCESSA-FILA THRU 3000-EXIT
021100         WHEN LK-EH-CONFIRMA-RES
021200             PERFORM 3500-CONFIRMA-RESERVA THRU 3500-EXIT
021300         WHEN LK-EH-ENCERRA-RES
021400             PERFORM 9000-ENCERRA THRU 9000-EXIT
021500     END-EVALUATE.
021600     GOBACK.
021700*
021800******************************************************************
021900* 1000-CARREGA-TABELA - LE O ARQUIVO DE RESERVAS PARA MEMORIA NA
022000* PRIMEIRA CHAMADA DO LOTE (PEDIDO 155).
022100******************************************************************
022200 1000-CARREGA-TABELA.
022300     MOVE ZERO TO WS-QTD-RESERVAS.
022400     OPEN INPUT RESERVA-ARQ.
022500     IF ARQST-RES = "00"
022600         PERFORM 1005-LE-UMA-RESERVA THRU 1005-EXIT
022700             UNTIL ARQST-RES = "10"
022800         CLOSE RESERVA-ARQ.
022900 1000-EXIT.
023000     EXIT.
023100*
023200 1005-LE-UMA-RESERVA.
023300     READ RESERVA-ARQ
023400         AT END MOVE "10" TO ARQST-RES
023500         NOT AT END PERFORM 1010-ACUMULA-RESERVA THRU 1010-EXIT.
023600 1005-EXIT.
023700     EXIT.
023800*
023900 1010-ACUMULA-RESERVA.
024000     ADD 1 TO WS-QTD-RESERVAS.
024100     SET WS-IDX-RES TO WS-QTD-RESERVAS.
024200     MOVE RES-RESERVA-ID   TO WS-R-RESERVA-ID (WS-IDX-RES).
024300     MOVE RES-MATRICULA    TO WS-R-MATRICULA (WS-IDX-RES).
024400     MOVE RES-ISBN         TO WS-R-ISBN (WS-IDX-RES).
024500     MOVE RES-DATA-RESERVA TO WS-R-DATA-RESERVA (WS-IDX-RES).
024600     MOVE RES-STATUS       TO WS-R-STATUS (WS-IDX-RES).
024700     MOVE RES-ORDEM-FILA   TO WS-R-ORDEM-FILA (WS-IDX-RES).
024800 1010-EXIT.
024900     EXIT.
025000*
025100******************************************************************
025200* 2000-RESERVAR - REJEITA SE JA HOUVER EXEMPLAR DISPONIVEL (NAO
025300* PRECISA RESERVAR) OU SE O SOCIO JA TIVER RESERVA VIVA PARA O
025400* MESMO ISBN (PEDIDO 175).  ENTRA NO FIM DA FILA.
025500******************************************************************
025600 2000-RESERVAR.
025700     MOVE "CONSULTA-LIV" TO WS-CAT-FUNCAO.
025800     MOVE WS-DATA-EXEC TO WS-CAT-DATA-EXEC.
025900     MOVE LK-RES-ISBN TO WS-CAT-ISBN.
026000     CALL "CATLOGO" USING WS-PARAM-CATLOGO.
026100     IF NOT WS-CAT-RETORNO-OK
026200         MOVE "50" TO LK-RETORNO-COD
026300         MOVE "TITULO NAO ENCONTRADO" TO LK-RETORNO-MSG
026400         GO TO 2000-EXIT.
026500     IF WS-CAT-DISPONIVEIS > 0
026600         MOVE "51" TO LK-RETORNO-COD
026700         MOVE "HA EXEMPLAR DISPONIVEL, RESERVA DESNECESSARIA"
026800             TO LK-RETORNO-MSG
026900         GO TO 2000-EXIT.
027000     PERFORM 2050-VERIFICA-RESERVA-VIVA THRU 2050-EXIT.
027100     IF LK-RETORNO-COD NOT = "00"
027200         GO TO 2000-EXIT.
027300     PERFORM 2100-CALCULA-PROXIMA-ORDEM THRU 2100-EXIT.
027400     MOVE "PROXIMO " TO WS-GID-FUNCAO.
027500     MOVE "RES-"     TO WS-GID-PREFIXO.
027600     MOVE WS-DATA-EXEC TO WS-GID-DATA-EXEC.
027700     CALL "GERADOR-ID" USING WS-GID-FUNCAO WS-GID-PREFIXO
027800         WS-GID-DATA-EXEC WS-GID-ID-GERADO.
027900     ADD 1 TO WS-QTD-RESERVAS.
028000     SET WS-IDX-RES TO WS-QTD-RESERVAS.
028100     MOVE WS-GID-ID-GERADO(1:12) TO WS-R-RESERVA-ID (WS-IDX-RES).
028200     MOVE LK-RES-MATRICULA TO WS-R-MATRICULA (WS-IDX-RES).
028300     MOVE LK-RES-ISBN      TO WS-R-ISBN (WS-IDX-RES).
028400     MOVE WS-DATA-EXEC     TO WS-R-DATA-RESERVA (WS-IDX-RES).
028500     MOVE "W"              TO WS-R-STATUS (WS-IDX-RES).
028600     MOVE WS-MAIOR-ORDEM   TO WS-R-ORDEM-FILA (WS-IDX-RES).
028700     MOVE WS-GID-ID-GERADO(1:12) TO LK-RES-RESERVA-ID.
028800     PERFORM 8000-REGRAVA-RESERVAS THRU 8000-EXIT.
028900     MOVE "GRAVA   " TO WS-JRN-FUNCAO.
029000     MOVE WS-DATA-EXEC TO WS-JRN-DATA.
029100     MOVE "INFO   " TO WS-JRN-NIVEL.
029200     MOVE LK-RES-ATOR TO WS-JRN-ATOR.
029300     MOVE "RESERVE                  " TO WS-JRN-ACAO.
029400     MOVE LK-RES-MATRICULA TO WS-JRN-ALVO.
029500     MOVE LK-RES-ISBN(1:60) TO WS-JRN-DETALHE.
029600     CALL "JORNAL" USING WS-JRN-FUNCAO WS-JRN-DATA WS-JRN-NIVEL
029700         WS-JRN-ATOR WS-JRN-ACAO WS-JRN-ALVO WS-JRN-DETALHE.
029800 2000-EXIT.
029900     EXIT.
030000*
030100 2050-VERIFICA-RESERVA-VIVA.
030200     MOVE "N" TO WS-ACHOU.
030300     PERFORM 2051-TESTA-RESERVA-VIVA THRU 2051-EXIT
030400         VARYING WS-IDX-RES FROM 1 BY 1
030500         UNTIL WS-IDX-RES > WS-QTD-RESERVAS OR WS-ACHOU-SIM.
030600     IF WS-ACHOU-SIM
030700         MOVE "52" TO LK-RETORNO-COD
030800         MOVE "SOCIO JA TEM RESERVA VIVA PARA ESTE TITULO"
030900             TO LK-RETORNO-MSG.
031000 2050-EXIT.
031100     EXIT.
031200*
031300 2051-TESTA-RESERVA-VIVA.
031400     IF WS-R-MATRICULA (WS-IDX-RES) = LK-RES-MATRICULA
031500        AND WS-R-ISBN (WS-IDX-RES) = LK-RES-ISBN
031600        AND (WS-R-STATUS (WS-IDX-RES) = "W"
031700             OR WS-R-STATUS (WS-IDX-RES) = "N")
031800         MOVE "S" TO WS-ACHOU.
031900 2051-EXIT.
032000     EXIT.
032100*
032200 2100-CALCULA-PROXIMA-ORDEM.
032300     MOVE ZERO TO WS-MAIOR-ORDEM.
032400     PERFORM 2110-TESTA-MAIOR-ORDEM THRU 2110-EXIT
032500         VARYING WS-IDX-RES FROM 1 BY 1
032600         UNTIL WS-IDX-RES > WS-QTD-RESERVAS.
032700     ADD 1 TO WS-MAIOR-ORDEM.
032800 2100-EXIT.
032900     EXIT.
033000*
033100 2110-TESTA-MAIOR-ORDEM.
033200     IF WS-R-ISBN (WS-IDX-RES) = LK-RES-ISBN
033300        AND WS-R-ORDEM-FILA (WS-IDX-RES) > WS-MAIOR-ORDEM
033400         MOVE WS-R-ORDEM-FILA (WS-IDX-RES) TO WS-MAIOR-ORDEM.
033500 2110-EXIT.
033600     EXIT.
033700*
033800******************************************************************
033900* 2500-CANCELA-RESERVA
034000* 03/22/05  DPS  PEDIDO 271   GRAVA "A" (ANTES GRAVAVA "C" POR
034100*                             ENGANO - VER HISTORICO)
034200******************************************************************
034300 2500-CANCELA-RESERVA.
034400     PERFORM 6500-BUSCA-RESERVA-POR-ID THRU 6500-EXIT.
034500     IF NOT WS-ACHOU-SIM
034600         MOVE "53" TO LK-RETORNO-COD
034700         MOVE "RESERVA NAO ENCONTRADA" TO LK-RETORNO-MSG
034800     ELSE
034900         MOVE "A" TO WS-R-STATUS (WS-POS-ACHADA)
035000         PERFORM 8000-REGRAVA-RESERVAS THRU 8000-EXIT.
035100 2500-EXIT.
035200     EXIT.
035300*
035400******************************************************************
035500* 3000-PROCESSA-FILA - CHAMADA PELA DEVOLUCAO QUANDO UM EXEMPLAR
035600* FICA DISPONIVEL.  NOTIFICA O PRIMEIRO DA FILA AINDA EM ESPERA
035700* PARA AQUELE ISBN (PEDIDO 199).
035800******************************************************************
035900 3000-PROCESSA-FILA.
036000     MOVE "N" TO WS-ACHOU.
036100     MOVE ZERO TO WS-POS-ACHADA.
036200     MOVE 9999 TO WS-MENOR-ORDEM.
036300     PERFORM 3010-TESTA-PRIMEIRO-FILA THRU 3010-EXIT
036400         VARYING WS-IDX-RES FROM 1 BY 1
036500         UNTIL WS-IDX-RES > WS-QTD-RESERVAS.
036600     IF WS-ACHOU-SIM
036700         MOVE "N" TO WS-R-STATUS (WS-POS-ACHADA)
036800         PERFORM 8000-REGRAVA-RESERVAS THRU 8000-EXIT
036900         PERFORM 3020-GRAVA-NOTIFICACAO THRU 3020-EXIT.
037000 3000-EXIT.
037100     EXIT.
037200*
037300 3010-TESTA-PRIMEIRO-FILA.
037400     IF WS-R-ISBN (WS-IDX-RES) = LK-RES-ISBN
037500        AND WS-R-STATUS (WS-IDX-RES) = "W"
037600        AND WS-R-ORDEM-FILA (WS-IDX-RES) < WS-MENOR-ORDEM
037700         MOVE WS-R-ORDEM-FILA (WS-IDX-RES) TO WS-MENOR-ORDEM
037800         MOVE "S" TO WS-ACHOU
037900         SET WS-POS-ACHADA TO WS-IDX-RES.
038000 3010-EXIT.
038100     EXIT.
038200*
038300 3020-GRAVA-NOTIFICACAO.
038400     OPEN EXTEND NOTIFICA-ARQ.
038500     IF ARQST-NTF = "35" OR ARQST-NTF = "05"
038600         OPEN OUTPUT NOTIFICA-ARQ.
038700     MOVE SPACES TO NTF-LINHA.
038800     STRING WS-R-MATRICULA (WS-POS-ACHADA) DELIMITED BY SIZE
038900            " - EXEMPLAR DISPONIVEL PARA O TITULO "
039000                DELIMITED BY SIZE
039100            WS-R-ISBN (WS-POS-ACHADA) DELIMITED BY SIZE
039200            INTO NTF-LINHA.
039300     WRITE NTF-LINHA.
039400     CLOSE NOTIFICA-ARQ.
039500     MOVE "GRAVA   " TO WS-JRN-FUNCAO.
039600     MOVE WS-DATA-EXEC TO WS-JRN-DATA.
039700     MOVE "INFO   " TO WS-JRN-NIVEL.
039800     MOVE "SISTEMA" TO WS-JRN-ATOR.
039900     MOVE "NOTIFY                   " TO WS-JRN-ACAO.
040000     MOVE WS-R-MATRICULA (WS-POS-ACHADA) TO WS-JRN-ALVO.
040100     MOVE "RESERVA PRONTA PARA CONFIRMACAO" TO WS-JRN-DETALHE.
040200     CALL "JORNAL" USING WS-JRN-FUNCAO WS-JRN-DATA WS-JRN-NIVEL
040300         WS-JRN-ATOR WS-JRN-ACAO WS-JRN-ALVO WS-JRN-DETALHE.
040400 3020-EXIT.
040500     EXIT.
040600*
040700******************************************************************
040800* 3500-CONFIRMA-RESERVA - TENTA O EMPRESTIMO DA RESERVA
040900* NOTIFICADA; SE DER CERTO, MARCA ATENDIDA (PEDIDO 258).
041000* 03/22/05  DPS  PEDIDO 271   GRAVA "C" (ANTES GRAVAVA "A" POR
041100*                             ENGANO - VER HISTORICO)
041110* 11/08/05  DPS  PEDIDO 280   SO CONFIRMA RESERVA QUE ESTA COM
041120*                             STATUS "N" (NOTIFICADA); RESERVA
041130*                             AINDA NA FILA ("W") OU JA CONFIRMADA
041140*                             OU CANCELADA PASSA A SER REJEITADA
041200******************************************************************
041300 3500-CONFIRMA-RESERVA.
041400     PERFORM 6500-BUSCA-RESERVA-POR-ID THRU 6500-EXIT.
041500     IF NOT WS-ACHOU-SIM
041600         MOVE "54" TO LK-RETORNO-COD
041700         MOVE "RESERVA NAO ENCONTRADA" TO LK-RETORNO-MSG
041800         GO TO 3500-EXIT.
041810     IF WS-R-STATUS (WS-POS-ACHADA) NOT = "N"
041820         MOVE "55" TO LK-RETORNO-COD
041830         MOVE "RESERVA NAO ESTA NOTIFICADA" TO LK-RETORNO-MSG
041840         GO TO 3500-EXIT.
041900     MOVE "REGISTRA-EMP" TO WS-EMP-FUNCAO.
042000     MOVE WS-DATA-EXEC TO WS-EMP-DATA-EXEC.
042100     MOVE WS-R-MATRICULA (WS-POS-ACHADA) TO WS-EMP-MATRICULA.
042200     MOVE WS-R-ISBN (WS-POS-ACHADA) TO WS-EMP-ISBN.
042300     MOVE SPACES TO WS-EMP-BARCODE.
042400     MOVE ZERO TO WS-EMP-PRAZO-DIAS.
042500     MOVE LK-RES-ATOR TO WS-EMP-ATOR.
042600     CALL "EMPRESTIMO" USING WS-PARAM-EMPRESTIMO.
042700     IF NOT WS-EMP-RETORNO-OK
042800         MOVE WS-EMP-RETORNO-COD TO LK-RETORNO-COD
042900         MOVE WS-EMP-RETORNO-MSG TO LK-RETORNO-MSG
043000     ELSE
043100         MOVE "C" TO WS-R-STATUS (WS-POS-ACHADA)
043200         PERFORM 8000-REGRAVA-RESERVAS THRU 8000-EXIT.
043300 3500-EXIT.
043400     EXIT.
043500*
043600******************************************************************
043700* 6500-BUSCA-RESERVA-POR-ID
043800******************************************************************
043900 6500-BUSCA-RESERVA-POR-ID.
044000     MOVE "N" TO WS-ACHOU.
044100     MOVE ZERO TO WS-POS-ACHADA.
044200     PERFORM 6510-TESTA-RESERVA THRU 6510-EXIT
044300         VARYING WS-IDX-RES FROM 1 BY 1
044400         UNTIL WS-IDX-RES > WS-QTD-RESERVAS OR WS-ACHOU-SIM.
044500 6500-EXIT.
044600     EXIT.
044700*
044800 6510-TESTA-RESERVA.
044900     IF WS-R-RESERVA-ID (WS-IDX-RES) = LK-RES-RESERVA-ID
045000         MOVE "S" TO WS-ACHOU
045100         SET WS-POS-ACHADA TO WS-IDX-RES.
045200 6510-EXIT.
045300     EXIT.
045400*
045500******************************************************************
045600* 8000-REGRAVA-RESERVAS - REESCREVE O ARQUIVO INTEIRO A PARTIR DA
045700* TABELA EM MEMORIA (SEQUENCIAL, SEM INDICE - PEDIDO 155).
045800******************************************************************
045900 8000-REGRAVA-RESERVAS.
046000     OPEN OUTPUT RESERVA-ARQ.
046100     PERFORM 8010-GRAVA-UMA-RESERVA THRU 8010-EXIT
046200         VARYING WS-IDX-RES FROM 1 BY 1
046300         UNTIL WS-IDX-RES > WS-QTD-RESERVAS.
046400     CLOSE RESERVA-ARQ.
046500 8000-EXIT.
046600     EXIT.
046700*
046800 8010-GRAVA-UMA-RESERVA.
046900     MOVE SPACES TO REG-RESERVA.
047000     MOVE WS-R-RESERVA-ID (WS-IDX-RES) TO RES-RESERVA-ID.
047100     MOVE WS-R-MATRICULA (WS-IDX-RES) TO RES-MATRICULA.
047200     MOVE WS-R-ISBN (WS-IDX-RES) TO RES-ISBN.
047300     MOVE WS-R-DATA-RESERVA (WS-IDX-RES) TO RES-DATA-RESERVA.
047400     MOVE WS-R-STATUS (WS-IDX-RES) TO RES-STATUS.
047500     MOVE WS-R-ORDEM-FILA (WS-IDX-RES) TO RES-ORDEM-FILA.
047600     WRITE REG-RESERVA.
047700 8010-EXIT.
047800     EXIT.
047900*
048000******************************************************************
048100* 9000-ENCERRA - CHAMADA PELA BIBLIOTECA NO FIM DO LOTE.
048200******************************************************************
048300 9000-ENCERRA.
048400     MOVE "N" TO WS-TABELAS-CARREGADAS.
048500 9000-EXIT.
048600     EXIT.
048610*
048620******************************************************************
048630* 9010-JORNALIZA-REPROC - QUANDO A UPSI-0 ESTA LIGADA (LOTE
048640* REPROCESSADO), GRAVA UM AVISO NO JORNAL NA PRIMEIRA CARGA DA
048650* TABELA DE RESERVAS (PEDIDO 281).
048660******************************************************************
048670 9010-JORNALIZA-REPROC.
048680     MOVE "GRAVA   " TO WS-JRN-FUNCAO.
048690     MOVE WS-DATA-EXEC TO WS-JRN-DATA.
048700     MOVE "WARNING" TO WS-JRN-NIVEL.
048710     MOVE "SISTEMA   " TO WS-JRN-ATOR.
048720     MOVE "REPROCESSAMENTO-RES      " TO WS-JRN-ACAO.
048730     MOVE SPACES TO WS-JRN-ALVO.
048740     MOVE "LOTE REPROCESSADO - TABELA DE RESERVAS RECARREGADA"
048750         TO WS-JRN-DETALHE.
048760     CALL "JORNAL" USING WS-JRN-FUNCAO WS-JRN-DATA WS-JRN-NIVEL
048770         WS-JRN-ATOR WS-JRN-ACAO WS-JRN-ALVO WS-JRN-DETALHE.
048780 9010-EXIT.
048790     EXIT.
