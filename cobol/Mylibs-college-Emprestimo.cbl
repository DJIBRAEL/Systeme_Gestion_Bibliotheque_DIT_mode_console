000100******************************************************************
000200* AUTHOR:        JOAO VICTOR
000300* INSTALLATION:  SANTOS DATA CENTER - BIBLIOTECA CENTRAL
000400* DATE-WRITTEN:  11/20/1994
000500* DATE-COMPILED:
000600* SECURITY:      CONFIDENCIAL - USO INTERNO DA BIBLIOTECA
000700******************************************************************
000800* HISTORICO DE ALTERACOES
000900*   11/20/94  JVC  PEDIDO 122   PRIMEIRA VERSAO - EMPRESTIMO EM
001000*                               TELA, ARQUIVO INDEXADO
001100*   01/09/95  JVC  PEDIDO 129   CONVERTIDO PARA LOTE, LE
001200*                               TRANSACOES EM VEZ DE TELA
001300*   07/14/95  RSA  PEDIDO 151   PRAZO DE EMPRESTIMO PASSA A SER
001400*                               PARAMETRO (PADRAO 14 DIAS)
001500*   02/20/96  RSA  PEDIDO 158   RENOVACAO DE EMPRESTIMO, LIMITE
001600*                               DE 2 RENOVACOES
001700*   08/05/97  DPS  PEDIDO 174   ARQUIVO DE SUSPENSOS: SOCIO EM
001800*                               ATRASO FICA SUSPENSO 3X OS DIAS
001900*   01/15/99  MTS  PEDIDO 208   VIRADA DO SECULO - DATAS PASSAM
002000*                               A TER ANO DE 4 DIGITOS (AAAAMMDD)
002100*   06/30/99  MTS  PEDIDO 209   TESTE DE REGRESSAO Y2K CONCLUIDO
002200*   03/03/01  DPS  PEDIDO 234   LOTE DE MULTAS RODA SOZINHO, SEM
002300*                               ESPERAR DEVOLUCAO, SOBRE TODOS OS
002400*                               EMPRESTIMOS EM ATRASO
002500*   07/11/03  DPS  PEDIDO 258   CHAMA CATLOGO, SOCIOS E JORNAL
002600*                               EM VEZ DE GRAVAR DIRETO
002700*   10/03/03  DPS  PEDIDO 262   CORRIGE 5000-DERIVA-STATUS -
002800*                               DEVOLUCAO FORA DO PRAZO GRAVAVA R,
002900*                               DEVIA GRAVAR L (ESTATISTICAS
003000*                               CONTAVA COMO EM DIA)
003010*   11/08/05  DPS  PEDIDO 279   VENCIMENTO, PRORROGACAO DE
003020*                               RENOVACAO E DIAS DE ATRASO PASSAM
003030*                               A CHAMAR O DATAJUL EM VEZ DE SOMAR
003040*                               OU SUBTRAIR OS 8 DIGITOS DA DATA
003050*                               COMO SE FOSSEM NUMERO INTEIRO
003060*                               (ESTOURAVA NA VIRADA DE MES)
003070*   11/08/05  DPS  PEDIDO 279   TIRADO MOVE MORTO EM
003080*                               2000-REGISTRA-EMPRESTIMO (SOBRAVA
003090*                               DE UM COPIA-E-COLA ANTIGO)
003091*   11/08/05  DPS  PEDIDO 281   REMOVIDOS C01 E CLASS ALFANUMERICO
003092*                               DO SPECIAL-NAMES (NUNCA USADOS);
003093*                               UPSI-0 JORNALIZA UM AVISO NA
003094*                               PRIMEIRA CARGA DAS TABELAS QUANDO
003095*                               O LOTE E REPROCESSAMENTO
003100******************************************************************
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID.    EMPRESTIMO.
003400 AUTHOR.        JOAO VICTOR.
003500 INSTALLATION.  SANTOS DATA CENTER - BIBLIOTECA CENTRAL.
003600 DATE-WRITTEN.  11/20/1994.
003700 DATE-COMPILED.
003800 SECURITY.      CONFIDENCIAL - USO INTERNO DA BIBLIOTECA.
003900******************************************************************
004000* SERVICO DE EMPRESTIMO.  MANTEM O ARQUIVO DE MOVIMENTACAO DE
004100* EMPRESTIMOS E O ARQUIVO DE SUSPENSOS.  CHAMA CATLOGO PARA
004200* MARCAR O EXEMPLAR EMPRESTADO E SOCIOS PARA VERIFICAR
004300* ELEGIBILIDADE E AJUSTAR A CONTAGEM DE EMPRESTIMOS ATIVOS.
004400* A DEVOLUCAO FICA NO PROGRAMA DEVOLUCAO (VER PEDIDO 129).
004500******************************************************************
004600 ENVIRONMENT DIVISION.
004700 CONFIGURATION SECTION.
004800 SPECIAL-NAMES.
005100     UPSI-0 IS SW-REPROCESSO ON STATUS IS SW-REPROC-LIGADO
005200                              OFF STATUS IS SW-REPROC-DESLIGADO.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT MOVIM-ARQ ASSIGN TO MOVIM
005600            ORGANIZATION IS SEQUENTIAL
005700            FILE STATUS IS ARQST-MOV.
005800     SELECT SUSPENSO-ARQ ASSIGN TO SUSPENSO
005900            ORGANIZATION IS SEQUENTIAL
006000            FILE STATUS IS ARQST-SUS.
006100******************************************************************
006200 DATA DIVISION.
006300 FILE SECTION.
006400 FD  MOVIM-ARQ
006500     LABEL RECORDS STANDARD
006600     RECORD CONTAINS 93 CHARACTERS.
006700 01  REG-MOVIM.
006800     05  MOV-LOAN-ID             PIC X(12).
006900     05  MOV-MATRICULA           PIC X(10).
007000     05  MOV-ISBN                PIC X(13).
007100     05  MOV-BARCODE             PIC X(05).
007200     05  MOV-DATA-RETIRADA       PIC 9(08).
007300     05  MOV-DATA-VENCIMENTO     PIC 9(08).
007400     05  MOV-DATA-DEVOLUCAO      PIC 9(08).
007500     05  MOV-RENOVACOES          PIC 9(01).
007600     05  MOV-STATUS              PIC X(01).
007700         88  MOV-EMPRESTADO              VALUE "E".
007800         88  MOV-ATRASADO                VALUE "L".
007900         88  MOV-DEVOLVIDO               VALUE "R".
008000     05  FILLER                  PIC X(27).
008100 01  REG-MOVIM-R REDEFINES REG-MOVIM.
008200     05  MOV-CHAVE-ID            PIC X(12).
008300     05  FILLER                  PIC X(81).
008400******************************************************************
008500 FD  SUSPENSO-ARQ
008600     LABEL RECORDS STANDARD
008700     RECORD CONTAINS 20 CHARACTERS.
008800 01  REG-SUSPENSO.
008900     05  SUS-MATRICULA           PIC X(10).
009000     05  SUS-ATE                 PIC 9(08).
009100     05  FILLER                  PIC X(02).
009200 01  REG-SUSPENSO-R REDEFINES REG-SUSPENSO.
009300     05  SUS-CHAVE-MATRICULA     PIC X(10).
009400     05  FILLER                  PIC X(10).
009500******************************************************************
009600 WORKING-STORAGE SECTION.
009650******************************************************************
009660* WS-QTD-CARGAS-EMP - CONTA QUANTAS VEZES AS TABELAS DE MOVIMENTO
009670* E SUSPENSAO FORAM RECARREGADAS NESTA JOB (SEMPRE 1); USADO SO NO
009680* AVISO DE REPROCESSAMENTO (PEDIDO 281).
009690******************************************************************
009695 77  WS-QTD-CARGAS-EMP           PIC 9(03) COMP VALUE ZERO.
009700******************************************************************
009800 01  WS-CONTROLE-ARQ.
009900     05  ARQST-MOV               PIC X(02) VALUE SPACES.
010000     05  ARQST-SUS               PIC X(02) VALUE SPACES.
010100     05  WS-TABELAS-CARREGADAS   PIC X(01) VALUE "N".
010200         88 WS-JA-CARREGADO              VALUE "S".
010300     05  FILLER                  PIC X(10).
010400*
010500 01  WS-TABELA-MOVIM.
010600     05  WS-QTD-MOVIM            PIC 9(06) COMP VALUE ZERO.
010700     05  WS-MOV-OCR OCCURS 20000 TIMES
010800                    INDEXED BY WS-IDX-MOV.
010900         10  WS-M-LOAN-ID        PIC X(12).
011000         10  WS-M-MATRICULA      PIC X(10).
011100         10  WS-M-ISBN           PIC X(13).
011200         10  WS-M-BARCODE        PIC X(05).
011300         10  WS-M-DATA-RETIRADA  PIC 9(08).
011400         10  WS-M-DATA-VENCTO    PIC 9(08).
011500         10  WS-M-DATA-DEVOL     PIC 9(08).
011600         10  WS-M-RENOVACOES     PIC 9(01).
011700         10  WS-M-STATUS         PIC X(01).
011800*
011900     05  FILLER                  PIC X(01).
012000 01  WS-TABELA-SUSPENSOS.
012100     05  WS-QTD-SUSPENSOS        PIC 9(05) COMP VALUE ZERO.
012200     05  WS-SUS-OCR OCCURS 3000 TIMES
012300                    INDEXED BY WS-IDX-SUS.
012400         10  WS-U-MATRICULA      PIC X(10).
012500         10  WS-U-ATE            PIC 9(08).
012600*
012700     05  FILLER                  PIC X(01).
012800 01  WS-AREA-TRABALHO.
012900     05  WS-DATA-EXEC            PIC 9(08).
013000     05  WS-DATA-EXEC-R REDEFINES WS-DATA-EXEC.
013100         10  WS-ANO-EXEC         PIC 9(04).
013200         10  WS-MES-EXEC         PIC 9(02).
013300         10  WS-DIA-EXEC         PIC 9(02).
013400     05  WS-ACHOU                PIC X(01) VALUE "N".
013500         88 WS-ACHOU-SIM                 VALUE "S".
013600     05  WS-POS-ACHADA           PIC 9(06) COMP VALUE ZERO.
013700     05  WS-PRAZO-DIAS           PIC 9(03) VALUE 14.
013800     05  WS-PRAZO-RENOVACAO      PIC 9(03) VALUE 7.
013900     05  WS-DIAS-ATRASO          PIC 9(05) COMP VALUE ZERO.
014000     05  WS-DIAS-SUSPENSAO       PIC 9(05) COMP VALUE ZERO.
014100     05  WS-QTD-MULTAS           PIC 9(05) COMP VALUE ZERO.
014200*
014300     05  FILLER                  PIC X(01).
014400 01  WS-PARAM-CATLOGO.
014500     05  WS-CAT-FUNCAO           PIC X(12).
014600     05  WS-CAT-DATA-EXEC        PIC 9(08).
014700     05  WS-CAT-ISBN             PIC X(13).
014800     05  WS-CAT-TITULO           PIC X(40).
014900     05  WS-CAT-AUTOR            PIC X(30).
015000     05  WS-CAT-EDITORA          PIC X(30).
015100     05  WS-CAT-ANO              PIC 9(04).
015200     05  WS-CAT-CATEGORIA        PIC X(02).
015300     05  WS-CAT-PALAVRAS         PIC X(60).
015400     05  WS-CAT-BARCODE          PIC X(05).
015500     05  WS-CAT-CONDICAO         PIC X(10).
015600     05  WS-CAT-LOCALIZACAO      PIC X(10).
015700     05  WS-CAT-ATOR             PIC X(10).
015800     05  WS-CAT-RETORNO-COD      PIC X(02).
015900         88 WS-CAT-RETORNO-OK            VALUE "00".
016000     05  WS-CAT-RETORNO-MSG      PIC X(60).
016100     05  WS-CAT-STATUS-ATUAL     PIC X(01).
016200     05  WS-CAT-DISPONIVEIS      PIC 9(03).
016300     05  WS-CAT-COPY-ID-ESCOLH   PIC X(11).
016400*
016500     05  FILLER                  PIC X(01).
016600 01  WS-PARAM-SOCIOS.
016700     05  WS-SOC-FUNCAO           PIC X(12).
016800     05  WS-SOC-DATA-EXEC        PIC 9(08).
016900     05  WS-SOC-MATRICULA        PIC X(10).
017000     05  WS-SOC-SOBRENOME        PIC X(20).
017100     05  WS-SOC-NOME             PIC X(20).
017200     05  WS-SOC-EMAIL            PIC X(30).
017300     05  WS-SOC-TELEFONE         PIC X(12).
017400     05  WS-SOC-TIPO             PIC X(01).
017500     05  WS-SOC-NOVO-STATUS      PIC X(01).
017600     05  WS-SOC-VARIACAO-EMPR    PIC S9(02).
017700     05  WS-SOC-ATOR             PIC X(10).
017800     05  WS-SOC-RETORNO-COD      PIC X(02).
017900         88 WS-SOC-RETORNO-OK            VALUE "00".
018000     05  WS-SOC-RETORNO-MSG      PIC X(60).
018100     05  WS-SOC-STATUS-ATUAL     PIC X(01).
018200         88 WS-SOC-ATIVO                 VALUE "A".
018300     05  WS-SOC-LIMITE-ATUAL     PIC 9(02).
018400     05  WS-SOC-ATIVOS-ATUAL     PIC 9(02).
018500*
018600     05  FILLER                  PIC X(01).
018700 01  WS-PARAM-GERADOR.
018800     05  WS-GID-FUNCAO           PIC X(08).
018900     05  WS-GID-PREFIXO          PIC X(04).
019000     05  WS-GID-DATA-EXEC        PIC 9(08).
019100     05  WS-GID-ID-GERADO        PIC X(12).
019200*
019300     05  FILLER                  PIC X(01).
019400 01  WS-PARAM-JORNAL.
019500     05  WS-JRN-FUNCAO           PIC X(08).
019600     05  WS-JRN-DATA             PIC 9(08).
019700     05  WS-JRN-NIVEL            PIC X(07).
019800     05  WS-JRN-ATOR             PIC X(10).
019900     05  WS-JRN-ACAO             PIC X(25).
020000     05  WS-JRN-ALVO             PIC X(13).
020100     05  WS-JRN-DETALHE          PIC X(60).
020150*
020160******************************************************************
020170* AREA DE CHAMADA DO DATAJUL (PEDIDO 279) - SUBSTITUI A CONTA
020180* DIRETA EM CIMA DOS 8 DIGITOS DA DATA AAAAMMDD, QUE ESTOURAVA
020190* NA VIRADA DE MES/ANO (VENCIMENTO, RENOVACAO E ATRASO).
020200******************************************************************
020210 01  WS-PARAM-DATAJUL.
020220     05  WS-DTJ-FUNCAO           PIC X(11).
020230     05  WS-DTJ-DATA-BASE        PIC 9(08).
020240     05  WS-DTJ-DATA-FINAL       PIC 9(08).
020250     05  WS-DTJ-QTD-DIAS         PIC S9(05).
020260     05  WS-DTJ-DIAS-DIFF        PIC S9(07) COMP.
020270     05  WS-DTJ-DATA-RESULTADO   PIC 9(08).
020280     05  FILLER                  PIC X(02).
020290******************************************************************
020400 LINKAGE SECTION.
020500 01  LK-PARAMETROS-EMP.
020600     05  LK-FUNCAO-EMP           PIC X(12).
020700         88 LK-EH-REGISTRA-EMPR          VALUE "REGISTRA-EMP".
020800         88 LK-EH-RENOVA-EMPR            VALUE "RENOVA-EMPR ".
020900         88 LK-EH-LOTE-MULTAS           VALUE "LOTE-MULTAS ".
021000         88 LK-EH-ENCERRA-EMP            VALUE "ENCERRA     ".
021100     05  LK-DATA-EXEC            PIC 9(08).
021200     05  LK-EMP-MATRICULA        PIC X(10).
021300     05  LK-EMP-ISBN             PIC X(13).
021400     05  LK-EMP-BARCODE          PIC X(05).
021500     05  LK-EMP-PRAZO-DIAS       PIC 9(03).
021600     05  LK-EMP-LOAN-ID          PIC X(12).
021700     05  LK-EMP-ATOR             PIC X(10).
021800     05  LK-RETORNO-COD          PIC X(02).
021900         88 LK-RETORNO-OK                VALUE "00".
022000     05  LK-RETORNO-MSG          PIC X(60).
022100     05  FILLER                  PIC X(01).
022200******************************************************************
022300 PROCEDURE DIVISION USING LK-PARAMETROS-EMP.
022400******************************************************************
022500 0000-CONTROLE-EMP.
022600     MOVE "00" TO LK-RETORNO-COD.
022700     MOVE SPACES TO LK-RETORNO-MSG.
022800     MOVE LK-DATA-EXEC TO WS-DATA-EXEC.
022900     IF NOT WS-JA-CARREGADO
022910         ADD 1 TO WS-QTD-CARGAS-EMP
022920         IF SW-REPROC-LIGADO
022930             PERFORM 9010-JORNALIZA-REPROC THRU 9010-EXIT
022940         END-IF
023000         PERFORM 1000-CARREGA-TABELAS THRU 1000-EXIT
023100         MOVE "S" TO WS-TABELAS-CARREGADAS.
023200     EVALUATE TRUE
023300         WHEN LK-EH-REGISTRA-EMPR
023400             PERFORM 2000-REGISTRA-EMPRESTIMO THRU 2000-EXIT
023500         WHEN LK-EH-RENOVA-EMPR
023600             PERFORM 3000-RENOVA-EMPRESTIMO THRU 3000-EXIT
023700         WHEN LK-EH-LOTE-MULTAS
023800             PERFORM 4000-LOTE-MULTAS THRU 4000-EXIT
023900         WHEN LK-EH-ENCERRA-EMP
024000             PERFORM 9000-ENCERRA THRU 9000-EXIT
024100     END-EVALUATE.
024200     GOBACK.
024300*
024400******************************************************************
024500* 1000-CARREGA-TABELAS - LE OS DOIS ARQUIVOS SEQUENCIAIS PARA
024600* MEMORIA NA PRIMEIRA CHAMADA DO LOTE (VER PEDIDO 129).
024700******************************************************************
024800 1000-CARREGA-TABELAS.
024900     MOVE ZERO TO WS-QTD-MOVIM WS-QTD-SUSPENSOS.
025000     OPEN INPUT MOVIM-ARQ.
025100     IF ARQST-MOV = "00"
025200         PERFORM 1005-LE-UM-MOVIM THRU 1005-EXIT
025300             UNTIL ARQST-MOV = "10"
025400         CLOSE MOVIM-ARQ.
025500     OPEN INPUT SUSPENSO-ARQ.
025600     IF ARQST-SUS = "00"
025700         PERFORM 1015-LE-UM-SUSPENSO THRU 1015-EXIT
025800             UNTIL ARQST-SUS = "10"
025900         CLOSE SUSPENSO-ARQ.
026000 1000-EXIT.
026100     EXIT.
026200*
026300 1005-LE-UM-MOVIM.
026400     READ MOVIM-ARQ
026500         AT END MOVE "10" TO ARQST-MOV
026600         NOT AT END PERFORM 1010-ACUMULA-MOVIM THRU 1010-EXIT.
026700 1005-EXIT.
026800     EXIT.
026900*
027000 1015-LE-UM-SUSPENSO.
027100     READ SUSPENSO-ARQ
027200         AT END MOVE "10" TO ARQST-SUS
027300         NOT AT END PERFORM 1020-ACUMULA-SUSPENSO THRU 1020-EXIT.
027400 1015-EXIT.
027500     EXIT.
027600*
027700 1010-ACUMULA-MOVIM.
027800     ADD 1 TO WS-QTD-MOVIM.
027900     SET WS-IDX-MOV TO WS-QTD-MOVIM.
028000     MOVE MOV-LOAN-ID       TO WS-M-LOAN-ID (WS-IDX-MOV).
028100     MOVE MOV-MATRICULA     TO WS-M-MATRICULA (WS-IDX-MOV).
028200     MOVE MOV-ISBN          TO WS-M-ISBN (WS-IDX-MOV).
028300     MOVE MOV-BARCODE       TO WS-M-BARCODE (WS-IDX-MOV).
028400     MOVE MOV-DATA-RETIRADA TO WS-M-DATA-RETIRADA (WS-IDX-MOV).
028500     MOVE MOV-DATA-VENCIMENTO TO WS-M-DATA-VENCTO (WS-IDX-MOV).
028600     MOVE MOV-DATA-DEVOLUCAO TO WS-M-DATA-DEVOL (WS-IDX-MOV).
028700     MOVE MOV-RENOVACOES    TO WS-M-RENOVACOES (WS-IDX-MOV).
028800     MOVE MOV-STATUS        TO WS-M-STATUS (WS-IDX-MOV).
028900 1010-EXIT.
029000     EXIT.
029100*
029200 1020-ACUMULA-SUSPENSO.
029300     ADD 1 TO WS-QTD-SUSPENSOS.
029400     SET WS-IDX-SUS TO WS-QTD-SUSPENSOS.
029500     MOVE SUS-MATRICULA TO WS-U-MATRICULA (WS-IDX-SUS).
029600     MOVE SUS-ATE       TO WS-U-ATE (WS-IDX-SUS).
029700 1020-EXIT.
029800     EXIT.
029900*
030000******************************************************************
030100* 2000-REGISTRA-EMPRESTIMO - CHECKOUT.  REJEITA SOCIO
030200* DESCONHECIDO, SUSPENSO, INATIVO OU NO LIMITE; REJEITA TITULO
030300* DESCONHECIDO OU SEM EXEMPLAR DISPONIVEL (PEDIDO 122/151).
030400******************************************************************
030500 2000-REGISTRA-EMPRESTIMO.
030600     PERFORM 2050-VERIFICA-SUSPENSO THRU 2050-EXIT.
030700     IF LK-RETORNO-COD NOT = "00"
030800         GO TO 2000-EXIT.
030900     PERFORM 2100-VERIFICA-ELEGIBILIDADE THRU 2100-EXIT.
031000     IF LK-RETORNO-COD NOT = "00"
031100         GO TO 2000-EXIT.
031200     MOVE "EMPRESTA-EX " TO WS-CAT-FUNCAO.
031300     MOVE WS-DATA-EXEC TO WS-CAT-DATA-EXEC.
031400     MOVE LK-EMP-ISBN TO WS-CAT-ISBN.
031500     MOVE LK-EMP-BARCODE TO WS-CAT-BARCODE.
031600     CALL "CATLOGO" USING WS-PARAM-CATLOGO.
031700     IF NOT WS-CAT-RETORNO-OK
031800         MOVE WS-CAT-RETORNO-COD TO LK-RETORNO-COD
031900         MOVE WS-CAT-RETORNO-MSG TO LK-RETORNO-MSG
032000     ELSE
032100         PERFORM 2200-CALCULA-VENCIMENTO THRU 2200-EXIT
032200         PERFORM 2300-GRAVA-MOVIM-NOVO THRU 2300-EXIT
032400         MOVE "AJUSTA-EMPR " TO WS-SOC-FUNCAO
032500         MOVE WS-DATA-EXEC TO WS-SOC-DATA-EXEC
032600         MOVE LK-EMP-MATRICULA TO WS-SOC-MATRICULA
032700         MOVE 1 TO WS-SOC-VARIACAO-EMPR
032800         CALL "SOCIOS" USING WS-PARAM-SOCIOS.
032900 2000-EXIT.
033000     EXIT.
033100*
033200 2050-VERIFICA-SUSPENSO.
033300     MOVE "N" TO WS-ACHOU.
033400     MOVE ZERO TO WS-POS-ACHADA.
033500     PERFORM 2051-TESTA-SUSPENSO THRU 2051-EXIT
033600         VARYING WS-IDX-SUS FROM 1 BY 1
033700         UNTIL WS-IDX-SUS > WS-QTD-SUSPENSOS OR WS-ACHOU-SIM.
033800     IF WS-ACHOU-SIM
033900         MOVE "10" TO LK-RETORNO-COD
034000         MOVE "SOCIO SUSPENSO" TO LK-RETORNO-MSG.
034100 2050-EXIT.
034200     EXIT.
034300*
034400 2051-TESTA-SUSPENSO.
034500     IF WS-U-MATRICULA (WS-IDX-SUS) = LK-EMP-MATRICULA
034600         IF WS-U-ATE (WS-IDX-SUS) > WS-DATA-EXEC
034700             MOVE "S" TO WS-ACHOU
034800             SET WS-POS-ACHADA TO WS-IDX-SUS
034900         ELSE
035000             PERFORM 2052-PURGA-SUSPENSO THRU 2052-EXIT.
035100 2051-EXIT.
035200     EXIT.
035300*
035400 2052-PURGA-SUSPENSO.
035500     PERFORM 2053-DESLOCA-SUSPENSO THRU 2053-EXIT
035600         VARYING WS-IDX-SUS FROM WS-IDX-SUS BY 1
035700         UNTIL WS-IDX-SUS >= WS-QTD-SUSPENSOS.
035800     SUBTRACT 1 FROM WS-QTD-SUSPENSOS.
035900     PERFORM 8100-REGRAVA-SUSPENSOS THRU 8100-EXIT.
036000 2052-EXIT.
036100     EXIT.
036200*
036300 2053-DESLOCA-SUSPENSO.
036400     MOVE WS-SUS-OCR (WS-IDX-SUS + 1) TO WS-SUS-OCR (WS-IDX-SUS).
036500 2053-EXIT.
036600     EXIT.
036700*
036800 2100-VERIFICA-ELEGIBILIDADE.
036900     MOVE "CONSULTA    " TO WS-SOC-FUNCAO.
037000     MOVE WS-DATA-EXEC TO WS-SOC-DATA-EXEC.
037100     MOVE LK-EMP-MATRICULA TO WS-SOC-MATRICULA.
037200     CALL "SOCIOS" USING WS-PARAM-SOCIOS.
037300     IF NOT WS-SOC-RETORNO-OK
037400         MOVE "20" TO LK-RETORNO-COD
037500         MOVE "SOCIO NAO ENCONTRADO" TO LK-RETORNO-MSG
037600     ELSE IF NOT WS-SOC-ATIVO
037700         MOVE "21" TO LK-RETORNO-COD
037800         MOVE "SOCIO INATIVO" TO LK-RETORNO-MSG
037900     ELSE IF WS-SOC-ATIVOS-ATUAL >= WS-SOC-LIMITE-ATUAL
038000         MOVE "22" TO LK-RETORNO-COD
038100         MOVE "LIMITE DE EMPRESTIMOS ATINGIDO" TO LK-RETORNO-MSG.
038200 2100-EXIT.
038300     EXIT.
038400*
038500******************************************************************
038600* 2200-CALCULA-VENCIMENTO - SO RESOLVE O PRAZO EM DIAS (PADRAO 14,
038700* PARAMETRIZAVEL POR TRANSACAO - PEDIDO 151); A DATA-DUE EM SI SO
038800* SAI DEPOIS, EM 2300-GRAVA-MOVIM-NOVO, QUE CHAMA O DATAJUL PARA
038900* SOMAR ESSES DIAS NA DATA DE RETIRADA POR CALENDARIO DE VERDADE
038910* (PEDIDO 279 -- ANTES SOMAVA OS 8 DIGITOS AAAAMMDD COMO NUMERO
038920* INTEIRO E ESTOURAVA NA VIRADA DE MES).
039000******************************************************************
039100 2200-CALCULA-VENCIMENTO.
039200     IF LK-EMP-PRAZO-DIAS > 0
039300         MOVE LK-EMP-PRAZO-DIAS TO WS-PRAZO-DIAS.
039400 2200-EXIT.
039500     EXIT.
039600*
039700 2300-GRAVA-MOVIM-NOVO.
039800     MOVE "PROXIMO " TO WS-GID-FUNCAO.
039900     MOVE "EMP-"     TO WS-GID-PREFIXO.
040000     MOVE WS-DATA-EXEC TO WS-GID-DATA-EXEC.
040100     CALL "GERADOR-ID" USING WS-GID-FUNCAO WS-GID-PREFIXO
040200         WS-GID-DATA-EXEC WS-GID-ID-GERADO.
040300     ADD 1 TO WS-QTD-MOVIM.
040400     SET WS-IDX-MOV TO WS-QTD-MOVIM.
040500     MOVE WS-GID-ID-GERADO(1:12) TO WS-M-LOAN-ID (WS-IDX-MOV).
040600     MOVE LK-EMP-MATRICULA TO WS-M-MATRICULA (WS-IDX-MOV).
040700     MOVE LK-EMP-ISBN      TO WS-M-ISBN (WS-IDX-MOV).
040800     MOVE WS-CAT-BARCODE   TO WS-M-BARCODE (WS-IDX-MOV).
040900     MOVE WS-DATA-EXEC     TO WS-M-DATA-RETIRADA (WS-IDX-MOV).
041000     MOVE "SOMA-DIAS  " TO WS-DTJ-FUNCAO.
041010     MOVE WS-DATA-EXEC TO WS-DTJ-DATA-BASE.
041020     MOVE WS-PRAZO-DIAS TO WS-DTJ-QTD-DIAS.
041030     CALL "DATAJUL" USING WS-PARAM-DATAJUL.
041040     MOVE WS-DTJ-DATA-RESULTADO TO WS-M-DATA-VENCTO (WS-IDX-MOV).
041200     MOVE ZERO             TO WS-M-DATA-DEVOL (WS-IDX-MOV).
041300     MOVE ZERO             TO WS-M-RENOVACOES (WS-IDX-MOV).
041400     MOVE "E"              TO WS-M-STATUS (WS-IDX-MOV).
041500     MOVE WS-GID-ID-GERADO(1:12) TO LK-EMP-LOAN-ID.
041600     PERFORM 8000-REGRAVA-MOVIM THRU 8000-EXIT.
041700     MOVE "GRAVA   " TO WS-JRN-FUNCAO.
041800     MOVE WS-DATA-EXEC TO WS-JRN-DATA.
041900     MOVE "INFO   " TO WS-JRN-NIVEL.
042000     MOVE LK-EMP-ATOR TO WS-JRN-ATOR.
042100     MOVE "LOAN                     " TO WS-JRN-ACAO.
042200     MOVE LK-EMP-MATRICULA TO WS-JRN-ALVO.
042300     MOVE LK-EMP-ISBN(1:60) TO WS-JRN-DETALHE.
042400     CALL "JORNAL" USING WS-JRN-FUNCAO WS-JRN-DATA WS-JRN-NIVEL
042500         WS-JRN-ATOR WS-JRN-ACAO WS-JRN-ALVO WS-JRN-DETALHE.
042600 2300-EXIT.
042700     EXIT.
042800*
042900******************************************************************
043000* 2400-CALCULA-SUSPENSAO - DIAS DE ATRASO X 3 (PEDIDO 174).
043100* PARAGRAFO COMUM, USADO AQUI NO LOTE DE MULTAS E TAMBEM
043200* REPLICADO NA DEVOLUCAO PARA A DEVOLUCAO EM ATRASO.
043300******************************************************************
043400 2400-CALCULA-SUSPENSAO.
043500     COMPUTE WS-DIAS-SUSPENSAO = WS-DIAS-ATRASO * 3.
043600 2400-EXIT.
043700     EXIT.
043800*
043900******************************************************************
044000* 3000-RENOVA-EMPRESTIMO - PERMITIDO SE NAO DEVOLVIDO, NAO
044100* ATRASADO E RENOVACOES < 2 (PEDIDO 158).
044200******************************************************************
044300 3000-RENOVA-EMPRESTIMO.
044310*    A NOVA DATA-DUE E A ANTIGA DATA-DUE + WS-PRAZO-RENOVACAO DIAS
044320*    (NAO A DATA DE HOJE + PRAZO) -- RENOVAR NAO "REINICIA O
044330*    RELOGIO", SO EMPURRA O VENCIMENTO ORIGINAL PARA FRENTE.
044400     PERFORM 6500-BUSCA-MOVIM-POR-ID THRU 6500-EXIT.
044500     IF NOT WS-ACHOU-SIM
044600         MOVE "30" TO LK-RETORNO-COD
044700         MOVE "EMPRESTIMO NAO ENCONTRADO" TO LK-RETORNO-MSG
044800     ELSE
044900         PERFORM 3100-VERIFICA-RENOVAVEL THRU 3100-EXIT
045000         IF LK-RETORNO-COD = "00"
045010             MOVE "SOMA-DIAS  " TO WS-DTJ-FUNCAO
045020             MOVE WS-M-DATA-VENCTO (WS-POS-ACHADA) TO
045030                 WS-DTJ-DATA-BASE
045040             MOVE WS-PRAZO-RENOVACAO TO WS-DTJ-QTD-DIAS
045050             CALL "DATAJUL" USING WS-PARAM-DATAJUL
045060             MOVE WS-DTJ-DATA-RESULTADO TO
045070                 WS-M-DATA-VENCTO (WS-POS-ACHADA)
045300             ADD 1 TO WS-M-RENOVACOES (WS-POS-ACHADA)
045400             PERFORM 8000-REGRAVA-MOVIM THRU 8000-EXIT
045500             MOVE "GRAVA   " TO WS-JRN-FUNCAO
045600             MOVE WS-DATA-EXEC TO WS-JRN-DATA
045700             MOVE "INFO   " TO WS-JRN-NIVEL
045800             MOVE LK-EMP-ATOR TO WS-JRN-ATOR
045900             MOVE "RENEW                    " TO WS-JRN-ACAO
046000             MOVE LK-EMP-LOAN-ID TO WS-JRN-ALVO
046100             MOVE "PRAZO PRORROGADO" TO WS-JRN-DETALHE
046200             CALL "JORNAL" USING WS-JRN-FUNCAO WS-JRN-DATA
046300                 WS-JRN-NIVEL WS-JRN-ATOR WS-JRN-ACAO
046400                 WS-JRN-ALVO WS-JRN-DETALHE.
046500 3000-EXIT.
046600     EXIT.
046700*
046800 3100-VERIFICA-RENOVAVEL.
046810*    3 MOTIVOS DE RECUSA, TESTADOS NESTA ORDEM: JA DEVOLVIDO,
046820*    JA VENCIDO (SOCIO EM ATRASO NAO RENOVA, TEM QUE DEVOLVER E
046830*    PAGAR A SUSPENSAO) E LIMITE DE 2 RENOVACOES (PEDIDO 158).
046900     IF WS-M-DATA-DEVOL (WS-POS-ACHADA) NOT = ZERO
047000         MOVE "31" TO LK-RETORNO-COD
047100         MOVE "EMPRESTIMO JA DEVOLVIDO" TO LK-RETORNO-MSG
047200     ELSE IF WS-DATA-EXEC > WS-M-DATA-VENCTO (WS-POS-ACHADA)
047300         MOVE "32" TO LK-RETORNO-COD
047400         MOVE "EMPRESTIMO EM ATRASO" TO LK-RETORNO-MSG
047500     ELSE IF WS-M-RENOVACOES (WS-POS-ACHADA) >= 2
047600         MOVE "33" TO LK-RETORNO-COD
047700         MOVE "LIMITE DE RENOVACOES ATINGIDO" TO LK-RETORNO-MSG.
047800 3100-EXIT.
047900     EXIT.
048000*
048100******************************************************************
048200* 4000-LOTE-MULTAS - VARRE TODOS OS EMPRESTIMOS EM ABERTO E EM
048300* ATRASO, GRAVA/SOBRESCREVE A SUSPENSAO DO SOCIO (PEDIDO 234).
048400******************************************************************
048500 4000-LOTE-MULTAS.
048600     MOVE ZERO TO WS-QTD-MULTAS.
048700     PERFORM 4010-TESTA-MOVIM-ATRASADO THRU 4010-EXIT
048800         VARYING WS-IDX-MOV FROM 1 BY 1
048900         UNTIL WS-IDX-MOV > WS-QTD-MOVIM.
049000     PERFORM 8100-REGRAVA-SUSPENSOS THRU 8100-EXIT.
049100     MOVE "GRAVA   " TO WS-JRN-FUNCAO.
049200     MOVE WS-DATA-EXEC TO WS-JRN-DATA.
049300     MOVE "INFO   " TO WS-JRN-NIVEL.
049400     MOVE "SISTEMA" TO WS-JRN-ATOR.
049500     MOVE "PENALTY-BATCH             " TO WS-JRN-ACAO.
049600     MOVE SPACES TO WS-JRN-ALVO.
049700     MOVE WS-QTD-MULTAS TO WS-JRN-DETALHE(1:5).
049800     CALL "JORNAL" USING WS-JRN-FUNCAO WS-JRN-DATA WS-JRN-NIVEL
049900         WS-JRN-ATOR WS-JRN-ACAO WS-JRN-ALVO WS-JRN-DETALHE.
050000 4000-EXIT.
050100     EXIT.
050200*
050300 4010-TESTA-MOVIM-ATRASADO.
050310*    SO CONTA COMO EM ATRASO O EMPRESTIMO AINDA ABERTO (DATA-DEVOL
050320*    ZERO) E COM VENCIMENTO JA PASSADO; O ATRASO EM SI (WS-DIAS-
050330*    ATRASO) VEM DO DATAJUL, NUNCA DE SUBTRAIR AS DATAS AAAAMMDD
050340*    DIRETO (PEDIDO 279).
050400     IF WS-M-DATA-DEVOL (WS-IDX-MOV) = ZERO
050500        AND WS-DATA-EXEC > WS-M-DATA-VENCTO (WS-IDX-MOV)
050510         MOVE "DIAS-ENTRE " TO WS-DTJ-FUNCAO
050520         MOVE WS-M-DATA-VENCTO (WS-IDX-MOV) TO WS-DTJ-DATA-BASE
050530         MOVE WS-DATA-EXEC TO WS-DTJ-DATA-FINAL
050540         CALL "DATAJUL" USING WS-PARAM-DATAJUL
050550         MOVE WS-DTJ-DIAS-DIFF TO WS-DIAS-ATRASO
050800         PERFORM 2400-CALCULA-SUSPENSAO THRU 2400-EXIT
050900         MOVE "L" TO WS-M-STATUS (WS-IDX-MOV)
051000         PERFORM 4020-GRAVA-SUSPENSAO THRU 4020-EXIT
051100         ADD 1 TO WS-QTD-MULTAS.
051200 4010-EXIT.
051300     EXIT.
051400*
051500 4020-GRAVA-SUSPENSAO.
051510*    SE O SOCIO JA TEM SUSPENSAO ABERTA (4021), SO ESTENDE A
051520*    DATA-ATE A PARTIR DE HOJE; SUSPENSAO NAO ACUMULA COM
051530*    SUSPENSAO ANTERIOR, SEMPRE PARTE DA DATA DE EXECUCAO DO LOTE.
051600     MOVE "N" TO WS-ACHOU.
051700     PERFORM 4021-TESTA-SUSP-EXISTENTE THRU 4021-EXIT
051800         VARYING WS-IDX-SUS FROM 1 BY 1
051900         UNTIL WS-IDX-SUS > WS-QTD-SUSPENSOS OR WS-ACHOU-SIM.
052000     IF NOT WS-ACHOU-SIM
052100         ADD 1 TO WS-QTD-SUSPENSOS
052200         SET WS-IDX-SUS TO WS-QTD-SUSPENSOS
052300         MOVE WS-M-MATRICULA (WS-IDX-MOV) TO
052400             WS-U-MATRICULA (WS-IDX-SUS).
052500     MOVE "SOMA-DIAS  " TO WS-DTJ-FUNCAO.
052510     MOVE WS-DATA-EXEC TO WS-DTJ-DATA-BASE.
052520     MOVE WS-DIAS-SUSPENSAO TO WS-DTJ-QTD-DIAS.
052530     CALL "DATAJUL" USING WS-PARAM-DATAJUL.
052540     MOVE WS-DTJ-DATA-RESULTADO TO WS-U-ATE (WS-IDX-SUS).
052700 4020-EXIT.
052800     EXIT.
052900*
053000 4021-TESTA-SUSP-EXISTENTE.
053100     IF WS-U-MATRICULA (WS-IDX-SUS) = WS-M-MATRICULA (WS-IDX-MOV)
053200         MOVE "S" TO WS-ACHOU
053300         SET WS-IDX-SUS TO WS-IDX-SUS.
053400 4021-EXIT.
053500     EXIT.
053600*
053700******************************************************************
053800* 5000-DERIVA-STATUS - E=EMPRESTADO EM DIA, L=ATRASADO,
053900* R=DEVOLVIDO (USADO PELA ESTATISTICAS AO LER O ARQUIVO).
054000*   10/03/03  DPS  PEDIDO 262   DEVOLUCAO FORA DO PRAZO FICA COM
054100*                               STATUS L, E NAO MAIS R (VER SOCIOS)
054200******************************************************************
054300 5000-DERIVA-STATUS.
054400     IF WS-M-DATA-DEVOL (WS-IDX-MOV) NOT = ZERO
054500         IF WS-M-DATA-DEVOL (WS-IDX-MOV) <= WS-M-DATA-VENCTO
054600                                            (WS-IDX-MOV)
054700             MOVE "R" TO WS-M-STATUS (WS-IDX-MOV)
054800         ELSE
054900             MOVE "L" TO WS-M-STATUS (WS-IDX-MOV)
055000     ELSE IF WS-DATA-EXEC > WS-M-DATA-VENCTO (WS-IDX-MOV)
055100         MOVE "L" TO WS-M-STATUS (WS-IDX-MOV)
055200     ELSE
055300         MOVE "E" TO WS-M-STATUS (WS-IDX-MOV).
055400 5000-EXIT.
055500     EXIT.
055600*
055700******************************************************************
055800* 6500-BUSCA-MOVIM-POR-ID
055900******************************************************************
056000 6500-BUSCA-MOVIM-POR-ID.
056100     MOVE "N" TO WS-ACHOU.
056200     MOVE ZERO TO WS-POS-ACHADA.
056300     PERFORM 6510-TESTA-MOVIM THRU 6510-EXIT
056400         VARYING WS-IDX-MOV FROM 1 BY 1
056500         UNTIL WS-IDX-MOV > WS-QTD-MOVIM OR WS-ACHOU-SIM.
056600 6500-EXIT.
056700     EXIT.
056800*
056900 6510-TESTA-MOVIM.
057000     IF WS-M-LOAN-ID (WS-IDX-MOV) = LK-EMP-LOAN-ID
057100         MOVE "S" TO WS-ACHOU
057200         SET WS-POS-ACHADA TO WS-IDX-MOV.
057300 6510-EXIT.
057400     EXIT.
057500*
057600******************************************************************
057700* 8000-REGRAVA-MOVIM - REESCREVE O ARQUIVO INTEIRO A PARTIR DA
057800* TABELA EM MEMORIA (SEQUENCIAL, SEM INDICE - PEDIDO 129).
057900******************************************************************
058000 8000-REGRAVA-MOVIM.
058100     OPEN OUTPUT MOVIM-ARQ.
058200     PERFORM 8010-GRAVA-UM-MOVIM THRU 8010-EXIT
058300         VARYING WS-IDX-MOV FROM 1 BY 1
058400         UNTIL WS-IDX-MOV > WS-QTD-MOVIM.
058500     CLOSE MOVIM-ARQ.
058600 8000-EXIT.
058700     EXIT.
058800*
058900 8010-GRAVA-UM-MOVIM.
059000     MOVE SPACES TO REG-MOVIM.
059100     MOVE WS-M-LOAN-ID (WS-IDX-MOV) TO MOV-LOAN-ID.
059200     MOVE WS-M-MATRICULA (WS-IDX-MOV) TO MOV-MATRICULA.
059300     MOVE WS-M-ISBN (WS-IDX-MOV) TO MOV-ISBN.
059400     MOVE WS-M-BARCODE (WS-IDX-MOV) TO MOV-BARCODE.
059500     MOVE WS-M-DATA-RETIRADA (WS-IDX-MOV) TO MOV-DATA-RETIRADA.
059600     MOVE WS-M-DATA-VENCTO (WS-IDX-MOV) TO MOV-DATA-VENCIMENTO.
059700     MOVE WS-M-DATA-DEVOL (WS-IDX-MOV) TO MOV-DATA-DEVOLUCAO.
059800     MOVE WS-M-RENOVACOES (WS-IDX-MOV) TO MOV-RENOVACOES.
059900     MOVE WS-M-STATUS (WS-IDX-MOV) TO MOV-STATUS.
060000     WRITE REG-MOVIM.
060100 8010-EXIT.
060200     EXIT.
060300*
060400 8100-REGRAVA-SUSPENSOS.
060500     OPEN OUTPUT SUSPENSO-ARQ.
060600     PERFORM 8110-GRAVA-UM-SUSPENSO THRU 8110-EXIT
060700         VARYING WS-IDX-SUS FROM 1 BY 1
060800         UNTIL WS-IDX-SUS > WS-QTD-SUSPENSOS.
060900     CLOSE SUSPENSO-ARQ.
061000 8100-EXIT.
061100     EXIT.
061200*
061300 8110-GRAVA-UM-SUSPENSO.
061400     MOVE SPACES TO REG-SUSPENSO.
061500     MOVE WS-U-MATRICULA (WS-IDX-SUS) TO SUS-MATRICULA.
061600     MOVE WS-U-ATE (WS-IDX-SUS) TO SUS-ATE.
061700     WRITE REG-SUSPENSO.
061800 8110-EXIT.
061900     EXIT.
062000*
062100******************************************************************
062200* 9000-ENCERRA - CHAMADA PELA BIBLIOTECA NO FIM DO LOTE.
062300******************************************************************
062400 9000-ENCERRA.
062500     MOVE "N" TO WS-TABELAS-CARREGADAS.
062600 9000-EXIT.
062700     EXIT.
062710*
062720******************************************************************
062730* 9010-JORNALIZA-REPROC - QUANDO A UPSI-0 ESTA LIGADA (LOTE
062740* REPROCESSADO), GRAVA UM AVISO NO JORNAL NA PRIMEIRA CARGA DAS
062750* TABELAS DE MOVIMENTO E SUSPENSAO (PEDIDO 281).
062760******************************************************************
062770 9010-JORNALIZA-REPROC.
062780     MOVE "GRAVA   " TO WS-JRN-FUNCAO.
062790     MOVE WS-DATA-EXEC TO WS-JRN-DATA.
062800     MOVE "WARNING" TO WS-JRN-NIVEL.
062810     MOVE "SISTEMA   " TO WS-JRN-ATOR.
062820     MOVE "REPROCESSAMENTO-EMP      " TO WS-JRN-ACAO.
062830     MOVE SPACES TO WS-JRN-ALVO.
062840     MOVE "LOTE REPROCESSADO - TABELAS DE EMPRESTIMO RECARREGADAS"
062850         TO WS-JRN-DETALHE.
062860     CALL "JORNAL" USING WS-JRN-FUNCAO WS-JRN-DATA WS-JRN-NIVEL
062870         WS-JRN-ATOR WS-JRN-ACAO WS-JRN-ALVO WS-JRN-DETALHE.
062880 9010-EXIT.
062890     EXIT.
