000100******************************************************************
000200* AUTHOR:        JOAO VICTOR
000300* INSTALLATION:  SANTOS DATA CENTER - BIBLIOTECA CENTRAL
000400* DATE-WRITTEN:  11/28/1994
000500* DATE-COMPILED:
000600* SECURITY:      CONFIDENCIAL - USO INTERNO DA BIBLIOTECA
000700******************************************************************
000800* HISTORICO DE ALTERACOES
000900*   11/28/94  JVC  PEDIDO 123   PRIMEIRA VERSAO - DEVOLUCAO EM
001000*                               TELA, ARQUIVO INDEXADO
001100*   01/09/95  JVC  PEDIDO 129   CONVERTIDO PARA LOTE, LE
001200*                               TRANSACOES EM VEZ DE TELA
001300*   08/05/97  DPS  PEDIDO 174   CALCULA SUSPENSAO NA HORA DA
001400*                               DEVOLUCAO EM ATRASO (3X OS DIAS)
001500*   11/02/98  DPS  PEDIDO 199   CHAMA RESERVA PARA AVISAR O
001600*                               PROXIMO DA FILA QUANDO SOBRA
001700*                               EXEMPLAR
001800*   01/15/99  MTS  PEDIDO 208   VIRADA DO SECULO - DATAS PASSAM
001900*                               A TER ANO DE 4 DIGITOS (AAAAMMDD)
002000*   06/30/99  MTS  PEDIDO 209   TESTE DE REGRESSAO Y2K CONCLUIDO
002100*   07/11/03  DPS  PEDIDO 258   CHAMA CATLOGO, SOCIOS E JORNAL
002200*                               EM VEZ DE GRAVAR DIRETO
002300*   10/03/03  DPS  PEDIDO 262   DEVOLUCAO EM ATRASO GRAVAVA
002400*                               STATUS R NO MOVIM; PASSA A GRAVAR
002500*                               L (VER EMPRESTIMO PEDIDO 262)
002510*   11/08/05  DPS  PEDIDO 279   DIAS DE ATRASO E DATA-LIMITE DA
002520*                               SUSPENSAO PASSAM A CHAMAR O
002530*                               DATAJUL EM VEZ DE SOMAR/SUBTRAIR
002540*                               OS 8 DIGITOS DA DATA COMO SE FOSSE
002550*                               NUMERO INTEIRO (ESTOURAVA NA
002560*                               VIRADA DE MES - VER EMPRESTIMO
002570*                               PEDIDO 279)
002580*   11/08/05  DPS  PEDIDO 281   REMOVIDOS C01 E CLASS ALFANUMERICO
002590*                               DO SPECIAL-NAMES (NUNCA USADOS);
002591*                               UPSI-0 JORNALIZA UM AVISO NA
002592*                               PRIMEIRA CARGA DAS TABELAS QUANDO
002593*                               O LOTE E REPROCESSAMENTO
002600******************************************************************
002700 IDENTIFICATION DIVISION.
002800 PROGRAM-ID.    DEVOLUCAO.
002900 AUTHOR.        JOAO VICTOR.
003000 INSTALLATION.  SANTOS DATA CENTER - BIBLIOTECA CENTRAL.
003100 DATE-WRITTEN.  11/28/1994.
003200 DATE-COMPILED.
003300 SECURITY.      CONFIDENCIAL - USO INTERNO DA BIBLIOTECA.
003400******************************************************************
003500* SERVICO DE DEVOLUCAO.  RECEBE O NUMERO DO EMPRESTIMO, MARCA A
003600* DATA DE DEVOLUCAO NO ARQUIVO DE MOVIMENTACAO (MESMO ARQUIVO
003700* MANTIDO PELO EMPRESTIMO), LIBERA O EXEMPLAR NO CATLOGO, BAIXA
003800* A CONTAGEM DE EMPRESTIMOS ATIVOS NO SOCIOS, CALCULA SUSPENSAO
003900* SE ESTIVER EM ATRASO E CHAMA A RESERVA PARA AVISAR A FILA.
004000******************************************************************
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004600     UPSI-0 IS SW-REPROCESSO ON STATUS IS SW-REPROC-LIGADO
004700                              OFF STATUS IS SW-REPROC-DESLIGADO.
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000     SELECT MOVIM-ARQ ASSIGN TO MOVIM
005100            ORGANIZATION IS SEQUENTIAL
005200            FILE STATUS IS ARQST-MOV.
005300     SELECT SUSPENSO-ARQ ASSIGN TO SUSPENSO
005400            ORGANIZATION IS SEQUENTIAL
005500            FILE STATUS IS ARQST-SUS.
005600******************************************************************
005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  MOVIM-ARQ
006000     LABEL RECORDS STANDARD
006100     RECORD CONTAINS 93 CHARACTERS.
006200 01  REG-MOVIM.
006300     05  MOV-LOAN-ID             PIC X(12).
006400     05  MOV-MATRICULA           PIC X(10).
006500     05  MOV-ISBN                PIC X(13).
006600     05  MOV-BARCODE             PIC X(05).
006700     05  MOV-DATA-RETIRADA       PIC 9(08).
006800     05  MOV-DATA-VENCIMENTO     PIC 9(08).
006900     05  MOV-DATA-DEVOLUCAO      PIC 9(08).
007000     05  MOV-RENOVACOES          PIC 9(01).
007100     05  MOV-STATUS              PIC X(01).
007200     05  FILLER                  PIC X(27).
007300 01  REG-MOVIM-R REDEFINES REG-MOVIM.
007400     05  MOV-CHAVE-ID            PIC X(12).
007500     05  FILLER                  PIC X(81).
007600******************************************************************
007700 FD  SUSPENSO-ARQ
007800     LABEL RECORDS STANDARD
007900     RECORD CONTAINS 20 CHARACTERS.
008000 01  REG-SUSPENSO.
008100     05  SUS-MATRICULA           PIC X(10).
008200     05  SUS-ATE                 PIC 9(08).
008300     05  FILLER                  PIC X(02).
008400 01  REG-SUSPENSO-R REDEFINES REG-SUSPENSO.
008500     05  SUS-CHAVE-MATRICULA     PIC X(10).
008600     05  FILLER                  PIC X(10).
008700******************************************************************
008800 WORKING-STORAGE SECTION.
008850******************************************************************
008860* WS-QTD-CARGAS-DEV - CONTA QUANTAS VEZES AS TABELAS DE MOVIMENTO
008870* E SUSPENSAO FORAM RECARREGADAS NESTA JOB (SEMPRE 1); USADO SO NO
008880* AVISO DE REPROCESSAMENTO (PEDIDO 281).
008890******************************************************************
008895 77  WS-QTD-CARGAS-DEV           PIC 9(03) COMP VALUE ZERO.
008900******************************************************************
009000 01  WS-CONTROLE-ARQ.
009100     05  ARQST-MOV               PIC X(02) VALUE SPACES.
009200     05  ARQST-SUS               PIC X(02) VALUE SPACES.
009300     05  WS-TABELAS-CARREGADAS   PIC X(01) VALUE "N".
009400         88 WS-JA-CARREGADO              VALUE "S".
009500     05  FILLER                  PIC X(10).
009600*
009700 01  WS-TABELA-MOVIM.
009800     05  WS-QTD-MOVIM            PIC 9(06) COMP VALUE ZERO.
009900     05  WS-MOV-OCR OCCURS 20000 TIMES
010000                    INDEXED BY WS-IDX-MOV.
010100         10  WS-M-LOAN-ID        PIC X(12).
010200         10  WS-M-MATRICULA      PIC X(10).
010300         10  WS-M-ISBN           PIC X(13).
010400         10  WS-M-BARCODE        PIC X(05).
010500         10  WS-M-DATA-RETIRADA  PIC 9(08).
010600         10  WS-M-DATA-VENCTO    PIC 9(08).
010700         10  WS-M-DATA-DEVOL     PIC 9(08).
010800         10  WS-M-RENOVACOES     PIC 9(01).
010900         10  WS-M-STATUS         PIC X(01).
011000*
011100     05  FILLER                  PIC X(01).
011200 01  WS-TABELA-SUSPENSOS.
011300     05  WS-QTD-SUSPENSOS        PIC 9(05) COMP VALUE ZERO.
011400     05  WS-SUS-OCR OCCURS 3000 TIMES
011500                    INDEXED BY WS-IDX-SUS.
011600         10  WS-U-MATRICULA      PIC X(10).
011700         10  WS-U-ATE            PIC 9(08).
011800*
011900     05  FILLER                  PIC X(01).
012000 01  WS-AREA-TRABALHO.
012100     05  WS-DATA-EXEC            PIC 9(08).
012200     05  WS-DATA-EXEC-R REDEFINES WS-DATA-EXEC.
012300         10  WS-ANO-EXEC         PIC 9(04).
012400         10  WS-MES-EXEC         PIC 9(02).
012500         10  WS-DIA-EXEC         PIC 9(02).
012600     05  WS-ACHOU                PIC X(01) VALUE "N".
012700         88 WS-ACHOU-SIM                 VALUE "S".
012800     05  WS-POS-ACHADA           PIC 9(06) COMP VALUE ZERO.
012900     05  WS-DIAS-ATRASO          PIC 9(05) COMP VALUE ZERO.
013000     05  WS-DIAS-SUSPENSAO       PIC 9(05) COMP VALUE ZERO.
013100*
013200     05  FILLER                  PIC X(01).
013300 01  WS-PARAM-CATLOGO.
013400     05  WS-CAT-FUNCAO           PIC X(12).
013500     05  WS-CAT-DATA-EXEC        PIC 9(08).
013600     05  WS-CAT-ISBN             PIC X(13).
013700     05  WS-CAT-TITULO           PIC X(40).
013800     05  WS-CAT-AUTOR            PIC X(30).
013900     05  WS-CAT-EDITORA          PIC X(30).
014000     05  WS-CAT-ANO              PIC 9(04).
014100     05  WS-CAT-CATEGORIA        PIC X(02).
014200     05  WS-CAT-PALAVRAS         PIC X(60).
014300     05  WS-CAT-BARCODE          PIC X(05).
014400     05  WS-CAT-CONDICAO         PIC X(10).
014500     05  WS-CAT-LOCALIZACAO      PIC X(10).
014600     05  WS-CAT-ATOR             PIC X(10).
014700     05  WS-CAT-RETORNO-COD      PIC X(02).
014800         88 WS-CAT-RETORNO-OK            VALUE "00".
014900     05  WS-CAT-RETORNO-MSG      PIC X(60).
015000     05  WS-CAT-STATUS-ATUAL     PIC X(01).
015100     05  WS-CAT-DISPONIVEIS      PIC 9(03).
015200     05  WS-CAT-COPY-ID-ESCOLH   PIC X(11).
015300*
015400     05  FILLER                  PIC X(01).
015500 01  WS-PARAM-SOCIOS.
015600     05  WS-SOC-FUNCAO           PIC X(12).
015700     05  WS-SOC-DATA-EXEC        PIC 9(08).
015800     05  WS-SOC-MATRICULA        PIC X(10).
015900     05  WS-SOC-SOBRENOME        PIC X(20).
016000     05  WS-SOC-NOME             PIC X(20).
016100     05  WS-SOC-EMAIL            PIC X(30).
016200     05  WS-SOC-TELEFONE         PIC X(12).
016300     05  WS-SOC-TIPO             PIC X(01).
016400     05  WS-SOC-NOVO-STATUS      PIC X(01).
016500     05  WS-SOC-VARIACAO-EMPR    PIC S9(02).
016600     05  WS-SOC-ATOR             PIC X(10).
016700     05  WS-SOC-RETORNO-COD      PIC X(02).
016800         88 WS-SOC-RETORNO-OK            VALUE "00".
016900     05  WS-SOC-RETORNO-MSG      PIC X(60).
017000     05  WS-SOC-STATUS-ATUAL     PIC X(01).
017100     05  WS-SOC-LIMITE-ATUAL     PIC 9(02).
017200     05  WS-SOC-ATIVOS-ATUAL     PIC 9(02).
017300*
017400     05  FILLER                  PIC X(01).
017500 01  WS-PARAM-RESERVA.
017600     05  WS-RES-FUNCAO           PIC X(12).
017700     05  WS-RES-DATA-EXEC        PIC 9(08).
017800     05  WS-RES-MATRICULA        PIC X(10).
017900     05  WS-RES-ISBN             PIC X(13).
018000     05  WS-RES-ATOR             PIC X(10).
018100     05  WS-RES-RETORNO-COD      PIC X(02).
018200     05  WS-RES-RETORNO-MSG      PIC X(60).
018300*
018400     05  FILLER                  PIC X(01).
018500 01  WS-PARAM-JORNAL.
018600     05  WS-JRN-FUNCAO           PIC X(08).
018700     05  WS-JRN-DATA             PIC 9(08).
018800     05  WS-JRN-NIVEL            PIC X(07).
018900     05  WS-JRN-ATOR             PIC X(10).
019000     05  WS-JRN-ACAO             PIC X(25).
019100     05  WS-JRN-ALVO             PIC X(13).
019200     05  WS-JRN-DETALHE          PIC X(60).
019210*
019220******************************************************************
019230* AREA DE CHAMADA DO DATAJUL (PEDIDO 279) - SUBSTITUI A CONTA
019240* DIRETA EM CIMA DOS 8 DIGITOS DA DATA AAAAMMDD, QUE ESTOURAVA
019250* NA VIRADA DE MES/ANO (DIAS DE ATRASO E DATA-LIMITE DA
019260* SUSPENSAO).
019270******************************************************************
019280 01  WS-PARAM-DATAJUL.
019290     05  WS-DTJ-FUNCAO           PIC X(11).
019300     05  WS-DTJ-DATA-BASE        PIC 9(08).
019310     05  WS-DTJ-DATA-FINAL       PIC 9(08).
019320     05  WS-DTJ-QTD-DIAS         PIC S9(05).
019330     05  WS-DTJ-DIAS-DIFF        PIC S9(07) COMP.
019340     05  WS-DTJ-DATA-RESULTADO   PIC 9(08).
019350     05  FILLER                  PIC X(02).
019360******************************************************************
019400     05  FILLER                  PIC X(01).
019500 LINKAGE SECTION.
019600 01  LK-PARAMETROS-DEV.
019700     05  LK-FUNCAO-DEV           PIC X(12).
019800         88 LK-EH-REGISTRA-DEVOL         VALUE "REGISTRA-DEV".
019900         88 LK-EH-ENCERRA-DEV            VALUE "ENCERRA     ".
020000     05  LK-DATA-EXEC            PIC 9(08).
020100     05  LK-DEV-LOAN-ID          PIC X(12).
020200     05  LK-DEV-ATOR             PIC X(10).
020300     05  LK-RETORNO-COD          PIC X(02).
020400         88 LK-RETORNO-OK                VALUE "00".
020500     05  LK-RETORNO-MSG          PIC X(60).
020600     05  FILLER                  PIC X(01).
020700******************************************************************
020800 PROCEDURE DIVISION USING LK-PARAMETROS-DEV.
020900******************************************************************
021000 0000-CONTROLE-DEV.
021100     MOVE "00" TO LK-RETORNO-COD.
021200     MOVE SPACES TO LK-RETORNO-MSG.
021300     MOVE LK-DATA-EXEC TO WS-DATA-EXEC.
021400     IF NOT WS-JA-CARREGADO
021410         ADD 1 TO WS-QTD-CARGAS-DEV
021420         IF SW-REPROC-LIGADO
021430             PERFORM 9010-JORNALIZA-REPROC THRU 9010-EXIT
021440         END-IF
021500         PERFORM 1000-CARREGA-TABELAS THRU 1000-EXIT
021600         MOVE "S" TO WS-TABELAS-CARREGADAS.
021700     EVALUATE TRUE
021800         WHEN LK-EH-REGISTRA-DEVOL
021900             PERFORM 2000-REGISTRA-DEVOLUCAO THRU 2000-EXIT
022000         WHEN LK-EH-ENCERRA-DEV
022100             PERFORM 9000-ENCERRA THRU 9000-EXIT
022200     END-EVALUATE.
022300     GOBACK.
022400*
022500******************************************************************
022600* 1000-CARREGA-TABELAS - LE OS DOIS ARQUIVOS SEQUENCIAIS PARA
022700* MEMORIA NA PRIMEIRA CHAMADA DO LOTE (MESMO PADRAO DO
022800* EMPRESTIMO, PEDIDO 129).
022900******************************************************************
023000 1000-CARREGA-TABELAS.
023100     MOVE ZERO TO WS-QTD-MOVIM WS-QTD-SUSPENSOS.
023200     OPEN INPUT MOVIM-ARQ.
023300     IF ARQST-MOV = "00"
023400         PERFORM 1005-LE-UM-MOVIM THRU 1005-EXIT
023500             UNTIL ARQST-MOV = "10"
023600         CLOSE MOVIM-ARQ.
023700     OPEN INPUT SUSPENSO-ARQ.
023800     IF ARQST-SUS = "00"
023900         PERFORM 1015-LE-UM-SUSPENSO THRU 1015-EXIT
024000             UNTIL ARQST-SUS = "10"
024100         CLOSE SUSPENSO-ARQ.
024200 1000-EXIT.
024300     EXIT.
024400*
024500 1005-LE-UM-MOVIM.
024600     READ MOVIM-ARQ
024700         AT END MOVE "10" TO ARQST-MOV
024800         NOT AT END PERFORM 1010-ACUMULA-MOVIM THRU 1010-EXIT.
024900 1005-EXIT.
025000     EXIT.
025100*
025200 1015-LE-UM-SUSPENSO.
025300     READ SUSPENSO-ARQ
025400         AT END MOVE "10" TO ARQST-SUS
025500         NOT AT END PERFORM 1020-ACUMULA-SUSPENSO THRU 1020-EXIT.
025600 1015-EXIT.
025700     EXIT.
025800*
025900 1010-ACUMULA-MOVIM.
026000     ADD 1 TO WS-QTD-MOVIM.
026100     SET WS-IDX-MOV TO WS-QTD-MOVIM.
026200     MOVE MOV-LOAN-ID       TO WS-M-LOAN-ID (WS-IDX-MOV).
026300     MOVE MOV-MATRICULA     TO WS-M-MATRICULA (WS-IDX-MOV).
026400     MOVE MOV-ISBN          TO WS-M-ISBN (WS-IDX-MOV).
026500     MOVE MOV-BARCODE       TO WS-M-BARCODE (WS-IDX-MOV).
026600     MOVE MOV-DATA-RETIRADA TO WS-M-DATA-RETIRADA (WS-IDX-MOV).
026700     MOVE MOV-DATA-VENCIMENTO TO WS-M-DATA-VENCTO (WS-IDX-MOV).
026800     MOVE MOV-DATA-DEVOLUCAO TO WS-M-DATA-DEVOL (WS-IDX-MOV).
026900     MOVE MOV-RENOVACOES    TO WS-M-RENOVACOES (WS-IDX-MOV).
027000     MOVE MOV-STATUS        TO WS-M-STATUS (WS-IDX-MOV).
027100 1010-EXIT.
027200     EXIT.
027300*
027400 1020-ACUMULA-SUSPENSO.
027500     ADD 1 TO WS-QTD-SUSPENSOS.
027600     SET WS-IDX-SUS TO WS-QTD-SUSPENSOS.
027700     MOVE SUS-MATRICULA TO WS-U-MATRICULA (WS-IDX-SUS).
027800     MOVE SUS-ATE       TO WS-U-ATE (WS-IDX-SUS).
027900 1020-EXIT.
028000     EXIT.
028100*
028200******************************************************************
028300* 2000-REGISTRA-DEVOLUCAO - LOCALIZA O EMPRESTIMO PELO LOAN-ID,
028400* GRAVA A DATA DE DEVOLUCAO, LIBERA O EXEMPLAR, BAIXA A CONTAGEM
028500* DO SOCIO, CALCULA SUSPENSAO SE ESTIVER ATRASADO E AVISA A FILA
028600* DE RESERVAS (PEDIDO 123/174/199).
028700******************************************************************
028800 2000-REGISTRA-DEVOLUCAO.
028900     PERFORM 6500-BUSCA-MOVIM-POR-ID THRU 6500-EXIT.
029000     IF NOT WS-ACHOU-SIM
029100         MOVE "40" TO LK-RETORNO-COD
029200         MOVE "EMPRESTIMO NAO ENCONTRADO" TO LK-RETORNO-MSG
029300         GO TO 2000-EXIT.
029400     IF WS-M-DATA-DEVOL (WS-POS-ACHADA) NOT = ZERO
029500         MOVE "41" TO LK-RETORNO-COD
029600         MOVE "EMPRESTIMO JA DEVOLVIDO" TO LK-RETORNO-MSG
029700         GO TO 2000-EXIT.
029800     MOVE WS-DATA-EXEC TO WS-M-DATA-DEVOL (WS-POS-ACHADA).
029900     PERFORM 2200-CALCULA-SUSPENSAO THRU 2200-EXIT.
030000     IF WS-DIAS-ATRASO > 0
030100         MOVE "L" TO WS-M-STATUS (WS-POS-ACHADA)
030200     ELSE
030300         MOVE "R" TO WS-M-STATUS (WS-POS-ACHADA).
030400     MOVE "DEVOLVE-EX  " TO WS-CAT-FUNCAO.
030500     MOVE WS-DATA-EXEC TO WS-CAT-DATA-EXEC.
030600     MOVE WS-M-BARCODE (WS-POS-ACHADA) TO WS-CAT-BARCODE.
030700     CALL "CATLOGO" USING WS-PARAM-CATLOGO.
030800     MOVE "AJUSTA-EMPR " TO WS-SOC-FUNCAO.
030900     MOVE WS-DATA-EXEC TO WS-SOC-DATA-EXEC.
031000     MOVE WS-M-MATRICULA (WS-POS-ACHADA) TO WS-SOC-MATRICULA.
031100     MOVE -1 TO WS-SOC-VARIACAO-EMPR.
031200     CALL "SOCIOS" USING WS-PARAM-SOCIOS.
031300     PERFORM 8000-REGRAVA-MOVIM THRU 8000-EXIT.
031400     MOVE "PROCESSA-FIL" TO WS-RES-FUNCAO.
031500     MOVE WS-DATA-EXEC TO WS-RES-DATA-EXEC.
031600     MOVE WS-M-ISBN (WS-POS-ACHADA) TO WS-RES-ISBN.
031700     MOVE LK-DEV-ATOR TO WS-RES-ATOR.
031800     CALL "RESERVA" USING WS-PARAM-RESERVA.
031900     MOVE "GRAVA   " TO WS-JRN-FUNCAO.
032000     MOVE WS-DATA-EXEC TO WS-JRN-DATA.
032100     MOVE "INFO   " TO WS-JRN-NIVEL.
032200     MOVE LK-DEV-ATOR TO WS-JRN-ATOR.
032300     MOVE "RETURN                   " TO WS-JRN-ACAO.
032400     MOVE LK-DEV-LOAN-ID TO WS-JRN-ALVO.
032500     MOVE SPACES TO WS-JRN-DETALHE.
032600     IF WS-DIAS-ATRASO > 0
032700         MOVE "DEVOLVIDO EM ATRASO" TO WS-JRN-DETALHE
032800     ELSE
032900         MOVE "DEVOLVIDO NO PRAZO" TO WS-JRN-DETALHE.
033000     CALL "JORNAL" USING WS-JRN-FUNCAO WS-JRN-DATA WS-JRN-NIVEL
033100         WS-JRN-ATOR WS-JRN-ACAO WS-JRN-ALVO WS-JRN-DETALHE.
033200 2000-EXIT.
033300     EXIT.
033400*
033500******************************************************************
033600* 2200-CALCULA-SUSPENSAO - SE A DEVOLUCAO OCORREU APOS O
033700* VENCIMENTO, SUSPENDE O SOCIO POR 3X O NUMERO DE DIAS DE
033800* ATRASO, GRAVANDO/SOBRESCREVENDO A ENTRADA (PEDIDO 174).
033900******************************************************************
034000 2200-CALCULA-SUSPENSAO.
034010*    ATRASO SO E ATRASO SE A DATA DE DEVOLUCAO (HOJE) FOR MAIOR
034020*    QUE A DATA-DUE -- DEVOLVER NO PROPRIO DIA DO VENCIMENTO NAO
034030*    CONTA COMO ATRASO.  O CALCULO DE DIAS VEM DO DATAJUL, NUNCA
034040*    DE SUBTRAIR OS 8 DIGITOS AAAAMMDD (PEDIDO 279 -- ANTES
034050*    ESTOURAVA NA VIRADA DE MES/ANO).
034100     MOVE ZERO TO WS-DIAS-ATRASO.
034200     IF WS-DATA-EXEC > WS-M-DATA-VENCTO (WS-POS-ACHADA)
034210         MOVE "DIAS-ENTRE " TO WS-DTJ-FUNCAO
034220         MOVE WS-M-DATA-VENCTO (WS-POS-ACHADA) TO
034230             WS-DTJ-DATA-BASE
034240         MOVE WS-DATA-EXEC TO WS-DTJ-DATA-FINAL
034250         CALL "DATAJUL" USING WS-PARAM-DATAJUL
034260         MOVE WS-DTJ-DIAS-DIFF TO WS-DIAS-ATRASO
034500         IF WS-DIAS-ATRASO < 1
034600             MOVE 1 TO WS-DIAS-ATRASO
034700         END-IF
034800         COMPUTE WS-DIAS-SUSPENSAO = WS-DIAS-ATRASO * 3
034900         PERFORM 2210-GRAVA-SUSPENSAO THRU 2210-EXIT.
035000 2200-EXIT.
035100     EXIT.
035200*
035300 2210-GRAVA-SUSPENSAO.
035310*    SE JA HOUVER SUSPENSAO ABERTA PARA A MATRICULA (2211), SO
035320*    SOBRESCREVE A DATA-ATE -- NAO SOMA COM A SUSPENSAO ANTERIOR.
035400     MOVE "N" TO WS-ACHOU.
035500     PERFORM 2211-TESTA-SUSP-EXIST THRU 2211-EXIT
035600         VARYING WS-IDX-SUS FROM 1 BY 1
035700         UNTIL WS-IDX-SUS > WS-QTD-SUSPENSOS OR WS-ACHOU-SIM.
035800     IF NOT WS-ACHOU-SIM
035900         ADD 1 TO WS-QTD-SUSPENSOS
036000         SET WS-IDX-SUS TO WS-QTD-SUSPENSOS
036100         MOVE WS-M-MATRICULA (WS-POS-ACHADA) TO
036200             WS-U-MATRICULA (WS-IDX-SUS).
036300     MOVE "SOMA-DIAS  " TO WS-DTJ-FUNCAO.
036310     MOVE WS-DATA-EXEC TO WS-DTJ-DATA-BASE.
036320     MOVE WS-DIAS-SUSPENSAO TO WS-DTJ-QTD-DIAS.
036330     CALL "DATAJUL" USING WS-PARAM-DATAJUL.
036340     MOVE WS-DTJ-DATA-RESULTADO TO WS-U-ATE (WS-IDX-SUS).
036500     PERFORM 8100-REGRAVA-SUSPENSOS THRU 8100-EXIT.
036600 2210-EXIT.
036700     EXIT.
036800*
036900 2211-TESTA-SUSP-EXIST.
037000     IF WS-U-MATRICULA (WS-IDX-SUS) = WS-M-MATRICULA (WS-POS-ACHADA)
037100         MOVE "S" TO WS-ACHOU.
037200 2211-EXIT.
037300     EXIT.
037400*
037500******************************************************************
037600* 6500-BUSCA-MOVIM-POR-ID
037700******************************************************************
037800 6500-BUSCA-MOVIM-POR-ID.
037900     MOVE "N" TO WS-ACHOU.
038000     MOVE ZERO TO WS-POS-ACHADA.
038100     PERFORM 6510-TESTA-MOVIM THRU 6510-EXIT
038200         VARYING WS-IDX-MOV FROM 1 BY 1
038300         UNTIL WS-IDX-MOV > WS-QTD-MOVIM OR WS-ACHOU-SIM.
038400 6500-EXIT.
038500     EXIT.
038600*
038700 6510-TESTA-MOVIM.
038800     IF WS-M-LOAN-ID (WS-IDX-MOV) = LK-DEV-LOAN-ID
038900         MOVE "S" TO WS-ACHOU
039000         SET WS-POS-ACHADA TO WS-IDX-MOV.
039100 6510-EXIT.
039200     EXIT.
039300*
039400******************************************************************
039500* 8000-REGRAVA-MOVIM - REESCREVE O ARQUIVO INTEIRO A PARTIR DA
039600* TABELA EM MEMORIA (SEQUENCIAL, SEM INDICE - PEDIDO 129).
039700******************************************************************
039800 8000-REGRAVA-MOVIM.
039900     OPEN OUTPUT MOVIM-ARQ.
040000     PERFORM 8010-GRAVA-UM-MOVIM THRU 8010-EXIT
040100         VARYING WS-IDX-MOV FROM 1 BY 1
040200         UNTIL WS-IDX-MOV > WS-QTD-MOVIM.
040300     CLOSE MOVIM-ARQ.
040400 8000-EXIT.
040500     EXIT.
040600*
040700 8010-GRAVA-UM-MOVIM.
040800     MOVE SPACES TO REG-MOVIM.
040900     MOVE WS-M-LOAN-ID (WS-IDX-MOV) TO MOV-LOAN-ID.
041000     MOVE WS-M-MATRICULA (WS-IDX-MOV) TO MOV-MATRICULA.
041100     MOVE WS-M-ISBN (WS-IDX-MOV) TO MOV-ISBN.
041200     MOVE WS-M-BARCODE (WS-IDX-MOV) TO MOV-BARCODE.
041300     MOVE WS-M-DATA-RETIRADA (WS-IDX-MOV) TO MOV-DATA-RETIRADA.
041400     MOVE WS-M-DATA-VENCTO (WS-IDX-MOV) TO MOV-DATA-VENCIMENTO.
041500     MOVE WS-M-DATA-DEVOL (WS-IDX-MOV) TO MOV-DATA-DEVOLUCAO.
041600     MOVE WS-M-RENOVACOES (WS-IDX-MOV) TO MOV-RENOVACOES.
041700     MOVE WS-M-STATUS (WS-IDX-MOV) TO MOV-STATUS.
041800     WRITE REG-MOVIM.
041900 8010-EXIT.
042000     EXIT.
042100*
042200 8100-REGRAVA-SUSPENSOS.
042300     OPEN OUTPUT SUSPENSO-ARQ.
042400     PERFORM 8110-GRAVA-UM-SUSPENSO THRU 8110-EXIT
042500         VARYING WS-IDX-SUS FROM 1 BY 1
042600         UNTIL WS-IDX-SUS > WS-QTD-SUSPENSOS.
042700     CLOSE SUSPENSO-ARQ.
042800 8100-EXIT.
042900     EXIT.
043000*
043100 8110-GRAVA-UM-SUSPENSO.
043200     MOVE SPACES TO REG-SUSPENSO.
043300     MOVE WS-U-MATRICULA (WS-IDX-SUS) TO SUS-MATRICULA.
043400     MOVE WS-U-ATE (WS-IDX-SUS) TO SUS-ATE.
043500     WRITE REG-SUSPENSO.
043600 8110-EXIT.
043700     EXIT.
043800*
043900******************************************************************
044000* 9000-ENCERRA - CHAMADA PELA BIBLIOTECA NO FIM DO LOTE.
044100******************************************************************
044200 9000-ENCERRA.
044300     MOVE "N" TO WS-TABELAS-CARREGADAS.
044400 9000-EXIT.
044500     EXIT.
044510*
044520******************************************************************
044530* 9010-JORNALIZA-REPROC - QUANDO A UPSI-0 ESTA LIGADA (LOTE
044540* REPROCESSADO), GRAVA UM AVISO NO JORNAL NA PRIMEIRA CARGA DAS
044550* TABELAS DE MOVIMENTO E SUSPENSAO (PEDIDO 281).
044560******************************************************************
044570 9010-JORNALIZA-REPROC.
044580     MOVE "GRAVA   " TO WS-JRN-FUNCAO.
044590     MOVE WS-DATA-EXEC TO WS-JRN-DATA.
044600     MOVE "WARNING" TO WS-JRN-NIVEL.
044610     MOVE "SISTEMA   " TO WS-JRN-ATOR.
044620     MOVE "REPROCESSAMENTO-DEV      " TO WS-JRN-ACAO.
044630     MOVE SPACES TO WS-JRN-ALVO.
044640     MOVE "LOTE REPROCESSADO - TABELAS DE DEVOLUCAO RECARREGADAS"
044650         TO WS-JRN-DETALHE.
044660     CALL "JORNAL" USING WS-JRN-FUNCAO WS-JRN-DATA WS-JRN-NIVEL
044670         WS-JRN-ATOR WS-JRN-ACAO WS-JRN-ALVO WS-JRN-DETALHE.
044680 9010-EXIT.
044690     EXIT.
