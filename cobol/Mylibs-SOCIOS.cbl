000100******************************************************************
000200* AUTHOR:        MARIA TERESA SILVEIRA
000300* INSTALLATION:  SANTOS DATA CENTER - BIBLIOTECA CENTRAL
000400* DATE-WRITTEN:  10/03/1994
000500* DATE-COMPILED:
000600* SECURITY:      CONFIDENCIAL - USO INTERNO DA BIBLIOTECA
000700******************************************************************
000800* HISTORICO DE ALTERACOES
000900*   10/03/94  MTS  PEDIDO 104   PRIMEIRA VERSAO - CADASTRO DE
001000*                               SOCIOS EM TELA, ARQUIVO INDEXADO
001100*   12/11/94  MTS  PEDIDO 121   CONVERTIDO PARA LOTE, LE
001200*                               TRANSACOES EM VEZ DE TELA
001300*   05/09/95  RSA  PEDIDO 145   LIMITE DE EMPRESTIMOS POR TIPO
001400*                               DE SOCIO (ALUNO/PROFESSOR/OUTROS)
001500*   09/14/96  JVC  PEDIDO 163   VALIDACAO DE E-MAIL E TELEFONE
001600*                               NO CADASTRO
001700*   01/15/99  MTS  PEDIDO 205   VIRADA DO SECULO - CAMPO ANO DE
001800*                               MATRICULA PASSA A TER 4 DIGITOS
001900*   06/30/99  MTS  PEDIDO 206   TESTE DE REGRESSAO Y2K CONCLUIDO
002000*   11/02/00  DPS  PEDIDO 226   ATIVA/INATIVA SOCIO SEM EXCLUIR
002100*                               O CADASTRO
002200*   07/11/03  DPS  PEDIDO 258   CHAMA JORNAL E GERADOR-ID EM VEZ
002300*                               DE GRAVAR DIRETO
002310*   11/08/05  DPS  PEDIDO 281   REMOVIDOS C01 E CLASS ALFANUMERICO
002320*                               DO SPECIAL-NAMES (NUNCA USADOS);
002330*                               UPSI-0 JORNALIZA UM AVISO NA
002340*                               PRIMEIRA CARGA DA TABELA QUANDO O
002350*                               LOTE E REPROCESSAMENTO
002400******************************************************************
002500 IDENTIFICATION DIVISION.
002600 PROGRAM-ID.    SOCIOS.
002700 AUTHOR.        MARIA TERESA SILVEIRA.
002800 INSTALLATION.  SANTOS DATA CENTER - BIBLIOTECA CENTRAL.
002900 DATE-WRITTEN.  10/03/1994.
003000 DATE-COMPILED.
003100 SECURITY.      CONFIDENCIAL - USO INTERNO DA BIBLIOTECA.
003200******************************************************************
003300* SERVICO DE SOCIOS.  MANTEM O ARQUIVO DE ASSOCIADOS DA
003400* BIBLIOTECA.  CHAMADO PELA BIBLIOTECA PARA INCLUIR, EXCLUIR E
003500* MUDAR O STATUS DE UM SOCIO, E CHAMADO PELO EMPRESTIMO E PELA
003600* DEVOLUCAO PARA CONSULTAR ELEGIBILIDADE E AJUSTAR A CONTAGEM DE
003700* EMPRESTIMOS ATIVOS.  ARQUIVO SEQUENCIAL, TABELA EM MEMORIA.
003800******************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004400     UPSI-0 IS SW-REPROCESSO ON STATUS IS SW-REPROC-LIGADO
004500                              OFF STATUS IS SW-REPROC-DESLIGADO.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT SOCIOS-ARQ ASSIGN TO SOCIOS
004900            ORGANIZATION IS SEQUENTIAL
005000            FILE STATUS IS ARQST-SOC.
005100******************************************************************
005200 DATA DIVISION.
005300 FILE SECTION.
005400 FD  SOCIOS-ARQ
005500     LABEL RECORDS STANDARD
005600     RECORD CONTAINS 130 CHARACTERS.
005700 01  REG-SOCIO.
005800     05  SOC-MATRICULA           PIC X(10).
005900     05  SOC-SOBRENOME           PIC X(20).
006000     05  SOC-NOME                PIC X(20).
006100     05  SOC-EMAIL               PIC X(30).
006200     05  SOC-TELEFONE            PIC X(12).
006300     05  SOC-TIPO                PIC X(01).
006400         88  SOC-TIPO-ALUNO              VALUE "S".
006500         88  SOC-TIPO-PROFESSOR          VALUE "P".
006600         88  SOC-TIPO-EXTERNO            VALUE "X".
006700     05  SOC-STATUS              PIC X(01).
006800         88  SOC-ATIVO                   VALUE "A".
006900         88  SOC-INATIVO                 VALUE "I".
007000     05  SOC-LIMITE-EMPR         PIC 9(02).
007100     05  SOC-QTD-EMPR-ATIVOS     PIC 9(02).
007200     05  SOC-DATA-CADASTRO       PIC 9(08).
007300     05  FILLER                  PIC X(24).
007400 01  REG-SOCIO-R REDEFINES REG-SOCIO.
007500     05  SOC-CHAVE-EMAIL         PIC X(30).
007600     05  FILLER                  PIC X(100).
007700******************************************************************
007800 WORKING-STORAGE SECTION.
007850******************************************************************
007860* WS-QTD-CARGAS-SOC - CONTA QUANTAS VEZES A TABELA DE SOCIOS FOI
007870* RECARREGADA NESTA JOB (SEMPRE 1); USADO SO NO AVISO DE
007880* REPROCESSAMENTO (PEDIDO 281).
007890******************************************************************
007895 77  WS-QTD-CARGAS-SOC           PIC 9(03) COMP VALUE ZERO.
007900******************************************************************
008000 01  WS-CONTROLE-ARQ.
008100     05  ARQST-SOC               PIC X(02) VALUE SPACES.
008200     05  WS-TABELA-CARREGADA     PIC X(01) VALUE "N".
008300         88 WS-JA-CARREGADO              VALUE "S".
008400     05  FILLER                  PIC X(10).
008500*
008600 01  WS-TABELA-SOCIOS.
008700     05  WS-QTD-SOCIOS           PIC 9(05) COMP VALUE ZERO.
008800     05  WS-SOCIO-OCR OCCURS 3000 TIMES
008900                      INDEXED BY WS-IDX-SOC.
009000         10  WS-S-MATRICULA      PIC X(10).
009100         10  WS-S-SOBRENOME      PIC X(20).
009200         10  WS-S-NOME           PIC X(20).
009300         10  WS-S-EMAIL          PIC X(30).
009400         10  WS-S-TELEFONE       PIC X(12).
009500         10  WS-S-TIPO           PIC X(01).
009600         10  WS-S-STATUS         PIC X(01).
009700         10  WS-S-LIMITE         PIC 9(02).
009800         10  WS-S-QTD-ATIVOS     PIC 9(02).
009900         10  WS-S-DATA-CAD       PIC 9(08).
010000*
010100     05  FILLER                  PIC X(01).
010200 01  WS-AREA-TRABALHO.
010300     05  WS-DATA-EXEC            PIC 9(08).
010400     05  WS-DATA-EXEC-R REDEFINES WS-DATA-EXEC.
010500         10  WS-ANO-EXEC         PIC 9(04).
010600         10  WS-MES-EXEC         PIC 9(02).
010700         10  WS-DIA-EXEC         PIC 9(02).
010800     05  WS-ACHOU                PIC X(01) VALUE "N".
010900         88 WS-ACHOU-SIM                 VALUE "S".
011000     05  WS-POS-ACHADA           PIC 9(05) COMP VALUE ZERO.
011100     05  WS-RESULTADO-VALIDA     PIC X(01) VALUE "N".
011200         88 WS-VALIDO                    VALUE "S".
011300     05  WS-EMAIL-MAIUSC         PIC X(30).
011400*
011500     05  FILLER                  PIC X(01).
011600 01  WS-TABELA-LIMITES.
011700     05  WS-LIMITES-DADOS        PIC X(09) VALUE "S03P10X05".
011800     05  WS-LIMITES-R REDEFINES WS-LIMITES-DADOS.
011900         10  WS-LIM-ENTRADA OCCURS 3 TIMES.
012000             15  WS-LIM-TIPO     PIC X(01).
012100             15  WS-LIM-VALOR    PIC 9(02).
012200     05  WS-IDX-LIM              PIC 9(02) COMP VALUE ZERO.
012300*
012400     05  FILLER                  PIC X(01).
012500 01  WS-AREA-EMAIL.
012600     05  WS-POS-EMAIL            PIC 9(02) COMP VALUE ZERO.
012700     05  WS-CHAR-EMAIL           PIC X(01).
012800     05  WS-ACHOU-ARROBA         PIC X(01) VALUE "N".
012900         88 WS-TEM-ARROBA                VALUE "S".
013000     05  WS-ACHOU-PONTO          PIC X(01) VALUE "N".
013100         88 WS-TEM-PONTO                 VALUE "S".
013200     05  WS-POS-ARROBA           PIC 9(02) COMP VALUE ZERO.
013300     05  WS-QTD-CARACTERES       PIC 9(02) COMP VALUE ZERO.
013400*
013500     05  FILLER                  PIC X(01).
013600 01  WS-AREA-TELEFONE.
013700     05  WS-TEL-LIMPO            PIC X(12) VALUE SPACES.
013800     05  WS-POS-TEL-ORIG         PIC 9(02) COMP VALUE ZERO.
013900     05  WS-POS-TEL-DEST         PIC 9(02) COMP VALUE ZERO.
014000     05  WS-CHAR-TEL             PIC X(01).
014100     05  WS-QTD-DIGITOS-TEL      PIC 9(02) COMP VALUE ZERO.
014200*
014300     05  FILLER                  PIC X(01).
014400 01  WS-PARAM-GERADOR.
014500     05  WS-GID-FUNCAO           PIC X(08).
014600     05  WS-GID-PREFIXO          PIC X(04).
014700     05  WS-GID-DATA-EXEC        PIC 9(08).
014800     05  WS-GID-ID-GERADO        PIC X(12).
014900*
015000     05  FILLER                  PIC X(01).
015100 01  WS-PARAM-JORNAL.
015200     05  WS-JRN-FUNCAO           PIC X(08).
015300     05  WS-JRN-DATA             PIC 9(08).
015400     05  WS-JRN-NIVEL            PIC X(07).
015500     05  WS-JRN-ATOR             PIC X(10).
015600     05  WS-JRN-ACAO             PIC X(25).
015700     05  WS-JRN-ALVO             PIC X(13).
015800     05  WS-JRN-DETALHE          PIC X(60).
015900******************************************************************
016000     05  FILLER                  PIC X(01).
016100 LINKAGE SECTION.
016200 01  LK-PARAMETROS-SOC.
016300     05  LK-FUNCAO-SOC           PIC X(12).
016400         88 LK-EH-INCLUI-SOCIO           VALUE "INCLUI-SOCIO".
016500         88 LK-EH-EXCLUI-SOCIO           VALUE "EXCLUI-SOCIO".
016600         88 LK-EH-MUDA-STATUS            VALUE "MUDA-STATUS ".
016700         88 LK-EH-CONSULTA               VALUE "CONSULTA    ".
016800         88 LK-EH-AJUSTA-EMPR            VALUE "AJUSTA-EMPR ".
016900         88 LK-EH-ENCERRA-SOC            VALUE "ENCERRA     ".
017000     05  LK-DATA-EXEC            PIC 9(08).
017100     05  LK-SOC-MATRICULA        PIC X(10).
017200     05  LK-SOC-SOBRENOME        PIC X(20).
017300     05  LK-SOC-NOME             PIC X(20).
017400     05  LK-SOC-EMAIL            PIC X(30).
017500     05  LK-SOC-TELEFONE         PIC X(12).
017600     05  LK-SOC-TIPO             PIC X(01).
017700     05  LK-SOC-NOVO-STATUS      PIC X(01).
017800     05  LK-SOC-VARIACAO-EMPR    PIC S9(02).
017900     05  LK-SOC-ATOR             PIC X(10).
018000     05  LK-RETORNO-COD          PIC X(02).
018100         88 LK-RETORNO-OK                VALUE "00".
018200     05  LK-RETORNO-MSG          PIC X(60).
018300     05  LK-SOC-STATUS-ATUAL     PIC X(01).
018400     05  LK-SOC-LIMITE-ATUAL     PIC 9(02).
018500     05  LK-SOC-ATIVOS-ATUAL     PIC 9(02).
018600     05  FILLER                  PIC X(01).
018700******************************************************************
018800 PROCEDURE DIVISION USING LK-PARAMETROS-SOC.
018900******************************************************************
019000 0000-CONTROLE-SOC.
019100     MOVE "00" TO LK-RETORNO-COD.
019200     MOVE SPACES TO LK-RETORNO-MSG.
019300     MOVE LK-DATA-EXEC TO WS-DATA-EXEC.
019400     IF NOT WS-JA-CARREGADO
019410         ADD 1 TO WS-QTD-CARGAS-SOC
019420         IF SW-REPROC-LIGADO
019430             PERFORM 9010-JORNALIZA-REPROC THRU 9010-EXIT
019440         END-IF
019500         PERFORM 1000-CARREGA-TABELA THRU 1000-EXIT
019600         MOVE "S" TO WS-TABELA-CARREGADA.
019700     EVALUATE TRUE
019800         WHEN LK-EH-INCLUI-SOCIO
019900             PERFORM 2000-INCLUI-SOCIO THRU 2000-EXIT
020000         WHEN LK-EH-EXCLUI-SOCIO
020100             PERFORM 2500-EXCLUI-SOCIO THRU 2500-EXIT
020200         WHEN LK-EH-MUDA-STATUS
020300             PERFORM 3000-MUDA-STATUS THRU 3000-EXIT
020400         WHEN LK-EH-CONSULTA
020500             PERFORM 3500-CONSULTA-SOCIO THRU 3500-EXIT
020600         WHEN LK-EH-AJUSTA-EMPR
020700             PERFORM 3600-AJUSTA-EMPRESTIMOS THRU 3600-EXIT
020800         WHEN LK-EH-ENCERRA-SOC
020900             PERFORM 9000-ENCERRA THRU 9000-EXIT
021000     END-EVALUATE.
021100     GOBACK.
021200*
021300******************************************************************
021400* 1000-CARREGA-TABELA - LE O ARQUIVO SEQUENCIAL DE SOCIOS PARA
021500* MEMORIA NA PRIMEIRA CHAMADA DO LOTE (VER PEDIDO 121).
021600******************************************************************
021700 1000-CARREGA-TABELA.
021800     MOVE ZERO TO WS-QTD-SOCIOS.
021900     OPEN INPUT SOCIOS-ARQ.
022000     IF ARQST-SOC = "00"
022100         PERFORM 1005-LE-UM-SOCIO THRU 1005-EXIT
022200             UNTIL ARQST-SOC = "10"
022300         CLOSE SOCIOS-ARQ.
022400 1000-EXIT.
022500     EXIT.
022600*
022700 1005-LE-UM-SOCIO.
022800     READ SOCIOS-ARQ
022900         AT END MOVE "10" TO ARQST-SOC
023000         NOT AT END PERFORM 1010-ACUMULA-SOCIO THRU 1010-EXIT.
023100 1005-EXIT.
023200     EXIT.
023300*
023400 1010-ACUMULA-SOCIO.
023500     ADD 1 TO WS-QTD-SOCIOS.
023600     SET WS-IDX-SOC TO WS-QTD-SOCIOS.
023700     MOVE SOC-MATRICULA     TO WS-S-MATRICULA (WS-IDX-SOC).
023800     MOVE SOC-SOBRENOME     TO WS-S-SOBRENOME (WS-IDX-SOC).
023900     MOVE SOC-NOME          TO WS-S-NOME (WS-IDX-SOC).
024000     MOVE SOC-EMAIL         TO WS-S-EMAIL (WS-IDX-SOC).
024100     MOVE SOC-TELEFONE      TO WS-S-TELEFONE (WS-IDX-SOC).
024200     MOVE SOC-TIPO          TO WS-S-TIPO (WS-IDX-SOC).
024300     MOVE SOC-STATUS        TO WS-S-STATUS (WS-IDX-SOC).
024400     MOVE SOC-LIMITE-EMPR   TO WS-S-LIMITE (WS-IDX-SOC).
024500     MOVE SOC-QTD-EMPR-ATIVOS TO WS-S-QTD-ATIVOS (WS-IDX-SOC).
024600     MOVE SOC-DATA-CADASTRO TO WS-S-DATA-CAD (WS-IDX-SOC).
024700 1010-EXIT.
024800     EXIT.
024900*
025000******************************************************************
025100* 2000-INCLUI-SOCIO - CADASTRA SOCIO NOVO.  VALIDA NOMES,
025200* E-MAIL, TELEFONE, REJEITA E-MAIL DUPLICADO (PEDIDO 163).
025300******************************************************************
025400 2000-INCLUI-SOCIO.
025500     IF LK-SOC-SOBRENOME = SPACES OR LK-SOC-NOME = SPACES
025600         MOVE "10" TO LK-RETORNO-COD
025700         MOVE "NOME EM BRANCO" TO LK-RETORNO-MSG
025800     ELSE
025900         PERFORM 6000-VALIDA-EMAIL THRU 6000-EXIT
026000         IF NOT WS-VALIDO
026100             MOVE "11" TO LK-RETORNO-COD
026200             MOVE "E-MAIL INVALIDO" TO LK-RETORNO-MSG
026300         ELSE
026400             PERFORM 6100-VALIDA-TELEFONE THRU 6100-EXIT
026500             IF NOT WS-VALIDO
026600                 MOVE "12" TO LK-RETORNO-COD
026700                 MOVE "TELEFONE INVALIDO" TO LK-RETORNO-MSG
026800             ELSE
026900                 PERFORM 6500-BUSCA-SOCIO-POR-EMAIL THRU
027000                     6500-EXIT
027100                 IF WS-ACHOU-SIM
027200                     MOVE "13" TO LK-RETORNO-COD
027300                     MOVE "E-MAIL JA CADASTRADO" TO
027400                         LK-RETORNO-MSG
027500                 ELSE
027600                     PERFORM 2100-GRAVA-SOCIO-NOVO THRU
027700                         2100-EXIT.
027800 2000-EXIT.
027900     EXIT.
028000*
028100 2100-GRAVA-SOCIO-NOVO.
028200     MOVE "PROXIMO " TO WS-GID-FUNCAO.
028300     MOVE "U-  "     TO WS-GID-PREFIXO.
028400     MOVE WS-DATA-EXEC TO WS-GID-DATA-EXEC.
028500     CALL "GERADOR-ID" USING WS-GID-FUNCAO WS-GID-PREFIXO
028600         WS-GID-DATA-EXEC WS-GID-ID-GERADO.
028700     PERFORM 4000-LIMITE-POR-TIPO THRU 4000-EXIT.
028800     ADD 1 TO WS-QTD-SOCIOS.
028900     SET WS-IDX-SOC TO WS-QTD-SOCIOS.
029000     MOVE WS-GID-ID-GERADO(1:10) TO WS-S-MATRICULA (WS-IDX-SOC).
029100     MOVE LK-SOC-SOBRENOME  TO WS-S-SOBRENOME (WS-IDX-SOC).
029200     MOVE LK-SOC-NOME       TO WS-S-NOME (WS-IDX-SOC).
029300     MOVE LK-SOC-EMAIL      TO WS-S-EMAIL (WS-IDX-SOC).
029400     MOVE WS-TEL-LIMPO      TO WS-S-TELEFONE (WS-IDX-SOC).
029500     MOVE LK-SOC-TIPO       TO WS-S-TIPO (WS-IDX-SOC).
029600     MOVE "A"               TO WS-S-STATUS (WS-IDX-SOC).
029700     MOVE WS-LIM-VALOR (WS-IDX-LIM) TO WS-S-LIMITE (WS-IDX-SOC).
029800     MOVE ZERO              TO WS-S-QTD-ATIVOS (WS-IDX-SOC).
029900     MOVE WS-DATA-EXEC      TO WS-S-DATA-CAD (WS-IDX-SOC).
030000     PERFORM 8000-REGRAVA-SOCIOS THRU 8000-EXIT.
030100     MOVE "GRAVA   " TO WS-JRN-FUNCAO.
030200     MOVE WS-DATA-EXEC TO WS-JRN-DATA.
030300     MOVE "INFO   " TO WS-JRN-NIVEL.
030400     MOVE LK-SOC-ATOR TO WS-JRN-ATOR.
030500     MOVE "ADD-MEMBER               " TO WS-JRN-ACAO.
030600     MOVE WS-S-MATRICULA (WS-IDX-SOC) TO WS-JRN-ALVO.
030700     MOVE LK-SOC-NOME TO WS-JRN-DETALHE.
030800     CALL "JORNAL" USING WS-JRN-FUNCAO WS-JRN-DATA WS-JRN-NIVEL
030900         WS-JRN-ATOR WS-JRN-ACAO WS-JRN-ALVO WS-JRN-DETALHE.
031000 2100-EXIT.
031100     EXIT.
031200*
031300******************************************************************
031400* 2500-EXCLUI-SOCIO - REMOVE SOCIO PELA MATRICULA.
031500******************************************************************
031600 2500-EXCLUI-SOCIO.
031700     PERFORM 6600-BUSCA-SOCIO-POR-MATRICULA THRU 6600-EXIT.
031800     IF NOT WS-ACHOU-SIM
031900         MOVE "20" TO LK-RETORNO-COD
032000         MOVE "MATRICULA NAO ENCONTRADA" TO LK-RETORNO-MSG
032100     ELSE
032200         PERFORM 2510-REMOVE-DA-TABELA THRU 2510-EXIT
032300         PERFORM 8000-REGRAVA-SOCIOS THRU 8000-EXIT
032400         MOVE "GRAVA   " TO WS-JRN-FUNCAO
032500         MOVE WS-DATA-EXEC TO WS-JRN-DATA
032600         MOVE "INFO   " TO WS-JRN-NIVEL
032700         MOVE LK-SOC-ATOR TO WS-JRN-ATOR
032800         MOVE "DEL-MEMBER               " TO WS-JRN-ACAO
032900         MOVE LK-SOC-MATRICULA TO WS-JRN-ALVO
033000         MOVE "SOCIO REMOVIDO DO CADASTRO" TO WS-JRN-DETALHE
033100         CALL "JORNAL" USING WS-JRN-FUNCAO WS-JRN-DATA
033200             WS-JRN-NIVEL WS-JRN-ATOR WS-JRN-ACAO WS-JRN-ALVO
033300             WS-JRN-DETALHE.
033400 2500-EXIT.
033500     EXIT.
033600*
033700 2510-REMOVE-DA-TABELA.
033800     PERFORM 2511-DESLOCA-SOCIO THRU 2511-EXIT
033900         VARYING WS-IDX-SOC FROM WS-POS-ACHADA BY 1
034000         UNTIL WS-IDX-SOC >= WS-QTD-SOCIOS.
034100     SUBTRACT 1 FROM WS-QTD-SOCIOS.
034200 2510-EXIT.
034300     EXIT.
034400*
034500 2511-DESLOCA-SOCIO.
034600     MOVE WS-SOCIO-OCR (WS-IDX-SOC + 1) TO WS-SOCIO-OCR (WS-IDX-SOC).
034700 2511-EXIT.
034800     EXIT.
034900*
035000******************************************************************
035100* 3000-MUDA-STATUS - ATIVA OU INATIVA UM SOCIO SEM EXCLUIR O
035200* CADASTRO (PEDIDO 226).
035300******************************************************************
035400 3000-MUDA-STATUS.
035500     PERFORM 6600-BUSCA-SOCIO-POR-MATRICULA THRU 6600-EXIT.
035600     IF NOT WS-ACHOU-SIM
035700         MOVE "30" TO LK-RETORNO-COD
035800         MOVE "MATRICULA NAO ENCONTRADA" TO LK-RETORNO-MSG
035900     ELSE
036000         MOVE LK-SOC-NOVO-STATUS TO WS-S-STATUS (WS-POS-ACHADA)
036100         PERFORM 8000-REGRAVA-SOCIOS THRU 8000-EXIT
036200         MOVE "GRAVA   " TO WS-JRN-FUNCAO
036300         MOVE WS-DATA-EXEC TO WS-JRN-DATA
036400         MOVE "INFO   " TO WS-JRN-NIVEL
036500         MOVE LK-SOC-ATOR TO WS-JRN-ATOR
036600         MOVE "STATUS-MEMBER            " TO WS-JRN-ACAO
036700         MOVE LK-SOC-MATRICULA TO WS-JRN-ALVO
036800         MOVE LK-SOC-NOVO-STATUS TO WS-JRN-DETALHE
036900         CALL "JORNAL" USING WS-JRN-FUNCAO WS-JRN-DATA
037000             WS-JRN-NIVEL WS-JRN-ATOR WS-JRN-ACAO WS-JRN-ALVO
037100             WS-JRN-DETALHE.
037200 3000-EXIT.
037300     EXIT.
037400*
037500******************************************************************
037600* 3500-CONSULTA-SOCIO - DEVOLVE STATUS, LIMITE E EMPRESTIMOS
037700* ATIVOS DE UM SOCIO (USADO PELO EMPRESTIMO E PELA DEVOLUCAO
037800* PARA VERIFICAR ELEGIBILIDADE).
037900******************************************************************
038000 3500-CONSULTA-SOCIO.
038100     PERFORM 6600-BUSCA-SOCIO-POR-MATRICULA THRU 6600-EXIT.
038200     IF NOT WS-ACHOU-SIM
038300         MOVE "40" TO LK-RETORNO-COD
038400         MOVE "MATRICULA NAO ENCONTRADA" TO LK-RETORNO-MSG
038500     ELSE
038600         MOVE WS-S-STATUS (WS-POS-ACHADA) TO LK-SOC-STATUS-ATUAL
038700         MOVE WS-S-LIMITE (WS-POS-ACHADA) TO LK-SOC-LIMITE-ATUAL
038800         MOVE WS-S-QTD-ATIVOS (WS-POS-ACHADA) TO
038900             LK-SOC-ATIVOS-ATUAL.
039000 3500-EXIT.
039100     EXIT.
039200*
039300******************************************************************
039400* 3600-AJUSTA-EMPRESTIMOS - SOMA A VARIACAO (+1 NO EMPRESTIMO,
039500* -1 NA DEVOLUCAO) NA CONTAGEM DE EMPRESTIMOS ATIVOS DO SOCIO.
039600******************************************************************
039700 3600-AJUSTA-EMPRESTIMOS.
039800     PERFORM 6600-BUSCA-SOCIO-POR-MATRICULA THRU 6600-EXIT.
039900     IF NOT WS-ACHOU-SIM
040000         MOVE "50" TO LK-RETORNO-COD
040100         MOVE "MATRICULA NAO ENCONTRADA" TO LK-RETORNO-MSG
040200     ELSE
040300         ADD LK-SOC-VARIACAO-EMPR TO WS-S-QTD-ATIVOS (WS-POS-ACHADA)
040400         PERFORM 8000-REGRAVA-SOCIOS THRU 8000-EXIT.
040500 3600-EXIT.
040600     EXIT.
040700*
040800******************************************************************
040900* 4000-LIMITE-POR-TIPO - PROCURA O LIMITE DE EMPRESTIMOS NA
041000* TABELA DE TIPOS (PEDIDO 145: ALUNO=3, PROFESSOR=10, OUTROS=5).
041100******************************************************************
041200 4000-LIMITE-POR-TIPO.
041300     MOVE 1 TO WS-IDX-LIM.
041400     PERFORM 4010-TESTA-TIPO THRU 4010-EXIT
041500         VARYING WS-IDX-LIM FROM 1 BY 1
041600         UNTIL WS-IDX-LIM > 3 OR
041700               WS-LIM-TIPO (WS-IDX-LIM) = LK-SOC-TIPO.
041800     IF WS-IDX-LIM > 3
041900         MOVE 3 TO WS-IDX-LIM.
042000 4000-EXIT.
042100     EXIT.
042200*
042300 4010-TESTA-TIPO.
042400     CONTINUE.
042500 4010-EXIT.
042600     EXIT.
042700*
042800******************************************************************
042900* 6000-VALIDA-EMAIL - FORMATO LOCAL@DOMINIO.TLD, LETRAS, DIGITOS
043000* E OS SINAIS . _ - SAO ACEITOS (PEDIDO 163).
043100******************************************************************
043200 6000-VALIDA-EMAIL.
043210*    NAO E UM VALIDADOR RFC COMPLETO -- SO CONFERE QUE HA UM "@"
043220*    NEM NA PRIMEIRA NEM NA ULTIMA POSICAO E UM "." DEPOIS DELE,
043230*    COM PELO MENOS UM CARACTERE ENTRE OS DOIS (PEDIDO 163).
043300     MOVE "N" TO WS-RESULTADO-VALIDA.
043400     MOVE "N" TO WS-ACHOU-ARROBA.
043500     MOVE "N" TO WS-ACHOU-PONTO.
043600     MOVE ZERO TO WS-POS-ARROBA.
043700     IF LK-SOC-EMAIL = SPACES
043800         GO TO 6000-EXIT.
043900     INSPECT LK-SOC-EMAIL TALLYING WS-QTD-CARACTERES
044000         FOR CHARACTERS BEFORE SPACE.
044100     PERFORM 6010-TESTA-CARACTERE THRU 6010-EXIT
044200         VARYING WS-POS-EMAIL FROM 1 BY 1
044300         UNTIL WS-POS-EMAIL > WS-QTD-CARACTERES.
044400     IF WS-TEM-ARROBA AND WS-TEM-PONTO
044500        AND WS-POS-ARROBA > 1
044600        AND WS-POS-ARROBA < WS-QTD-CARACTERES
044700         MOVE "S" TO WS-RESULTADO-VALIDA.
044800 6000-EXIT.
044900     EXIT.
045000*
045100 6010-TESTA-CARACTERE.
045200     MOVE LK-SOC-EMAIL(WS-POS-EMAIL:1) TO WS-CHAR-EMAIL.
045300     IF WS-CHAR-EMAIL = "@"
045400         MOVE "S" TO WS-ACHOU-ARROBA
045500         MOVE WS-POS-EMAIL TO WS-POS-ARROBA
045600     ELSE
045700         IF WS-CHAR-EMAIL = "." AND WS-TEM-ARROBA
045800             IF WS-POS-EMAIL > WS-POS-ARROBA + 1
045900                AND WS-POS-EMAIL < WS-QTD-CARACTERES
046000                 MOVE "S" TO WS-ACHOU-PONTO.
046100 6010-EXIT.
046200     EXIT.
046300*
046400******************************************************************
046500* 6100-VALIDA-TELEFONE - REMOVE ESPACOS E HIFENS, TODOS OS
046600* CARACTERES RESTANTES DEVEM SER DIGITOS, 8 A 12 POSICOES.
046700******************************************************************
046800 6100-VALIDA-TELEFONE.
046810*    6110-COPIA-DIGITO IGNORA ESPACO E HIFEN CALADO E SO PASSA
046820*    PARA WS-TEL-LIMPO O QUE FOR DIGITO -- QUALQUER OUTRA LETRA
046830*    NO MEIO DO TELEFONE FICA DE FORA SEM REJEITAR O CAMPO INTEIRO.
046900     MOVE SPACES TO WS-TEL-LIMPO.
047000     MOVE ZERO TO WS-POS-TEL-DEST WS-QTD-DIGITOS-TEL.
047100     PERFORM 6110-COPIA-DIGITO THRU 6110-EXIT
047200         VARYING WS-POS-TEL-ORIG FROM 1 BY 1
047300         UNTIL WS-POS-TEL-ORIG > 12.
047400     IF WS-QTD-DIGITOS-TEL >= 8 AND WS-QTD-DIGITOS-TEL <= 12
047500         MOVE "S" TO WS-RESULTADO-VALIDA
047600     ELSE
047700         MOVE "N" TO WS-RESULTADO-VALIDA.
047800 6100-EXIT.
047900     EXIT.
048000*
048100 6110-COPIA-DIGITO.
048200     MOVE LK-SOC-TELEFONE(WS-POS-TEL-ORIG:1) TO WS-CHAR-TEL.
048300     IF WS-CHAR-TEL NOT = SPACE AND WS-CHAR-TEL NOT = "-"
048400         IF WS-CHAR-TEL NUMERIC
048500             ADD 1 TO WS-POS-TEL-DEST
048600             ADD 1 TO WS-QTD-DIGITOS-TEL
048700             MOVE WS-CHAR-TEL TO WS-TEL-LIMPO(WS-POS-TEL-DEST:1)
048800         ELSE
048900             MOVE 99 TO WS-QTD-DIGITOS-TEL.
049000 6110-EXIT.
049100     EXIT.
049200*
049300******************************************************************
049400* 6500-BUSCA-SOCIO-POR-EMAIL
049500******************************************************************
049600 6500-BUSCA-SOCIO-POR-EMAIL.
049700     MOVE "N" TO WS-ACHOU.
049800     MOVE ZERO TO WS-POS-ACHADA.
049900     PERFORM 6510-TESTA-EMAIL THRU 6510-EXIT
050000         VARYING WS-IDX-SOC FROM 1 BY 1
050100         UNTIL WS-IDX-SOC > WS-QTD-SOCIOS OR WS-ACHOU-SIM.
050200 6500-EXIT.
050300     EXIT.
050400*
050500 6510-TESTA-EMAIL.
050600     IF WS-S-EMAIL (WS-IDX-SOC) = LK-SOC-EMAIL
050700         MOVE "S" TO WS-ACHOU
050800         SET WS-POS-ACHADA TO WS-IDX-SOC.
050900 6510-EXIT.
051000     EXIT.
051100*
051200******************************************************************
051300* 6600-BUSCA-SOCIO-POR-MATRICULA
051400******************************************************************
051500 6600-BUSCA-SOCIO-POR-MATRICULA.
051600     MOVE "N" TO WS-ACHOU.
051700     MOVE ZERO TO WS-POS-ACHADA.
051800     PERFORM 6610-TESTA-MATRICULA THRU 6610-EXIT
051900         VARYING WS-IDX-SOC FROM 1 BY 1
052000         UNTIL WS-IDX-SOC > WS-QTD-SOCIOS OR WS-ACHOU-SIM.
052100 6600-EXIT.
052200     EXIT.
052300*
052400 6610-TESTA-MATRICULA.
052500     IF WS-S-MATRICULA (WS-IDX-SOC) = LK-SOC-MATRICULA
052600         MOVE "S" TO WS-ACHOU
052700         SET WS-POS-ACHADA TO WS-IDX-SOC.
052800 6610-EXIT.
052900     EXIT.
053000*
053100******************************************************************
053200* 8000-REGRAVA-SOCIOS - REESCREVE O ARQUIVO INTEIRO A PARTIR DA
053300* TABELA EM MEMORIA (SEQUENCIAL, SEM INDICE - PEDIDO 121).
053400******************************************************************
053500 8000-REGRAVA-SOCIOS.
053600     OPEN OUTPUT SOCIOS-ARQ.
053700     PERFORM 8010-GRAVA-UM-SOCIO THRU 8010-EXIT
053800         VARYING WS-IDX-SOC FROM 1 BY 1
053900         UNTIL WS-IDX-SOC > WS-QTD-SOCIOS.
054000     CLOSE SOCIOS-ARQ.
054100 8000-EXIT.
054200     EXIT.
054300*
054400 8010-GRAVA-UM-SOCIO.
054500     MOVE SPACES TO REG-SOCIO.
054600     MOVE WS-S-MATRICULA (WS-IDX-SOC) TO SOC-MATRICULA.
054700     MOVE WS-S-SOBRENOME (WS-IDX-SOC) TO SOC-SOBRENOME.
054800     MOVE WS-S-NOME (WS-IDX-SOC) TO SOC-NOME.
054900     MOVE WS-S-EMAIL (WS-IDX-SOC) TO SOC-EMAIL.
055000     MOVE WS-S-TELEFONE (WS-IDX-SOC) TO SOC-TELEFONE.
055100     MOVE WS-S-TIPO (WS-IDX-SOC) TO SOC-TIPO.
055200     MOVE WS-S-STATUS (WS-IDX-SOC) TO SOC-STATUS.
055300     MOVE WS-S-LIMITE (WS-IDX-SOC) TO SOC-LIMITE-EMPR.
055400     MOVE WS-S-QTD-ATIVOS (WS-IDX-SOC) TO SOC-QTD-EMPR-ATIVOS.
055500     MOVE WS-S-DATA-CAD (WS-IDX-SOC) TO SOC-DATA-CADASTRO.
055600     WRITE REG-SOCIO.
055700 8010-EXIT.
055800     EXIT.
055900*
056000******************************************************************
056100* 9000-ENCERRA - CHAMADA PELA BIBLIOTECA NO FIM DO LOTE.
056200******************************************************************
056300 9000-ENCERRA.
056400     MOVE "N" TO WS-TABELA-CARREGADA.
056500 9000-EXIT.
056600     EXIT.
056610*
056620******************************************************************
056630* 9010-JORNALIZA-REPROC - QUANDO A UPSI-0 ESTA LIGADA (LOTE
056640* REPROCESSADO), GRAVA UM AVISO NO JORNAL NA PRIMEIRA CARGA DA
056650* TABELA DE SOCIOS (PEDIDO 281).
056660******************************************************************
056670 9010-JORNALIZA-REPROC.
056680     MOVE "GRAVA   " TO WS-JRN-FUNCAO.
056690     MOVE WS-DATA-EXEC TO WS-JRN-DATA.
056700     MOVE "WARNING" TO WS-JRN-NIVEL.
056710     MOVE "SISTEMA   " TO WS-JRN-ATOR.
056720     MOVE "REPROCESSAMENTO-SOC      " TO WS-JRN-ACAO.
056730     MOVE SPACES TO WS-JRN-ALVO.
056740     MOVE "LOTE REPROCESSADO - TABELA DE SOCIOS RECARREGADA"
056750         TO WS-JRN-DETALHE.
056760     CALL "JORNAL" USING WS-JRN-FUNCAO WS-JRN-DATA WS-JRN-NIVEL
056770         WS-JRN-ATOR WS-JRN-ACAO WS-JRN-ALVO WS-JRN-DETALHE.
056780 9010-EXIT.
056790     EXIT.
