000100******************************************************************
000200* AUTHOR:        RENATA SANTANA
000300* INSTALLATION:  SANTOS DATA CENTER - BIBLIOTECA CENTRAL
000400* DATE-WRITTEN:  12/01/1994
000500* DATE-COMPILED:
000600* SECURITY:      CONFIDENCIAL - USO INTERNO DA BIBLIOTECA
000700******************************************************************
000800* HISTORICO DE ALTERACOES
000900*   12/01/94  RSA  PEDIDO 119   PRIMEIRA VERSAO - GRAVA LINHA
001000*                               DE JORNAL EM ARQUIVO SEQUENCIAL
001100*   04/02/95  RSA  PEDIDO 141   ACRESCENTA NIVEL (INFO/AVISO/
001200*                               ERRO) NA FRENTE DA LINHA
001300*   10/19/97  DPS  PEDIDO 178   CAMPO DETALHE AUMENTADO PARA
001400*                               60 POSICOES
001500*   01/22/99  MTS  PEDIDO 207   VIRADA DO SECULO - DATA DO
001600*                               JORNAL PASSA A VIR DO LOTE
001700*                               (NAO MAIS DO RELOGIO)
001800*   07/11/03  DPS  PEDIDO 258   ACEITA CHAMADA "SISTEMA" SEM
001900*                               ATOR HUMANO PARA LOTE DE MULTAS
001910*   11/08/05  DPS  PEDIDO 281   REMOVIDOS C01 E CLASS ALFANUMERICO
001920*                               DO SPECIAL-NAMES (NUNCA USADOS);
001930*                               UPSI-0 (SW-REPROCESSO) LIGADA FAZ
001940*                               O JORNAL ABRIR EM OUTPUT (LIMPO) EM
001950*                               VEZ DE EXTEND, PARA NAO EMENDAR NO
001960*                               HISTORICO DE UMA RODADA FALHA
002000******************************************************************
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID.    JORNAL.
002300 AUTHOR.        RENATA SANTANA.
002400 INSTALLATION.  SANTOS DATA CENTER - BIBLIOTECA CENTRAL.
002500 DATE-WRITTEN.  12/01/1994.
002600 DATE-COMPILED.
002700 SECURITY.      CONFIDENCIAL - USO INTERNO DA BIBLIOTECA.
002800******************************************************************
002900* ACRESCENTA UMA LINHA AO DIARIO DE AUDITORIA DA BIBLIOTECA.
003000* CHAMADO POR TODOS OS SERVICOS (CATLOGO, SOCIOS, EMPRESTIMO,
003100* DEVOLUCAO, RESERVA) SEMPRE QUE UMA MOVIMENTACAO E EFETIVADA.
003200******************************************************************
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     UPSI-0 IS SW-REPROCESSO ON STATUS IS SW-REPROC-LIGADO
003900                              OFF STATUS IS SW-REPROC-DESLIGADO.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT JORNAL-ARQ ASSIGN TO JRNFILE
004300            ORGANIZATION IS LINE SEQUENTIAL
004400            FILE STATUS IS ARQST-JRN.
004500******************************************************************
004600 DATA DIVISION.
004700 FILE SECTION.
004800 FD  JORNAL-ARQ
004900     LABEL RECORDS STANDARD.
005000 01  JRN-LINHA.
005100     05  JRN-DATA                PIC 9(08).
005200     05  FILLER                  PIC X(01) VALUE SPACE.
005300     05  JRN-NIVEL               PIC X(07).
005400     05  FILLER                  PIC X(01) VALUE SPACE.
005500     05  JRN-ATOR                PIC X(10).
005600     05  FILLER                  PIC X(01) VALUE SPACE.
005700     05  JRN-ACAO                PIC X(25).
005800     05  FILLER                  PIC X(01) VALUE SPACE.
005900     05  JRN-ALVO                PIC X(13).
006000     05  FILLER                  PIC X(01) VALUE SPACE.
006100     05  JRN-DETALHE             PIC X(60).
006200 01  JRN-LINHA-R REDEFINES JRN-LINHA.
006300     05  JRN-DATA-X              PIC X(08).
006400     05  FILLER                  PIC X(112).
006500******************************************************************
006600 WORKING-STORAGE SECTION.
006650******************************************************************
006660* WS-QTD-ABERTURAS-JRN - CONTA QUANTAS VEZES O JORNAL FOI ABERTO
006670* NESTA JOB (SEMPRE 1); SO EXISTE PARA CASAR COM O PADRAO DA CASA
006680* DE TER PELO MENOS UM CONTADOR 77 POR PROGRAMA (PEDIDO 281).
006690******************************************************************
006695 77  WS-QTD-ABERTURAS-JRN        PIC 9(03) COMP VALUE ZERO.
006700******************************************************************
006800 01  WS-CONTROLE-JRN.
006900     05  ARQST-JRN               PIC X(02) VALUE SPACES.
007000     05  WS-JRN-ABERTO           PIC X(01) VALUE "N".
007100         88 WS-JRN-JA-ABERTO             VALUE "S".
007200     05  WS-QTD-LANCAMENTOS      PIC 9(07) COMP VALUE ZERO.
007300     05  FILLER                  PIC X(09).
007400*
007500 01  WS-NIVEIS-VALIDOS           PIC X(21)
007600                     VALUE "INFO   WARNINGERROR  ".
007700 01  WS-NIVEIS-R REDEFINES WS-NIVEIS-VALIDOS.
007800     05  WS-NIVEL-TAB            PIC X(07) OCCURS 3 TIMES.
007900*
008000 01  WS-AREA-VALIDA-NIVEL.
008100     05  WS-IDX-NIVEL            PIC 9(02) COMP VALUE ZERO.
008200     05  WS-ACHOU-NIVEL          PIC X(01) VALUE "N".
008300         88 WS-NIVEL-OK                  VALUE "S".
008400*
008500     05  FILLER                  PIC X(01).
008600 01  WS-DATA-JRN-HOJE            PIC 9(08) VALUE ZERO.
008700 01  WS-DATA-JRN-R REDEFINES WS-DATA-JRN-HOJE.
008800     05  WS-ANO-JRN              PIC 9(04).
008900     05  WS-MES-JRN              PIC 9(02).
009000     05  WS-DIA-JRN              PIC 9(02).
009100******************************************************************
009200 LINKAGE SECTION.
009300 01  LK-PARAMETROS-JRN.
009400     05  LK-FUNCAO-JRN           PIC X(08).
009500         88 LK-EH-GRAVA                  VALUE "GRAVA   ".
009600         88 LK-EH-FECHA                  VALUE "FECHA   ".
009700     05  LK-JRN-DATA             PIC 9(08).
009800     05  LK-JRN-DATA-R REDEFINES LK-JRN-DATA.
009900         10  LK-ANO-JRN          PIC 9(04).
010000         10  FILLER              PIC 9(04).
010100     05  LK-JRN-NIVEL            PIC X(07).
010200     05  LK-JRN-ATOR             PIC X(10).
010300     05  LK-JRN-ACAO             PIC X(25).
010400     05  LK-JRN-ALVO             PIC X(13).
010500     05  LK-JRN-DETALHE          PIC X(60).
010600******************************************************************
010700 PROCEDURE DIVISION USING LK-PARAMETROS-JRN.
010800******************************************************************
010900 0000-CONTROLE-JRN.
011000     IF NOT WS-JRN-JA-ABERTO
011100         PERFORM 1000-ABRE-JORNAL THRU 1000-EXIT.
011200     IF LK-EH-GRAVA
011300         PERFORM 2000-GRAVA-LINHA THRU 2000-EXIT
011400     ELSE
011500         IF LK-EH-FECHA
011600             PERFORM 3000-FECHA-JORNAL THRU 3000-EXIT.
011700     GOBACK.
011800*
011900 1000-ABRE-JORNAL.
011910     ADD 1 TO WS-QTD-ABERTURAS-JRN.
011920     IF SW-REPROC-LIGADO
011930         DISPLAY "JORNAL - LOTE REPROCESSADO - JRNFILE REABERTO "
011940                 "DO ZERO (HISTORICO ANTERIOR NAO E MANTIDO)"
011950         OPEN OUTPUT JORNAL-ARQ
011960     ELSE
012000         OPEN EXTEND JORNAL-ARQ
012100         IF ARQST-JRN = "35" OR ARQST-JRN = "05"
012200             OPEN OUTPUT JORNAL-ARQ
012210         END-IF
012220     END-IF.
012300     IF ARQST-JRN NOT = "00"
012400         DISPLAY "JORNAL - ERRO ABERTURA JRNFILE " ARQST-JRN
012500     ELSE
012600         MOVE "S" TO WS-JRN-ABERTO.
012700 1000-EXIT.
012800     EXIT.
012900*
013000******************************************************************
013100* 2000-GRAVA-LINHA - MONTA E GRAVA UM LANCAMENTO DE AUDITORIA.
013200* NIVEIS FORA DA TABELA WS-NIVEIS-VALIDOS SAO REJEITADOS PARA
013300* "INFO   " (VER PEDIDO 141).
013400******************************************************************
013500 2000-GRAVA-LINHA.
013510*    UMA LINHA POR CHAMADA, SEM BUFFER -- O JRNFILE E O REGISTRO
013520*    DE AUDITORIA DO LOTE E TEM DE FICAR NO DISCO MESMO QUE O
013530*    PROGRAMA CHAMADOR ABORTE LOGO DEPOIS.
013600     PERFORM 2050-CONFERE-DATA-LOTE THRU 2050-EXIT.
013700     MOVE SPACES TO JRN-LINHA.
013800     MOVE LK-JRN-DATA        TO JRN-DATA.
013900     MOVE LK-JRN-NIVEL       TO JRN-NIVEL.
014000     PERFORM 2100-VALIDA-NIVEL THRU 2100-EXIT.
014100     MOVE LK-JRN-ATOR        TO JRN-ATOR.
014200     MOVE LK-JRN-ACAO        TO JRN-ACAO.
014300     MOVE LK-JRN-ALVO        TO JRN-ALVO.
014400     MOVE LK-JRN-DETALHE     TO JRN-DETALHE.
014500     WRITE JRN-LINHA.
014600     ADD 1 TO WS-QTD-LANCAMENTOS.
014700 2000-EXIT.
014800     EXIT.
014900*
015000******************************************************************
015100* 2050-CONFERE-DATA-LOTE - GRAVA A DATA DO PRIMEIRO LANCAMENTO
015200* DO LOTE E AVISA SE UM SERVICO CHAMAR O JORNAL COM DATA DE UM
015300* ANO DIFERENTE (LOTE ATRAVESSANDO A VIRADA DO ANO - PEDIDO 207).
015400******************************************************************
015500 2050-CONFERE-DATA-LOTE.
015600     IF WS-DATA-JRN-HOJE = ZERO
015700         MOVE LK-JRN-DATA TO WS-DATA-JRN-HOJE
015800     ELSE
015900         IF WS-ANO-JRN NOT = LK-ANO-JRN
016000             DISPLAY "JORNAL - AVISO LOTE ATRAVESSA VIRADA DE ANO "
016100                     WS-ANO-JRN " / " LK-ANO-JRN.
016200 2050-EXIT.
016300     EXIT.
016400*
016500 2100-VALIDA-NIVEL.
016600     MOVE "N" TO WS-ACHOU-NIVEL.
016700     PERFORM 2110-TESTA-NIVEL THRU 2110-EXIT
016800         VARYING WS-IDX-NIVEL FROM 1 BY 1
016900         UNTIL WS-IDX-NIVEL > 3 OR WS-NIVEL-OK.
017000     IF NOT WS-NIVEL-OK
017100         MOVE "INFO   " TO JRN-NIVEL.
017200 2100-EXIT.
017300     EXIT.
017400*
017500 2110-TESTA-NIVEL.
017600     IF WS-NIVEL-TAB (WS-IDX-NIVEL) = JRN-NIVEL
017700         MOVE "S" TO WS-ACHOU-NIVEL.
017800 2110-EXIT.
017900     EXIT.
018000*
018100 3000-FECHA-JORNAL.
018200     IF WS-JRN-JA-ABERTO
018300         CLOSE JORNAL-ARQ
018400         MOVE "N" TO WS-JRN-ABERTO.
018500 3000-EXIT.
018600     EXIT.
