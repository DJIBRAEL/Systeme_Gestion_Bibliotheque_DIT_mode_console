000100******************************************************************
000200* AUTHOR:        JOAO VICTOR
000300* INSTALLATION:  SANTOS DATA CENTER - BIBLIOTECA CENTRAL
000400* DATE-WRITTEN:  09/14/1994
000500* DATE-COMPILED:
000600* SECURITY:      CONFIDENCIAL - USO INTERNO DA BIBLIOTECA
000700******************************************************************
000800* HISTORICO DE ALTERACOES
000900*   09/14/94  JVC  PEDIDO 101   PRIMEIRA VERSAO - CADASTRO DE
001000*                               LIVROS EM TELA (VIDEO LOCADORA)
001100*   11/20/94  JVC  PEDIDO 118   CONVERTIDO PARA LOTE, LE
001200*                               TRANSACOES EM VEZ DE TELA
001300*   02/02/95  JVC  PEDIDO 132   ACRESCENTA CADASTRO DE EXEMPLAR
001400*                               (TOMBO PASSA A SER SO DO TITULO)
001500*   06/19/95  RSA  PEDIDO 148   VALIDACAO DE ISBN-10 E ISBN-13
001600*                               (DIGITO VERIFICADOR)
001700*   03/11/97  RSA  PEDIDO 171   STATUS DO TITULO RECALCULADO
001800*                               A CADA MOVIMENTO DE EXEMPLAR
001900*   01/15/99  MTS  PEDIDO 204   VIRADA DO SECULO - CAMPO ANO DE
002000*                               PUBLICACAO PASSA A TER 4 DIGITOS
002100*   06/30/99  MTS  PEDIDO 206   TESTE DE REGRESSAO Y2K CONCLUIDO
002200*   08/08/00  DPS  PEDIDO 221   BUSCA POR PALAVRA-CHAVE E POR
002300*                               MULTIPLOS CRITERIOS (OR) - ENGAVETADO
002400*                               POR FALTA DE TEMPO, VER PEDIDO 272
002500*   07/11/03  DPS  PEDIDO 258   CHAMA JORNAL E GERADOR-ID EM VEZ
002600*                               DE GRAVAR DIRETO
002700*   03/22/05  DPS  PEDIDO 272   RETOMA O PEDIDO 221 - IMPLEMENTA
002800*                               7000-BUSCA-PALAVRA-CHAVE E
002900*                               7500-BUSCA-CRITERIOS DE FATO;
003000*                               RESULTADO GRAVADO EM NOTIFICACAO
003010*   11/08/05  DPS  PEDIDO 281   REMOVIDOS C01 E CLASS ALFANUMERICO
003020*                               DO SPECIAL-NAMES (NUNCA USADOS);
003030*                               CLASS NUMERICO-ISBN AGORA FILTRA O
003040*                               DIGITO DO ISBN-10 ANTES DO TESTE DE
003050*                               POSICAO DO "X"; UPSI-0 JORNALIZA
003060*                               UM AVISO NA PRIMEIRA CARGA DE
003070*                               TABELAS QUANDO O LOTE E REPROCESSO
003100******************************************************************
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID.    CATLOGO.
003400 AUTHOR.        JOAO VICTOR.
003500 INSTALLATION.  SANTOS DATA CENTER - BIBLIOTECA CENTRAL.
003600 DATE-WRITTEN.  09/14/1994.
003700 DATE-COMPILED.
003800 SECURITY.      CONFIDENCIAL - USO INTERNO DA BIBLIOTECA.
003900******************************************************************
004000* SERVICO DE CATALOGO.  MANTEM O ARQUIVO DE LIVROS (TITULOS) E
004100* O ARQUIVO DE EXEMPLARES (COPIAS FISICAS).  CHAMADO PELA
004200* BIBLIOTECA PARA INCLUIR/EXCLUIR TITULO, INCLUIR/EXCLUIR
004300* EXEMPLAR, E BUSCAR NO CATALOGO.  OS DOIS ARQUIVOS SAO LIDOS
004400* POR INTEIRO PARA UMA TABELA EM MEMORIA NA PRIMEIRA CHAMADA DO
004500* LOTE E REGRAVADOS POR INTEIRO A CADA MUDANCA (NAO HA INDICE -
004600* OS ARQUIVOS SAO SEQUENCIAIS, NAO HA ACESSO POR CHAVE DIRETA).
004700******************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005300     CLASS NUMERICO-ISBN IS "0" THRU "9", "X"
005400     UPSI-0 IS SW-REPROCESSO ON STATUS IS SW-REPROC-LIGADO
005500                              OFF STATUS IS SW-REPROC-DESLIGADO.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT LIVROS-ARQ ASSIGN TO LIVROS
005900            ORGANIZATION IS SEQUENTIAL
006000            FILE STATUS IS ARQST-LIV.
006100     SELECT EXEMPLARES-ARQ ASSIGN TO EXEMPLAR
006200            ORGANIZATION IS SEQUENTIAL
006300            FILE STATUS IS ARQST-EXE.
006400     SELECT NOTIFICA-ARQ ASSIGN TO NOTIFICA
006500            ORGANIZATION IS LINE SEQUENTIAL
006600            FILE STATUS IS ARQST-NTF.
006700******************************************************************
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  LIVROS-ARQ
007100     LABEL RECORDS STANDARD
007200     RECORD CONTAINS 210 CHARACTERS.
007300 01  REG-LIVRO.
007400     05  LIV-BOOK-ID             PIC X(12).
007500     05  LIV-ISBN                PIC X(13).
007600     05  LIV-TITULO              PIC X(40).
007700     05  LIV-AUTOR               PIC X(30).
007800     05  LIV-EDITORA             PIC X(30).
007900     05  LIV-ANO                 PIC 9(04).
008000     05  LIV-CATEGORIA           PIC X(02).
008100         88  LIV-CAT-CIENCIA             VALUE "SC".
008200         88  LIV-CAT-LITERATURA          VALUE "LI".
008300         88  LIV-CAT-INFORMATICA         VALUE "IN".
008400         88  LIV-CAT-TECNOLOGIA          VALUE "TE".
008500         88  LIV-CAT-INTELIGENCIA        VALUE "IA".
008600         88  LIV-CAT-OUTROS              VALUE "AU".
008700     05  LIV-PALAVRAS-CHAVE      PIC X(60).
008800     05  LIV-STATUS              PIC X(01).
008900         88  LIV-DISPONIVEL              VALUE "D".
009000         88  LIV-EMPRESTADO              VALUE "E".
009100         88  LIV-INDISPONIVEL            VALUE "I".
009200     05  LIV-QTD-EMPRESTIMOS     PIC 9(05).
009300     05  LIV-DATA-INCLUSAO       PIC 9(08).
009400     05  LIV-QTD-EXEMPLARES      PIC 9(03).
009500     05  FILLER                  PIC X(02).
009600 01  REG-LIVRO-R REDEFINES REG-LIVRO.
009700     05  LIV-CHAVE-ISBN          PIC X(13).
009800     05  FILLER                  PIC X(197).
009900******************************************************************
010000 FD  EXEMPLARES-ARQ
010100     LABEL RECORDS STANDARD
010200     RECORD CONTAINS 80 CHARACTERS.
010300 01  REG-EXEMPLAR.
010400     05  EX-COPY-ID              PIC X(11).
010500     05  EX-ISBN                 PIC X(13).
010600     05  EX-BARCODE              PIC X(05).
010700     05  EX-CONDICAO             PIC X(10).
010800     05  EX-LOCALIZACAO          PIC X(10).
010900     05  EX-STATUS               PIC X(01).
011000         88  EX-DISPONIVEL               VALUE "D".
011100         88  EX-EMPRESTADO               VALUE "E".
011200         88  EX-RESERVADO                VALUE "R".
011300         88  EX-PERDIDO                  VALUE "P".
011400         88  EX-DANIFICADO               VALUE "G".
011500         88  EX-INDISPONIVEL             VALUE "I".
011600     05  EX-DATA-AQUISICAO       PIC 9(08).
011700     05  FILLER                  PIC X(22).
011800 01  REG-EXEMPLAR-R REDEFINES REG-EXEMPLAR.
011900     05  EX-CHAVE-BARCODE        PIC X(05).
012000     05  FILLER                  PIC X(75).
012100******************************************************************
012200* FD  NOTIFICA-ARQ - MESMO ARQUIVO DE SAIDA DA RESERVA; A BUSCA
012300* GRAVA UMA LINHA POR TITULO ENCONTRADO (PEDIDO 272).
012400******************************************************************
012500 FD  NOTIFICA-ARQ
012600     LABEL RECORDS STANDARD.
012700 01  NTF-LINHA                   PIC X(90).
012800******************************************************************
012900 WORKING-STORAGE SECTION.
012950******************************************************************
012960* WS-QTD-CARGAS-CAT - CONTA QUANTAS VEZES AS TABELAS DE LIVRO E
012970* EXEMPLAR FORAM RECARREGADAS NESTA JOB (SEMPRE 1); USADO SO NO
012980* AVISO DE REPROCESSAMENTO (PEDIDO 281).
012990******************************************************************
012995 77  WS-QTD-CARGAS-CAT           PIC 9(03) COMP VALUE ZERO.
013000******************************************************************
013100 01  WS-CONTROLE-ARQ.
013200     05  ARQST-LIV               PIC X(02) VALUE SPACES.
013300     05  ARQST-EXE               PIC X(02) VALUE SPACES.
013400     05  ARQST-NTF               PIC X(02) VALUE SPACES.
013500     05  WS-TABELAS-CARREGADAS   PIC X(01) VALUE "N".
013600         88 WS-JA-CARREGADO              VALUE "S".
013700     05  FILLER                  PIC X(08).
013800*
013900 01  WS-TABELA-LIVROS.
014000     05  WS-QTD-LIVROS           PIC 9(05) COMP VALUE ZERO.
014100     05  WS-LIVRO-OCR OCCURS 2000 TIMES
014200                      INDEXED BY WS-IDX-LIV.
014300         10  WS-L-BOOK-ID        PIC X(12).
014400         10  WS-L-ISBN           PIC X(13).
014500         10  WS-L-TITULO         PIC X(40).
014600         10  WS-L-AUTOR          PIC X(30).
014700         10  WS-L-EDITORA        PIC X(30).
014800         10  WS-L-ANO            PIC 9(04).
014900         10  WS-L-CATEGORIA      PIC X(02).
015000         10  WS-L-PALAVRAS       PIC X(60).
015100         10  WS-L-STATUS         PIC X(01).
015200         10  WS-L-QTD-EMPR       PIC 9(05).
015300         10  WS-L-DATA-INCL      PIC 9(08).
015400         10  WS-L-QTD-EXEMP      PIC 9(03) COMP.
015500*
015600     05  FILLER                  PIC X(01).
015700 01  WS-TABELA-EXEMPLARES.
015800     05  WS-QTD-EXEMPLARES       PIC 9(05) COMP VALUE ZERO.
015900     05  WS-EXEMP-OCR OCCURS 5000 TIMES
016000                      INDEXED BY WS-IDX-EXE.
016100         10  WS-E-COPY-ID        PIC X(11).
016200         10  WS-E-ISBN           PIC X(13).
016300         10  WS-E-BARCODE        PIC X(05).
016400         10  WS-E-CONDICAO       PIC X(10).
016500         10  WS-E-LOCALIZACAO    PIC X(10).
016600         10  WS-E-STATUS         PIC X(01).
016700         10  WS-E-DATA-AQUIS     PIC 9(08).
016800*
016900     05  FILLER                  PIC X(01).
017000 01  WS-AREA-TRABALHO.
017100     05  WS-DATA-EXEC            PIC 9(08).
017200     05  WS-DATA-EXEC-R REDEFINES WS-DATA-EXEC.
017300         10  WS-ANO-EXEC         PIC 9(04).
017400         10  WS-MES-EXEC         PIC 9(02).
017500         10  WS-DIA-EXEC         PIC 9(02).
017600     05  WS-ISBN-LIMPO           PIC X(13).
017700     05  WS-BARCODE-MAIUSC       PIC X(05).
017800     05  WS-ACHOU                PIC X(01) VALUE "N".
017900         88 WS-ACHOU-SIM                 VALUE "S".
018000     05  WS-POS-ACHADA           PIC 9(05) COMP VALUE ZERO.
018100     05  WS-CONTADOR-DISP        PIC 9(03) COMP VALUE ZERO.
018200     05  WS-CONTADOR-TOTAL       PIC 9(03) COMP VALUE ZERO.
018300     05  WS-RESULTADO-VALIDA     PIC X(01) VALUE "N".
018400         88 WS-VALIDO                    VALUE "S".
018500*
018600     05  FILLER                  PIC X(01).
018700 01  WS-AREA-DIVISAO-ISBN.
018800     05  WS-QUOC-ISBN            PIC S9(05) COMP.
018900     05  WS-RESTO-ISBN           PIC 9(02) COMP.
019000     05  FILLER                  PIC X(01).
019100 01  WS-AREA-ISBN10.
019200     05  WS-SOMA-ISBN10          PIC S9(05) COMP.
019300     05  WS-PESO-ISBN10          PIC 9(02) COMP.
019400     05  WS-DIGITO-ISBN10        PIC 9(02) COMP.
019500     05  WS-POS-ISBN10           PIC 9(02) COMP.
019600     05  WS-CHAR-ISBN10          PIC X(01).
019700*
019800     05  FILLER                  PIC X(01).
019900 01  WS-AREA-ISBN13.
020000     05  WS-SOMA-ISBN13          PIC S9(05) COMP.
020100     05  WS-PESO-ISBN13          PIC 9(02) COMP.
020200     05  WS-DIGITO-ISBN13        PIC 9(02) COMP.
020300     05  WS-POS-ISBN13           PIC 9(02) COMP.
020400*
020500     05  FILLER                  PIC X(01).
020600******************************************************************
020700* WS-AREA-BUSCA - USADA PELA BUSCA POR PALAVRA-CHAVE (7000) E PELA
020800* BUSCA POR CRITERIOS (7500) - PEDIDO 272.
020900******************************************************************
021000 01  WS-AREA-BUSCA.
021100     05  WS-TERMO-MAIUSC         PIC X(60).
021200     05  WS-LEN-TERMO            PIC 9(02) COMP VALUE ZERO.
021300     05  WS-ALVO-MAIUSC          PIC X(60).
021400     05  WS-TALLY-SUBSTR         PIC 9(03) COMP VALUE ZERO.
021500     05  WS-ACHOU-SUBSTR         PIC X(01) VALUE "N".
021600         88 WS-SUBSTR-ACHADA             VALUE "S".
021700     05  WS-CONTADOR-BUSCA       PIC 9(03) COMP VALUE ZERO.
021800     05  WS-ALGUM-CRITERIO       PIC X(01) VALUE "N".
021900         88 WS-TEM-CRITERIO              VALUE "S".
022000*
022100     05  FILLER                  PIC X(01).
022200 01  WS-PARAM-GERADOR.
022300     05  WS-GID-FUNCAO           PIC X(08).
022400     05  WS-GID-PREFIXO          PIC X(04).
022500     05  WS-GID-DATA-EXEC        PIC 9(08).
022600     05  WS-GID-ID-GERADO        PIC X(12).
022700*
022800     05  FILLER                  PIC X(01).
022900 01  WS-PARAM-JORNAL.
023000     05  WS-JRN-FUNCAO           PIC X(08).
023100     05  WS-JRN-DATA             PIC 9(08).
023200     05  WS-JRN-NIVEL            PIC X(07).
023300     05  WS-JRN-ATOR             PIC X(10).
023400     05  WS-JRN-ACAO             PIC X(25).
023500     05  WS-JRN-ALVO             PIC X(13).
023600     05  WS-JRN-DETALHE          PIC X(60).
023700******************************************************************
023800     05  FILLER                  PIC X(01).
023900 LINKAGE SECTION.
024000 01  LK-PARAMETROS-CAT.
024100     05  LK-FUNCAO-CAT           PIC X(12).
024200         88 LK-EH-INCLUI-LIVRO           VALUE "INCLUI-LIVRO".
024300         88 LK-EH-EXCLUI-LIVRO           VALUE "EXCLUI-LIVRO".
024400         88 LK-EH-INCLUI-EXEMP           VALUE "INCLUI-EXEMP".
024500         88 LK-EH-EXCLUI-EXEMP           VALUE "EXCLUI-EXEMP".
024600         88 LK-EH-CONSULTA-LIVRO         VALUE "CONSULTA-LIV".
024700         88 LK-EH-EMPRESTA-EXEMP         VALUE "EMPRESTA-EX ".
024800         88 LK-EH-DEVOLVE-EXEMP          VALUE "DEVOLVE-EX  ".
024900         88 LK-EH-BUSCA-PALAVRA          VALUE "BUSCA-CHAVE ".
025000         88 LK-EH-BUSCA-CRITERIOS        VALUE "BUSCA-CRIT  ".
025100         88 LK-EH-ENCERRA-CAT            VALUE "ENCERRA     ".
025200     05  LK-DATA-EXEC            PIC 9(08).
025300     05  LK-CAT-ISBN             PIC X(13).
025400     05  LK-CAT-TITULO           PIC X(40).
025500     05  LK-CAT-AUTOR            PIC X(30).
025600     05  LK-CAT-EDITORA          PIC X(30).
025700     05  LK-CAT-ANO              PIC 9(04).
025800     05  LK-CAT-CATEGORIA        PIC X(02).
025900     05  LK-CAT-PALAVRAS         PIC X(60).
026000     05  LK-CAT-BARCODE          PIC X(05).
026100     05  LK-CAT-CONDICAO         PIC X(10).
026200     05  LK-CAT-LOCALIZACAO      PIC X(10).
026300     05  LK-CAT-ATOR             PIC X(10).
026400     05  LK-RETORNO-COD          PIC X(02).
026500         88 LK-RETORNO-OK                VALUE "00".
026600     05  LK-RETORNO-MSG          PIC X(60).
026700     05  LK-CAT-STATUS-ATUAL     PIC X(01).
026800     05  LK-CAT-DISPONIVEIS      PIC 9(03).
026900     05  LK-CAT-COPY-ID-ESCOLH   PIC X(11).
027000     05  LK-CAT-PALAVRA-BUSCA    PIC X(60).
027100     05  LK-CAT-STATUS-CRIT      PIC X(01).
027200     05  LK-CAT-QTD-ACHADOS      PIC 9(03).
027300     05  FILLER                  PIC X(01).
027400******************************************************************
027500 PROCEDURE DIVISION USING LK-PARAMETROS-CAT.
027600******************************************************************
027700 0000-CONTROLE-CAT.
027800     MOVE "00" TO LK-RETORNO-COD.
027900     MOVE SPACES TO LK-RETORNO-MSG.
028000     MOVE LK-DATA-EXEC TO WS-DATA-EXEC.
028100     IF NOT WS-JA-CARREGADO
028110         ADD 1 TO WS-QTD-CARGAS-CAT
028120         IF SW-REPROC-LIGADO
028130             PERFORM 9010-JORNALIZA-REPROC THRU 9010-EXIT
028140         END-IF
028200         PERFORM 1000-CARREGA-TABELAS THRU 1000-EXIT
028300         MOVE "S" TO WS-TABELAS-CARREGADAS.
028400     EVALUATE TRUE
028500         WHEN LK-EH-INCLUI-LIVRO
028600             PERFORM 2000-INCLUI-LIVRO THRU 2000-EXIT
028700         WHEN LK-EH-EXCLUI-LIVRO
028800             PERFORM 2500-EXCLUI-LIVRO THRU 2500-EXIT
028900         WHEN LK-EH-INCLUI-EXEMP
029000             PERFORM 3000-INCLUI-EXEMPLAR THRU 3000-EXIT
029100         WHEN LK-EH-EXCLUI-EXEMP
029200             PERFORM 3500-EXCLUI-EXEMPLAR THRU 3500-EXIT
029300         WHEN LK-EH-CONSULTA-LIVRO
029400             PERFORM 5600-CONSULTA-LIVRO THRU 5600-EXIT
029500         WHEN LK-EH-EMPRESTA-EXEMP
029600             PERFORM 5000-EMPRESTA-EXEMPLAR THRU 5000-EXIT
029700         WHEN LK-EH-DEVOLVE-EXEMP
029800             PERFORM 5500-DEVOLVE-EXEMPLAR THRU 5500-EXIT
029900         WHEN LK-EH-BUSCA-PALAVRA
030000             PERFORM 7000-BUSCA-PALAVRA-CHAVE THRU 7000-EXIT
030100         WHEN LK-EH-BUSCA-CRITERIOS
030200             PERFORM 7500-BUSCA-CRITERIOS THRU 7500-EXIT
030300         WHEN LK-EH-ENCERRA-CAT
030400             PERFORM 9000-ENCERRA THRU 9000-EXIT
030500     END-EVALUATE.
030600     GOBACK.
030700*
030800******************************************************************
030900* 1000-CARREGA-TABELAS - LE OS DOIS ARQUIVOS SEQUENCIAIS PARA
031000* MEMORIA NA PRIMEIRA CHAMADA DO LOTE (VER PEDIDO 118).
031100******************************************************************
031200 1000-CARREGA-TABELAS.
031300     MOVE ZERO TO WS-QTD-LIVROS WS-QTD-EXEMPLARES.
031400     OPEN INPUT LIVROS-ARQ.
031500     IF ARQST-LIV = "00"
031600         PERFORM 1005-LE-UM-LIVRO THRU 1005-EXIT
031700             UNTIL ARQST-LIV = "10"
031800         CLOSE LIVROS-ARQ.
031900     OPEN INPUT EXEMPLARES-ARQ.
032000     IF ARQST-EXE = "00"
032100         PERFORM 1015-LE-UM-EXEMPLAR THRU 1015-EXIT
032200             UNTIL ARQST-EXE = "10"
032300         CLOSE EXEMPLARES-ARQ.
032400 1000-EXIT.
032500     EXIT.
032600*
032700 1005-LE-UM-LIVRO.
032800     READ LIVROS-ARQ
032900         AT END MOVE "10" TO ARQST-LIV
033000         NOT AT END PERFORM 1010-ACUMULA-LIVRO THRU 1010-EXIT.
033100 1005-EXIT.
033200     EXIT.
033300*
033400 1015-LE-UM-EXEMPLAR.
033500     READ EXEMPLARES-ARQ
033600         AT END MOVE "10" TO ARQST-EXE
033700         NOT AT END PERFORM 1020-ACUMULA-EXEMPLAR THRU 1020-EXIT.
033800 1015-EXIT.
033900     EXIT.
034000*
034100 1010-ACUMULA-LIVRO.
034200     ADD 1 TO WS-QTD-LIVROS.
034300     SET WS-IDX-LIV TO WS-QTD-LIVROS.
034400     MOVE LIV-BOOK-ID     TO WS-L-BOOK-ID (WS-IDX-LIV).
034500     MOVE LIV-ISBN        TO WS-L-ISBN (WS-IDX-LIV).
034600     MOVE LIV-TITULO      TO WS-L-TITULO (WS-IDX-LIV).
034700     MOVE LIV-AUTOR       TO WS-L-AUTOR (WS-IDX-LIV).
034800     MOVE LIV-EDITORA     TO WS-L-EDITORA (WS-IDX-LIV).
034900     MOVE LIV-ANO         TO WS-L-ANO (WS-IDX-LIV).
035000     MOVE LIV-CATEGORIA   TO WS-L-CATEGORIA (WS-IDX-LIV).
035100     MOVE LIV-PALAVRAS-CHAVE TO WS-L-PALAVRAS (WS-IDX-LIV).
035200     MOVE LIV-STATUS      TO WS-L-STATUS (WS-IDX-LIV).
035300     MOVE LIV-QTD-EMPRESTIMOS TO WS-L-QTD-EMPR (WS-IDX-LIV).
035400     MOVE LIV-DATA-INCLUSAO TO WS-L-DATA-INCL (WS-IDX-LIV).
035500     MOVE LIV-QTD-EXEMPLARES TO WS-L-QTD-EXEMP (WS-IDX-LIV).
035600 1010-EXIT.
035700     EXIT.
035800*
035900 1020-ACUMULA-EXEMPLAR.
036000     ADD 1 TO WS-QTD-EXEMPLARES.
036100     SET WS-IDX-EXE TO WS-QTD-EXEMPLARES.
036200     MOVE EX-COPY-ID      TO WS-E-COPY-ID (WS-IDX-EXE).
036300     MOVE EX-ISBN         TO WS-E-ISBN (WS-IDX-EXE).
036400     MOVE EX-BARCODE      TO WS-E-BARCODE (WS-IDX-EXE).
036500     MOVE EX-CONDICAO     TO WS-E-CONDICAO (WS-IDX-EXE).
036600     MOVE EX-LOCALIZACAO  TO WS-E-LOCALIZACAO (WS-IDX-EXE).
036700     MOVE EX-STATUS       TO WS-E-STATUS (WS-IDX-EXE).
036800     MOVE EX-DATA-AQUISICAO TO WS-E-DATA-AQUIS (WS-IDX-EXE).
036900 1020-EXIT.
037000     EXIT.
037100*
037200******************************************************************
037300* 2000-INCLUI-LIVRO - INCLUI TITULO NOVO NO CATALOGO. REJEITA
037400* ISBN DUPLICADO OU METADADOS INVALIDOS (PEDIDO 148).
037500******************************************************************
037600 2000-INCLUI-LIVRO.
037700     MOVE LK-CAT-ISBN TO WS-ISBN-LIMPO.
037800     PERFORM 6000-VALIDA-ISBN THRU 6000-EXIT.
037900     IF NOT WS-VALIDO
038000         MOVE "10" TO LK-RETORNO-COD
038100         MOVE "ISBN INVALIDO" TO LK-RETORNO-MSG
038200     ELSE IF LK-CAT-TITULO = SPACES OR LK-CAT-AUTOR = SPACES
038300              OR LK-CAT-EDITORA = SPACES
038400         MOVE "11" TO LK-RETORNO-COD
038500         MOVE "METADADOS EM BRANCO" TO LK-RETORNO-MSG
038600     ELSE
038700         PERFORM 6200-VALIDA-ANO THRU 6200-EXIT
038800         IF NOT WS-VALIDO
038900             MOVE "12" TO LK-RETORNO-COD
039000             MOVE "ANO INVALIDO" TO LK-RETORNO-MSG
039100         ELSE
039200             PERFORM 6500-BUSCA-LIVRO-POR-ISBN THRU 6500-EXIT
039300             IF WS-ACHOU-SIM
039400                 MOVE "13" TO LK-RETORNO-COD
039500                 MOVE "ISBN JA CADASTRADO" TO LK-RETORNO-MSG
039600             ELSE
039700                 PERFORM 2100-GRAVA-LIVRO-NOVO THRU 2100-EXIT.
039800 2000-EXIT.
039900     EXIT.
040000*
040100 2100-GRAVA-LIVRO-NOVO.
040200     MOVE "PROXIMO " TO WS-GID-FUNCAO.
040300     MOVE "LIV-"     TO WS-GID-PREFIXO.
040400     MOVE WS-DATA-EXEC TO WS-GID-DATA-EXEC.
040500     CALL "GERADOR-ID" USING WS-GID-FUNCAO WS-GID-PREFIXO
040600         WS-GID-DATA-EXEC WS-GID-ID-GERADO.
040700     ADD 1 TO WS-QTD-LIVROS.
040800     SET WS-IDX-LIV TO WS-QTD-LIVROS.
040900     MOVE WS-GID-ID-GERADO(1:12) TO WS-L-BOOK-ID (WS-IDX-LIV).
041000     MOVE WS-ISBN-LIMPO   TO WS-L-ISBN (WS-IDX-LIV).
041100     MOVE LK-CAT-TITULO   TO WS-L-TITULO (WS-IDX-LIV).
041200     MOVE LK-CAT-AUTOR    TO WS-L-AUTOR (WS-IDX-LIV).
041300     MOVE LK-CAT-EDITORA  TO WS-L-EDITORA (WS-IDX-LIV).
041400     MOVE LK-CAT-ANO      TO WS-L-ANO (WS-IDX-LIV).
041500     MOVE LK-CAT-CATEGORIA TO WS-L-CATEGORIA (WS-IDX-LIV).
041600     MOVE LK-CAT-PALAVRAS TO WS-L-PALAVRAS (WS-IDX-LIV).
041700     MOVE "I"             TO WS-L-STATUS (WS-IDX-LIV).
041800     MOVE ZERO            TO WS-L-QTD-EMPR (WS-IDX-LIV).
041900     MOVE WS-DATA-EXEC    TO WS-L-DATA-INCL (WS-IDX-LIV).
042000     MOVE ZERO            TO WS-L-QTD-EXEMP (WS-IDX-LIV).
042100     PERFORM 8000-REGRAVA-LIVROS THRU 8000-EXIT.
042200     MOVE "GRAVA   " TO WS-JRN-FUNCAO.
042300     MOVE WS-DATA-EXEC TO WS-JRN-DATA.
042400     MOVE "INFO   " TO WS-JRN-NIVEL.
042500     MOVE LK-CAT-ATOR TO WS-JRN-ATOR.
042600     MOVE "ADD-BOOK                 " TO WS-JRN-ACAO.
042700     MOVE WS-ISBN-LIMPO TO WS-JRN-ALVO.
042800     MOVE LK-CAT-TITULO(1:60) TO WS-JRN-DETALHE.
042900     CALL "JORNAL" USING WS-JRN-FUNCAO WS-JRN-DATA WS-JRN-NIVEL
043000         WS-JRN-ATOR WS-JRN-ACAO WS-JRN-ALVO WS-JRN-DETALHE.
043100 2100-EXIT.
043200     EXIT.
043300*
043400******************************************************************
043500* 2500-EXCLUI-LIVRO - REMOVE TITULO DO CATALOGO PELO ISBN.
043600******************************************************************
043700 2500-EXCLUI-LIVRO.
043800     MOVE LK-CAT-ISBN TO WS-ISBN-LIMPO.
043900     PERFORM 6500-BUSCA-LIVRO-POR-ISBN THRU 6500-EXIT.
044000     IF NOT WS-ACHOU-SIM
044100         MOVE "20" TO LK-RETORNO-COD
044200         MOVE "ISBN NAO ENCONTRADO" TO LK-RETORNO-MSG
044300     ELSE
044400         PERFORM 2510-REMOVE-DA-TABELA-LIVRO THRU 2510-EXIT
044500         PERFORM 8000-REGRAVA-LIVROS THRU 8000-EXIT
044600         MOVE "GRAVA   " TO WS-JRN-FUNCAO
044700         MOVE WS-DATA-EXEC TO WS-JRN-DATA
044800         MOVE "INFO   " TO WS-JRN-NIVEL
044900         MOVE LK-CAT-ATOR TO WS-JRN-ATOR
045000         MOVE "DEL-BOOK                 " TO WS-JRN-ACAO
045100         MOVE WS-ISBN-LIMPO TO WS-JRN-ALVO
045200         MOVE "TITULO REMOVIDO DO CATALOGO" TO WS-JRN-DETALHE
045300         CALL "JORNAL" USING WS-JRN-FUNCAO WS-JRN-DATA
045400             WS-JRN-NIVEL WS-JRN-ATOR WS-JRN-ACAO WS-JRN-ALVO
045500             WS-JRN-DETALHE.
045600 2500-EXIT.
045700     EXIT.
045800*
045900 2510-REMOVE-DA-TABELA-LIVRO.
045910*    A TABELA NAO TEM BURACO: REMOVER O ELEMENTO DE WS-POS-ACHADA
045920*    EMPURRA CADA OCORRENCIA SEGUINTE UMA POSICAO PARA TRAS, ATE
045930*    A ULTIMA OCUPADA, E SO DEPOIS DIMINUI A CONTAGEM.
046000     PERFORM 2511-DESLOCA-LIVRO THRU 2511-EXIT
046100         VARYING WS-IDX-LIV FROM WS-POS-ACHADA BY 1
046200         UNTIL WS-IDX-LIV >= WS-QTD-LIVROS.
046300     SUBTRACT 1 FROM WS-QTD-LIVROS.
046400 2510-EXIT.
046500     EXIT.
046600*
046700 2511-DESLOCA-LIVRO.
046710*    UM DESLOCAMENTO POR CHAMADA, POR ISSO O LOOP EM 2510 VAI
046720*    ATE WS-QTD-LIVROS - 1 (>= WS-QTD-LIVROS PARA).
046800     MOVE WS-LIVRO-OCR (WS-IDX-LIV + 1) TO WS-LIVRO-OCR (WS-IDX-LIV).
046900 2511-EXIT.
047000     EXIT.
047100*
047200******************************************************************
047300* 3000-INCLUI-EXEMPLAR - CADASTRA UMA COPIA FISICA DE UM TITULO
047400* JA EXISTENTE.  REJEITA ISBN DESCONHECIDO, BARCODE DUPLICADO
047500* (SEM DIFERENCIAR MAIUSCULA/MINUSCULA) OU DE TAMANHO ERRADO.
047600******************************************************************
047700 3000-INCLUI-EXEMPLAR.
047800     MOVE LK-CAT-ISBN TO WS-ISBN-LIMPO.
047900     PERFORM 6500-BUSCA-LIVRO-POR-ISBN THRU 6500-EXIT.
048000     IF NOT WS-ACHOU-SIM
048100         MOVE "30" TO LK-RETORNO-COD
048200         MOVE "ISBN DESCONHECIDO" TO LK-RETORNO-MSG
048300     ELSE
048400         PERFORM 6300-VALIDA-BARCODE THRU 6300-EXIT
048500         IF NOT WS-VALIDO
048600             MOVE "31" TO LK-RETORNO-COD
048700             MOVE "BARCODE DEVE TER 5 CARACTERES" TO
048800                 LK-RETORNO-MSG
048900         ELSE
049000             PERFORM 6600-BUSCA-EXEMPLAR-BARCODE THRU 6600-EXIT
049100             IF WS-ACHOU-SIM
049200                 MOVE "32" TO LK-RETORNO-COD
049300                 MOVE "BARCODE JA CADASTRADO" TO LK-RETORNO-MSG
049400             ELSE
049500                 PERFORM 3100-GRAVA-EXEMPLAR-NOVO THRU 3100-EXIT.
049600 3000-EXIT.
049700     EXIT.
049800*
049900 3100-GRAVA-EXEMPLAR-NOVO.
050000     MOVE "PROXIMO " TO WS-GID-FUNCAO.
050100     MOVE "EX- "     TO WS-GID-PREFIXO.
050200     MOVE WS-DATA-EXEC TO WS-GID-DATA-EXEC.
050300     CALL "GERADOR-ID" USING WS-GID-FUNCAO WS-GID-PREFIXO
050400         WS-GID-DATA-EXEC WS-GID-ID-GERADO.
050500     ADD 1 TO WS-QTD-EXEMPLARES.
050600     SET WS-IDX-EXE TO WS-QTD-EXEMPLARES.
050700     MOVE WS-GID-ID-GERADO(1:11) TO WS-E-COPY-ID (WS-IDX-EXE).
050800     MOVE WS-ISBN-LIMPO   TO WS-E-ISBN (WS-IDX-EXE).
050900     MOVE LK-CAT-BARCODE TO WS-BARCODE-MAIUSC.
051000     INSPECT WS-BARCODE-MAIUSC CONVERTING
051100         "abcdefghijklmnopqrstuvwxyz" TO
051200         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
051300     MOVE WS-BARCODE-MAIUSC
051400         TO WS-E-BARCODE (WS-IDX-EXE).
051500     IF LK-CAT-CONDICAO = SPACES
051600         MOVE "bon       " TO WS-E-CONDICAO (WS-IDX-EXE)
051700     ELSE
051800         MOVE LK-CAT-CONDICAO TO WS-E-CONDICAO (WS-IDX-EXE).
051900     IF LK-CAT-LOCALIZACAO = SPACES
052000         MOVE "stock     " TO WS-E-LOCALIZACAO (WS-IDX-EXE)
052100     ELSE
052200         MOVE LK-CAT-LOCALIZACAO TO WS-E-LOCALIZACAO (WS-IDX-EXE).
052300     MOVE "D" TO WS-E-STATUS (WS-IDX-EXE).
052400     MOVE WS-DATA-EXEC TO WS-E-DATA-AQUIS (WS-IDX-EXE).
052500     PERFORM 4000-RECALCULA-STATUS THRU 4000-EXIT.
052600     PERFORM 8100-REGRAVA-EXEMPLARES THRU 8100-EXIT.
052700     MOVE "GRAVA   " TO WS-JRN-FUNCAO.
052800     MOVE WS-DATA-EXEC TO WS-JRN-DATA.
052900     MOVE "INFO   " TO WS-JRN-NIVEL.
053000     MOVE LK-CAT-ATOR TO WS-JRN-ATOR.
053100     MOVE "ADD-COPY                 " TO WS-JRN-ACAO.
053200     MOVE WS-ISBN-LIMPO TO WS-JRN-ALVO.
053300     MOVE "NOVO EXEMPLAR CADASTRADO" TO WS-JRN-DETALHE.
053400     CALL "JORNAL" USING WS-JRN-FUNCAO WS-JRN-DATA WS-JRN-NIVEL
053500         WS-JRN-ATOR WS-JRN-ACAO WS-JRN-ALVO WS-JRN-DETALHE.
053600 3100-EXIT.
053700     EXIT.
053800*
053900******************************************************************
054000* 3500-EXCLUI-EXEMPLAR - REMOVE UM EXEMPLAR PELO BARCODE.
054100******************************************************************
054200 3500-EXCLUI-EXEMPLAR.
054300     PERFORM 6600-BUSCA-EXEMPLAR-BARCODE THRU 6600-EXIT.
054400     IF NOT WS-ACHOU-SIM
054500         MOVE "40" TO LK-RETORNO-COD
054600         MOVE "BARCODE NAO ENCONTRADO" TO LK-RETORNO-MSG
054700     ELSE
054800         MOVE WS-E-ISBN (WS-POS-ACHADA) TO WS-ISBN-LIMPO
054900         PERFORM 3510-REMOVE-DA-TABELA-EXEMP THRU 3510-EXIT
055000         PERFORM 6500-BUSCA-LIVRO-POR-ISBN THRU 6500-EXIT
055100         IF WS-ACHOU-SIM
055200             PERFORM 4000-RECALCULA-STATUS THRU 4000-EXIT
055300         END-IF
055400         PERFORM 8100-REGRAVA-EXEMPLARES THRU 8100-EXIT
055500         PERFORM 8000-REGRAVA-LIVROS THRU 8000-EXIT
055600         MOVE "GRAVA   " TO WS-JRN-FUNCAO
055700         MOVE WS-DATA-EXEC TO WS-JRN-DATA
055800         MOVE "INFO   " TO WS-JRN-NIVEL
055900         MOVE LK-CAT-ATOR TO WS-JRN-ATOR
056000         MOVE "DEL-COPY                 " TO WS-JRN-ACAO
056100         MOVE WS-ISBN-LIMPO TO WS-JRN-ALVO
056200         MOVE "EXEMPLAR REMOVIDO" TO WS-JRN-DETALHE
056300         CALL "JORNAL" USING WS-JRN-FUNCAO WS-JRN-DATA
056400             WS-JRN-NIVEL WS-JRN-ATOR WS-JRN-ACAO WS-JRN-ALVO
056500             WS-JRN-DETALHE.
056600 3500-EXIT.
056700     EXIT.
056800*
056900 3510-REMOVE-DA-TABELA-EXEMP.
056910*    MESMA TECNICA DE 2510-REMOVE-DA-TABELA-LIVRO, SO QUE NA
056920*    TABELA DE EXEMPLARES: DESLOCA TUDO QUE VEM DEPOIS DO
056930*    EXEMPLAR EXCLUIDO UMA POSICAO PARA TRAS.
057000     PERFORM 3511-DESLOCA-EXEMP THRU 3511-EXIT
057100         VARYING WS-IDX-EXE FROM WS-POS-ACHADA BY 1
057200         UNTIL WS-IDX-EXE >= WS-QTD-EXEMPLARES.
057300     SUBTRACT 1 FROM WS-QTD-EXEMPLARES.
057400 3510-EXIT.
057500     EXIT.
057600*
057700 3511-DESLOCA-EXEMP.
057800     MOVE WS-EXEMP-OCR (WS-IDX-EXE + 1) TO WS-EXEMP-OCR (WS-IDX-EXE).
057900 3511-EXIT.
058000     EXIT.
058100*
058200******************************************************************
058300* 4000-RECALCULA-STATUS - DERIVA O STATUS DO TITULO A PARTIR
058400* DOS EXEMPLARES: SEM EXEMPLAR = INDISPONIVEL, ALGUM DISPONIVEL
058500* = DISPONIVEL, TEM EXEMPLAR MAS NENHUM DISPONIVEL = EMPRESTADO.
058600******************************************************************
058700 4000-RECALCULA-STATUS.
058710*    RODADA COMPLETA NA TABELA DE EXEMPLARES DAQUELE ISBN A CADA
058720*    INCLUSAO/EXCLUSAO DE EXEMPLAR -- NAO HA CONTADOR INCREMENTAL
058730*    PORQUE O VOLUME DE EXEMPLARES POR TITULO E PEQUENO E ISSO
058740*    EVITA DIVERGENCIA SE ALGUMA REGRA MUDAR NO MEIO DO CAMINHO.
058800     MOVE ZERO TO WS-CONTADOR-DISP WS-CONTADOR-TOTAL.
058900     PERFORM 4010-CONTA-EXEMPLAR THRU 4010-EXIT
059000         VARYING WS-IDX-EXE FROM 1 BY 1
059100         UNTIL WS-IDX-EXE > WS-QTD-EXEMPLARES.
059200     PERFORM 6500-BUSCA-LIVRO-POR-ISBN THRU 6500-EXIT.
059300     IF WS-ACHOU-SIM
059400         MOVE WS-CONTADOR-TOTAL TO WS-L-QTD-EXEMP (WS-POS-ACHADA)
059500         IF WS-CONTADOR-TOTAL = 0
059600             MOVE "I" TO WS-L-STATUS (WS-POS-ACHADA)
059700         ELSE IF WS-CONTADOR-DISP > 0
059800             MOVE "D" TO WS-L-STATUS (WS-POS-ACHADA)
059900         ELSE
060000             MOVE "E" TO WS-L-STATUS (WS-POS-ACHADA).
060100 4000-EXIT.
060200     EXIT.
060300*
060400 4010-CONTA-EXEMPLAR.
060500     IF WS-E-ISBN (WS-IDX-EXE) = WS-ISBN-LIMPO
060600         ADD 1 TO WS-CONTADOR-TOTAL
060700         IF WS-E-STATUS (WS-IDX-EXE) = "D"
060800             ADD 1 TO WS-CONTADOR-DISP
060900         END-IF
061000     END-IF.
061100 4010-EXIT.
061200     EXIT.
061300*
061400******************************************************************
061500* 4500-CONTA-DISPONIVEIS - QUANTIDADE DE EXEMPLARES DISPONIVEIS
061600* PARA UM ISBN (USADO PELO EMPRESTIMO E PELA RESERVA).
061700******************************************************************
061800 4500-CONTA-DISPONIVEIS.
061900     MOVE ZERO TO WS-CONTADOR-DISP.
062000     PERFORM 4510-CONTA-UM-DISP THRU 4510-EXIT
062100         VARYING WS-IDX-EXE FROM 1 BY 1
062200         UNTIL WS-IDX-EXE > WS-QTD-EXEMPLARES.
062300 4500-EXIT.
062400     EXIT.
062500*
062600 4510-CONTA-UM-DISP.
062700     IF WS-E-ISBN (WS-IDX-EXE) = WS-ISBN-LIMPO
062800        AND WS-E-STATUS (WS-IDX-EXE) = "D"
062900         ADD 1 TO WS-CONTADOR-DISP.
063000 4510-EXIT.
063100     EXIT.
063200*
063300******************************************************************
063400* 4700-PROXIMO-EXEMPLAR - LOCALIZA O PRIMEIRO EXEMPLAR
063500* DISPONIVEL DE UM ISBN (USADO PELO EMPRESTIMO NO CHECKOUT).
063600******************************************************************
063700 4700-PROXIMO-EXEMPLAR.
063800     MOVE "N" TO WS-ACHOU.
063900     MOVE ZERO TO WS-POS-ACHADA.
064000     PERFORM 4710-TESTA-EXEMPLAR THRU 4710-EXIT
064100         VARYING WS-IDX-EXE FROM 1 BY 1
064200         UNTIL WS-IDX-EXE > WS-QTD-EXEMPLARES OR WS-ACHOU-SIM.
064300 4700-EXIT.
064400     EXIT.
064500*
064600 4710-TESTA-EXEMPLAR.
064700     IF WS-E-ISBN (WS-IDX-EXE) = WS-ISBN-LIMPO
064800        AND WS-E-STATUS (WS-IDX-EXE) = "D"
064900         MOVE "S" TO WS-ACHOU
065000         SET WS-POS-ACHADA TO WS-IDX-EXE.
065100 4710-EXIT.
065200     EXIT.
065300*
065400******************************************************************
065500* 5000-EMPRESTA-EXEMPLAR - CHAMADO PELO EMPRESTIMO NO CHECKOUT.
065600* ESCOLHE O BARCODE PEDIDO OU O PROXIMO DISPONIVEL, MARCA "E",
065700* SOMA NO CONTADOR DE EMPRESTIMOS DO TITULO E REGRAVA (PEDIDO
065800* 171).
065900******************************************************************
066000 5000-EMPRESTA-EXEMPLAR.
066100     MOVE LK-CAT-ISBN TO WS-ISBN-LIMPO.
066200     IF LK-CAT-BARCODE NOT = SPACES
066300         PERFORM 6600-BUSCA-EXEMPLAR-BARCODE THRU 6600-EXIT
066400         IF WS-ACHOU-SIM
066500            AND WS-E-STATUS (WS-POS-ACHADA) NOT = "D"
066600             MOVE "N" TO WS-ACHOU
066700         END-IF
066800     ELSE
066900         PERFORM 4700-PROXIMO-EXEMPLAR THRU 4700-EXIT.
067000     IF NOT WS-ACHOU-SIM
067100         MOVE "60" TO LK-RETORNO-COD
067200         MOVE "NENHUM EXEMPLAR DISPONIVEL" TO LK-RETORNO-MSG
067300     ELSE
067400         MOVE "E" TO WS-E-STATUS (WS-POS-ACHADA)
067500         MOVE WS-E-COPY-ID (WS-POS-ACHADA) TO
067600             LK-CAT-COPY-ID-ESCOLH
067700         MOVE WS-E-BARCODE (WS-POS-ACHADA) TO LK-CAT-BARCODE
067800         PERFORM 6500-BUSCA-LIVRO-POR-ISBN THRU 6500-EXIT
067900         IF WS-ACHOU-SIM
068000             ADD 1 TO WS-L-QTD-EMPR (WS-POS-ACHADA)
068100         END-IF
068200         PERFORM 4000-RECALCULA-STATUS THRU 4000-EXIT
068300         PERFORM 8000-REGRAVA-LIVROS THRU 8000-EXIT
068400         PERFORM 8100-REGRAVA-EXEMPLARES THRU 8100-EXIT.
068500 5000-EXIT.
068600     EXIT.
068700*
068800******************************************************************
068900* 5500-DEVOLVE-EXEMPLAR - CHAMADO PELA DEVOLUCAO.  MARCA O
069000* EXEMPLAR "D" DE NOVO E RECALCULA O STATUS DO TITULO.
069100******************************************************************
069200 5500-DEVOLVE-EXEMPLAR.
069300     MOVE LK-CAT-BARCODE TO WS-BARCODE-MAIUSC.
069400     PERFORM 6600-BUSCA-EXEMPLAR-BARCODE THRU 6600-EXIT.
069500     IF NOT WS-ACHOU-SIM
069600         MOVE "70" TO LK-RETORNO-COD
069700         MOVE "BARCODE NAO ENCONTRADO" TO LK-RETORNO-MSG
069800     ELSE
069900         MOVE "D" TO WS-E-STATUS (WS-POS-ACHADA)
070000         MOVE WS-E-ISBN (WS-POS-ACHADA) TO WS-ISBN-LIMPO
070100         PERFORM 4000-RECALCULA-STATUS THRU 4000-EXIT
070200         PERFORM 8000-REGRAVA-LIVROS THRU 8000-EXIT
070300         PERFORM 8100-REGRAVA-EXEMPLARES THRU 8100-EXIT.
070400 5500-EXIT.
070500     EXIT.
070600*
070700******************************************************************
070800* 5600-CONSULTA-LIVRO - DEVOLVE STATUS E QUANTIDADE DISPONIVEL
070900* DE UM TITULO (USADO PELO EMPRESTIMO E PELA RESERVA).
071000******************************************************************
071100 5600-CONSULTA-LIVRO.
071200     MOVE LK-CAT-ISBN TO WS-ISBN-LIMPO.
071300     PERFORM 6500-BUSCA-LIVRO-POR-ISBN THRU 6500-EXIT.
071400     IF NOT WS-ACHOU-SIM
071500         MOVE "80" TO LK-RETORNO-COD
071600         MOVE "ISBN DESCONHECIDO" TO LK-RETORNO-MSG
071700     ELSE
071800         MOVE WS-L-STATUS (WS-POS-ACHADA) TO LK-CAT-STATUS-ATUAL
071900         MOVE WS-L-TITULO (WS-POS-ACHADA) TO LK-CAT-TITULO
072000         PERFORM 4500-CONTA-DISPONIVEIS THRU 4500-EXIT
072100         MOVE WS-CONTADOR-DISP TO LK-CAT-DISPONIVEIS.
072200 5600-EXIT.
072300     EXIT.
072400*
072500******************************************************************
072600* 6000-VALIDA-ISBN - ACEITA ISBN-10 OU ISBN-13, HIFENS JA
072700* REMOVIDOS PELO CHAMADOR.  DIGITO VERIFICADOR CONFORME PEDIDO
072800* 148.
072900******************************************************************
073000 6000-VALIDA-ISBN.
073010*    WS-ISBN-LIMPO JA CHEGA AQUI SEM HIFEN NEM ESPACO (A LIMPEZA
073020*    E FEITA NO CHAMADOR, 2000-INCLUI-LIVRO/3000-INCLUI-EXEMPLAR).
073030*    A DECISAO ISBN-10 X ISBN-13 E PURAMENTE POSICIONAL: SE AS
073040*    CASAS 11-13 ESTAO EM BRANCO O CAMPO SO TEM 10 DIGITOS UTEIS.
073100     MOVE "N" TO WS-RESULTADO-VALIDA.
073200     IF WS-ISBN-LIMPO(11:3) = SPACES
073300         PERFORM 6100-VALIDA-ISBN10 THRU 6100-EXIT
073400     ELSE
073500         PERFORM 6110-VALIDA-ISBN13 THRU 6110-EXIT.
073600 6000-EXIT.
073700     EXIT.
073800*
073900 6100-VALIDA-ISBN10.
073910*    DIGITO VERIFICADOR ISBN-10 (MODULO 11): CADA UMA DAS 10
073920*    CASAS PESA DE 10 (1A CASA) A 1 (10A CASA); A SOMA PESADA
073930*    TEM DE SER DIVISIVEL POR 11 PARA O ISBN SER VALIDO.  A 10A
073940*    CASA PODE SER "X" (VALE 10) -- E O UNICO CASO EM TODO O
073950*    CATALOGO ONDE UMA LETRA E ACEITA NUM CAMPO DE IDENTIFICADOR.
074000     MOVE ZERO TO WS-SOMA-ISBN10.
074100     MOVE "S" TO WS-RESULTADO-VALIDA.
074200     PERFORM 6101-SOMA-DIGITO-ISBN10 THRU 6101-EXIT
074300         VARYING WS-POS-ISBN10 FROM 1 BY 1
074400         UNTIL WS-POS-ISBN10 > 10 OR NOT WS-VALIDO.
074500     IF WS-VALIDO
074600         DIVIDE WS-SOMA-ISBN10 BY 11 GIVING WS-QUOC-ISBN
074700             REMAINDER WS-RESTO-ISBN
074800         IF WS-RESTO-ISBN = 0
074900             MOVE "S" TO WS-RESULTADO-VALIDA
075000         ELSE
075100             MOVE "N" TO WS-RESULTADO-VALIDA.
075200 6100-EXIT.
075300     EXIT.
075400*
075500 6101-SOMA-DIGITO-ISBN10.
075600     MOVE WS-ISBN-LIMPO(WS-POS-ISBN10:1) TO WS-CHAR-ISBN10.
075610*    SO ACEITA DIGITO OU "X" NESTA POSICAO (CLASSE DA CASA
075620*    NUMERICO-ISBN, PEDIDO 281); LETRA/PONTUACAO CAI FORA JA
075630*    AQUI, ANTES DE TESTAR SE O "X" ESTA NA POSICAO CERTA.
075640     IF WS-CHAR-ISBN10 IS NOT NUMERICO-ISBN
075650         MOVE "N" TO WS-RESULTADO-VALIDA
075660     ELSE
075700         IF WS-POS-ISBN10 = 10 AND WS-CHAR-ISBN10 = "X"
075800             MOVE 10 TO WS-DIGITO-ISBN10
075900         ELSE
076000             IF WS-CHAR-ISBN10 NOT NUMERIC
076100                 MOVE "N" TO WS-RESULTADO-VALIDA
076200             ELSE
076300                 MOVE WS-CHAR-ISBN10 TO WS-DIGITO-ISBN10.
076400     IF WS-VALIDO
076410*        PESO DECRESCENTE 10..1 CONFORME A CASA ANDA DE 1 A 10.
076500         COMPUTE WS-SOMA-ISBN10 = WS-SOMA-ISBN10 +
076600             (11 - WS-POS-ISBN10) * WS-DIGITO-ISBN10.
076700 6101-EXIT.
076800     EXIT.
076900*
077000 6110-VALIDA-ISBN13.
077010*    ISBN-13 NAO TEM CASA "X" -- SO ACEITA OS 13 DIGITOS NUMERICOS
077020*    DE WS-ISBN-LIMPO(1:13); SE SOBRAR QUALQUER COISA ALEM DA
077030*    CASA 13 O CAMPO ESTA MAL FORMADO E CAI FORA SEM PASSAR PELO
077040*    CALCULO DO DIGITO (MODULO 10, PESOS ALTERNADOS 1 E 3).
077100     IF WS-ISBN-LIMPO(14:) NOT = SPACES
077200         MOVE "N" TO WS-RESULTADO-VALIDA
077300     ELSE
077400         MOVE ZERO TO WS-SOMA-ISBN13
077500         MOVE "S" TO WS-RESULTADO-VALIDA
077600         PERFORM 6111-SOMA-DIGITO-ISBN13 THRU 6111-EXIT
077700             VARYING WS-POS-ISBN13 FROM 1 BY 1
077800             UNTIL WS-POS-ISBN13 > 13 OR NOT WS-VALIDO
077900         IF WS-VALIDO
078000             DIVIDE WS-SOMA-ISBN13 BY 10 GIVING WS-QUOC-ISBN
078100                 REMAINDER WS-RESTO-ISBN
078200             IF WS-RESTO-ISBN = 0
078300                 MOVE "S" TO WS-RESULTADO-VALIDA
078400             ELSE
078500                 MOVE "N" TO WS-RESULTADO-VALIDA.
078600 6110-EXIT.
078700     EXIT.
078800*
078900 6111-SOMA-DIGITO-ISBN13.
078910*    CASA EM POSICAO PAR PESA 3, CASA EM POSICAO IMPAR PESA 1
078920*    (E POR ISSO QUE NAO PRECISA GUARDAR O DIGITO -- SO ACUMULA).
079000     IF WS-ISBN-LIMPO(WS-POS-ISBN13:1) NOT NUMERIC
079100         MOVE "N" TO WS-RESULTADO-VALIDA
079200     ELSE
079300         MOVE WS-ISBN-LIMPO(WS-POS-ISBN13:1) TO WS-DIGITO-ISBN13
079400         DIVIDE WS-POS-ISBN13 BY 2 GIVING WS-QUOC-ISBN
079500             REMAINDER WS-RESTO-ISBN
079600         IF WS-RESTO-ISBN = 0
079700             COMPUTE WS-SOMA-ISBN13 = WS-SOMA-ISBN13 +
079800                 WS-DIGITO-ISBN13 * 3
079900         ELSE
080000             ADD WS-DIGITO-ISBN13 TO WS-SOMA-ISBN13.
080100 6111-EXIT.
080200     EXIT.
080300*
080400******************************************************************
080500* 6200-VALIDA-ANO - ANO DE PUBLICACAO ENTRE 1 E O ANO CORRENTE
080600* DO LOTE (PEDIDO 204 - VIRADA DO SECULO, 4 DIGITOS).
080700******************************************************************
080800 6200-VALIDA-ANO.
080810*    WS-ANO-EXEC VEM DA DATA DE EXECUCAO DO LOTE (NAO DO RELOGIO
080820*    DO SISTEMA) -- LIVRO "DO FUTURO" (ANO MAIOR QUE O DO LOTE)
080830*    E REJEITADO DA MESMA FORMA QUE ANO ZERO OU NEGATIVO.
080900     IF LK-CAT-ANO > 0 AND LK-CAT-ANO <= WS-ANO-EXEC
081000         MOVE "S" TO WS-RESULTADO-VALIDA
081100     ELSE
081200         MOVE "N" TO WS-RESULTADO-VALIDA.
081300 6200-EXIT.
081400     EXIT.
081500*
081600******************************************************************
081700* 6300-VALIDA-BARCODE - NAO BRANCO E EXATAMENTE 5 CARACTERES.
081800******************************************************************
081900 6300-VALIDA-BARCODE.
081910*    O TAMANHO EXATO DE 5 POSICOES E GARANTIDO PELA PIC DE
081920*    LK-CAT-BARCODE NO COPYBOOK -- AQUI SO RESTA CONFERIR QUE O
081930*    CAMPO FOI DE FATO PREENCHIDO (NAO CHEGOU EM BRANCO).
082000     IF LK-CAT-BARCODE = SPACES
082100         MOVE "N" TO WS-RESULTADO-VALIDA
082200     ELSE
082300         MOVE "S" TO WS-RESULTADO-VALIDA.
082400 6300-EXIT.
082500     EXIT.
082600*
082700******************************************************************
082800* 6500-BUSCA-LIVRO-POR-ISBN - BUSCA SEQUENCIAL NA TABELA WS-L-ISBN
082810* EM MEMORIA (JA CARREGADA POR 1000-CARREGA-TABELAS); PARA COM O
082820* PRIMEIRO ISBN IGUAL, POIS O CATALOGO NAO ADMITE ISBN DUPLICADO.
082900******************************************************************
083000 6500-BUSCA-LIVRO-POR-ISBN.
083100     MOVE "N" TO WS-ACHOU.
083200     MOVE ZERO TO WS-POS-ACHADA.
083300     PERFORM 6510-TESTA-LIVRO THRU 6510-EXIT
083400         VARYING WS-IDX-LIV FROM 1 BY 1
083500         UNTIL WS-IDX-LIV > WS-QTD-LIVROS OR WS-ACHOU-SIM.
083600 6500-EXIT.
083700     EXIT.
083800*
083900 6510-TESTA-LIVRO.
083910*    WS-POS-ACHADA FICA COM A POSICAO NA TABELA (NAO O ISBN) PARA
083920*    O CHAMADOR PODER LER/ATUALIZAR O LIVRO DIRETO POR SUBSCRITO.
084000     IF WS-L-ISBN (WS-IDX-LIV) = WS-ISBN-LIMPO
084100         MOVE "S" TO WS-ACHOU
084200         SET WS-POS-ACHADA TO WS-IDX-LIV.
084300 6510-EXIT.
084400     EXIT.
084500*
084600******************************************************************
084700* 6600-BUSCA-EXEMPLAR-BARCODE - COMPARACAO SEM DIFERENCIAR CAIXA
084800******************************************************************
084900 6600-BUSCA-EXEMPLAR-BARCODE.
084910*    O BARCODE E DIGITADO NO BALCAO E PODE VIR EM QUALQUER CAIXA;
084920*    CONVERTE PARA MAIUSCULO ANTES DE COMPARAR PORQUE A TABELA
084930*    WS-E-BARCODE E CARREGADA DO ARQUIVO SEMPRE EM MAIUSCULO.
085000     MOVE LK-CAT-BARCODE TO WS-BARCODE-MAIUSC.
085100     INSPECT WS-BARCODE-MAIUSC CONVERTING
085200         "abcdefghijklmnopqrstuvwxyz" TO
085300         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
085400     MOVE "N" TO WS-ACHOU.
085500     MOVE ZERO TO WS-POS-ACHADA.
085600     PERFORM 6610-TESTA-BARCODE THRU 6610-EXIT
085700         VARYING WS-IDX-EXE FROM 1 BY 1
085800         UNTIL WS-IDX-EXE > WS-QTD-EXEMPLARES OR WS-ACHOU-SIM.
085900 6600-EXIT.
086000     EXIT.
086100*
086200 6610-TESTA-BARCODE.
086210*    BARCODE E CHAVE DE EXEMPLAR (NAO DE LIVRO) -- CADA CAPIA
086220*    FISICA TEM O SEU, MESMO QUANDO VARIAS CAPIAS SAO DO MESMO
086230*    ISBN, POR ISSO A BUSCA PERCORRE A TABELA DE EXEMPLARES.
086300     IF WS-E-BARCODE (WS-IDX-EXE) = WS-BARCODE-MAIUSC
086400         MOVE "S" TO WS-ACHOU
086500         SET WS-POS-ACHADA TO WS-IDX-EXE.
086600 6610-EXIT.
086700     EXIT.
086800*
086900******************************************************************
087000* 7000-BUSCA-PALAVRA-CHAVE - BUSCA DE PALAVRA-CHAVE (SUBSTRING,
087100* SEM DIFERENCIAR CAIXA) EM TITULO, AUTOR, EDITORA E PALAVRAS-
087200* CHAVE DE CADA LIVRO.  UMA LINHA POR TITULO ACHADO EM NOTIFICA-
087300* ARQ (PEDIDO 272).
087400******************************************************************
087500 7000-BUSCA-PALAVRA-CHAVE.
087510*    E A UNICA BUSCA QUE OLHA 4 CAMPOS DO LIVRO DE UMA SO VEZ
087520*    (TITULO, AUTOR, EDITORA E A LISTA DE PALAVRAS-CHAVE); O
087530*    TERMO DIGITADO E TESTADO CONTRA CADA UM ATE ACHAR OU ESGOTAR
087540*    OS QUATRO -- POR ISSO 7010-TESTA-PALAVRA-LIVRO TEM 4 BLOCOS
087550*    "IF NOT WS-SUBSTR-ACHADA" EM CASCATA.
087600     MOVE ZERO TO WS-CONTADOR-BUSCA.
087700     MOVE LK-CAT-PALAVRA-BUSCA TO WS-TERMO-MAIUSC.
087800     INSPECT WS-TERMO-MAIUSC CONVERTING
087900         "abcdefghijklmnopqrstuvwxyz" TO
088000         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
088100     PERFORM 7800-CALCULA-TAMANHO-TERMO THRU 7800-EXIT.
088200     IF WS-LEN-TERMO = 0
088300         MOVE "90" TO LK-RETORNO-COD
088400         MOVE "TERMO DE BUSCA EM BRANCO" TO LK-RETORNO-MSG
088500     ELSE
088600         PERFORM 7010-TESTA-PALAVRA-LIVRO THRU 7010-EXIT
088700             VARYING WS-IDX-LIV FROM 1 BY 1
088800             UNTIL WS-IDX-LIV > WS-QTD-LIVROS
088900         MOVE WS-CONTADOR-BUSCA TO LK-CAT-QTD-ACHADOS
089000         IF WS-CONTADOR-BUSCA = ZERO
089100             MOVE "91" TO LK-RETORNO-COD
089200             MOVE "NENHUM TITULO ENCONTRADO" TO LK-RETORNO-MSG
089300         ELSE
089400             MOVE "00" TO LK-RETORNO-COD
089500             MOVE SPACES TO LK-RETORNO-MSG.
089600 7000-EXIT.
089700     EXIT.
089800*
089900 7010-TESTA-PALAVRA-LIVRO.
089910*    CADA CAMPO E CONVERTIDO PARA MAIUSCULO SEPARADAMENTE PARA
089920*    WS-ALVO-MAIUSC ANTES DE CHAMAR 7700-VERIFICA-SUBSTRING, POIS
089930*    O TERMO DE BUSCA (WS-TERMO-MAIUSC) JA FOI PASSADO PARA
089940*    MAIUSCULO UMA UNICA VEZ LA EM 7000, ANTES DO LOOP.
090000     MOVE "N" TO WS-ACHOU-SUBSTR.
090100     MOVE WS-L-TITULO (WS-IDX-LIV) TO WS-ALVO-MAIUSC.
090200     INSPECT WS-ALVO-MAIUSC CONVERTING
090300         "abcdefghijklmnopqrstuvwxyz" TO
090400         "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
090500     PERFORM 7700-VERIFICA-SUBSTRING THRU 7700-EXIT.
090600     IF NOT WS-SUBSTR-ACHADA
090700         MOVE WS-L-AUTOR (WS-IDX-LIV) TO WS-ALVO-MAIUSC
090800         INSPECT WS-ALVO-MAIUSC CONVERTING
090900             "abcdefghijklmnopqrstuvwxyz" TO
091000             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
091100         PERFORM 7700-VERIFICA-SUBSTRING THRU 7700-EXIT.
091200     IF NOT WS-SUBSTR-ACHADA
091300         MOVE WS-L-EDITORA (WS-IDX-LIV) TO WS-ALVO-MAIUSC
091400         INSPECT WS-ALVO-MAIUSC CONVERTING
091500             "abcdefghijklmnopqrstuvwxyz" TO
091600             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
091700         PERFORM 7700-VERIFICA-SUBSTRING THRU 7700-EXIT.
091800     IF NOT WS-SUBSTR-ACHADA
091900         MOVE WS-L-PALAVRAS (WS-IDX-LIV) TO WS-ALVO-MAIUSC
092000         INSPECT WS-ALVO-MAIUSC CONVERTING
092100             "abcdefghijklmnopqrstuvwxyz" TO
092200             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
092300         PERFORM 7700-VERIFICA-SUBSTRING THRU 7700-EXIT.
092400     IF WS-SUBSTR-ACHADA
092500         ADD 1 TO WS-CONTADOR-BUSCA
092600         PERFORM 7900-GRAVA-NOTIFICACAO-BUSCA THRU 7900-EXIT.
092700 7010-EXIT.
092800     EXIT.
092900*
093000******************************************************************
093100* 7500-BUSCA-CRITERIOS - BUSCA POR CRITERIOS MULTIPLOS (OR): ISBN
093200* EXATO, TITULO/AUTOR/EDITORA POR TRECHO, CATEGORIA E ANO EXATOS,
093300* STATUS EXATO OU PALAVRA-CHAVE GLOBAL.  SEM NENHUM CRITERIO
093400* PREENCHIDO, ACHA TODOS OS TITULOS (PEDIDO 272).
093500******************************************************************
093600 7500-BUSCA-CRITERIOS.
093610*    OS CRITERIOS SAO COMBINADOS COM "OU" (NAO "E") DENTRO DE
093620*    7510-TESTA-CRITERIOS-LIVRO -- BASTA UM CRITERIO PREENCHIDO
093630*    BATER PARA O LIVRO ENTRAR NO RESULTADO.  QUANDO NENHUM
093640*    CRITERIO E PREENCHIDO (WS-ALGUM-CRITERIO = "N") O TESTE DE
093650*    "NOT WS-TEM-CRITERIO" NO INICIO DE 7510 JA MARCA TODO LIVRO
093660*    COMO ACHADO, DEVOLVENDO O CATALOGO INTEIRO.
093700     MOVE ZERO TO WS-CONTADOR-BUSCA.
093800     MOVE "N" TO WS-ALGUM-CRITERIO.
093900     IF LK-CAT-ISBN NOT = SPACES OR LK-CAT-TITULO NOT = SPACES
094000        OR LK-CAT-AUTOR NOT = SPACES OR LK-CAT-EDITORA NOT = SPACES
094100        OR LK-CAT-CATEGORIA NOT = SPACES OR LK-CAT-ANO NOT = ZERO
094200        OR LK-CAT-STATUS-CRIT NOT = SPACES
094300        OR LK-CAT-PALAVRA-BUSCA NOT = SPACES
094400         MOVE "S" TO WS-ALGUM-CRITERIO.
094500     PERFORM 7510-TESTA-CRITERIOS-LIVRO THRU 7510-EXIT
094600         VARYING WS-IDX-LIV FROM 1 BY 1
094700         UNTIL WS-IDX-LIV > WS-QTD-LIVROS.
094800     MOVE WS-CONTADOR-BUSCA TO LK-CAT-QTD-ACHADOS.
094900     IF WS-CONTADOR-BUSCA = ZERO
095000         MOVE "91" TO LK-RETORNO-COD
095100         MOVE "NENHUM TITULO ENCONTRADO" TO LK-RETORNO-MSG
095200     ELSE
095300         MOVE "00" TO LK-RETORNO-COD
095400         MOVE SPACES TO LK-RETORNO-MSG.
095500 7500-EXIT.
095600     EXIT.
095700*
095800 7510-TESTA-CRITERIOS-LIVRO.
095810*    ISBN E COMPARADO PELOS 13 PRIMEIROS CARACTERES (1:13) PORQUE
095820*    O CAMPO DE CRITERIO NO LINKAGE E MAIOR QUE O ISBN LIMPO E
095830*    PODE VIR COM HIFEN; TITULO/AUTOR/EDITORA/PALAVRA-CHAVE USAM
095840*    SUBSTRING (7700) PORQUE SAO BUSCA "CONTEM", NAO IGUALDADE;
095850*    CATEGORIA/ANO/STATUS SAO COMPARADOS POR IGUALDADE EXATA.
095900     MOVE "N" TO WS-ACHOU-SUBSTR.
096000     IF NOT WS-TEM-CRITERIO
096100         MOVE "S" TO WS-ACHOU-SUBSTR
096200     ELSE
096300         IF LK-CAT-ISBN NOT = SPACES
096400             MOVE LK-CAT-ISBN TO WS-TERMO-MAIUSC
096500             MOVE WS-L-ISBN (WS-IDX-LIV) TO WS-ALVO-MAIUSC
096600             INSPECT WS-TERMO-MAIUSC CONVERTING
096700                 "abcdefghijklmnopqrstuvwxyz" TO
096800                 "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
096900             INSPECT WS-ALVO-MAIUSC CONVERTING
097000                 "abcdefghijklmnopqrstuvwxyz" TO
097100                 "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
097200             IF WS-TERMO-MAIUSC(1:13) = WS-ALVO-MAIUSC(1:13)
097300                 MOVE "S" TO WS-ACHOU-SUBSTR.
097400     IF NOT WS-SUBSTR-ACHADA AND LK-CAT-TITULO NOT = SPACES
097500         MOVE LK-CAT-TITULO TO WS-TERMO-MAIUSC
097600         INSPECT WS-TERMO-MAIUSC CONVERTING
097700             "abcdefghijklmnopqrstuvwxyz" TO
097800             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
097900         PERFORM 7800-CALCULA-TAMANHO-TERMO THRU 7800-EXIT
098000         MOVE WS-L-TITULO (WS-IDX-LIV) TO WS-ALVO-MAIUSC
098100         INSPECT WS-ALVO-MAIUSC CONVERTING
098200             "abcdefghijklmnopqrstuvwxyz" TO
098300             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
098400         PERFORM 7700-VERIFICA-SUBSTRING THRU 7700-EXIT.
098500     IF NOT WS-SUBSTR-ACHADA AND LK-CAT-AUTOR NOT = SPACES
098600         MOVE LK-CAT-AUTOR TO WS-TERMO-MAIUSC
098700         INSPECT WS-TERMO-MAIUSC CONVERTING
098800             "abcdefghijklmnopqrstuvwxyz" TO
098900             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
099000         PERFORM 7800-CALCULA-TAMANHO-TERMO THRU 7800-EXIT
099100         MOVE WS-L-AUTOR (WS-IDX-LIV) TO WS-ALVO-MAIUSC
099200         INSPECT WS-ALVO-MAIUSC CONVERTING
099300             "abcdefghijklmnopqrstuvwxyz" TO
099400             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
099500         PERFORM 7700-VERIFICA-SUBSTRING THRU 7700-EXIT.
099600     IF NOT WS-SUBSTR-ACHADA AND LK-CAT-EDITORA NOT = SPACES
099700         MOVE LK-CAT-EDITORA TO WS-TERMO-MAIUSC
099800         INSPECT WS-TERMO-MAIUSC CONVERTING
099900             "abcdefghijklmnopqrstuvwxyz" TO
100000             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
100100         PERFORM 7800-CALCULA-TAMANHO-TERMO THRU 7800-EXIT
100200         MOVE WS-L-EDITORA (WS-IDX-LIV) TO WS-ALVO-MAIUSC
100300         INSPECT WS-ALVO-MAIUSC CONVERTING
100400             "abcdefghijklmnopqrstuvwxyz" TO
100500             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
100600         PERFORM 7700-VERIFICA-SUBSTRING THRU 7700-EXIT.
100700     IF NOT WS-SUBSTR-ACHADA AND LK-CAT-CATEGORIA NOT = SPACES
100800        AND LK-CAT-CATEGORIA = WS-L-CATEGORIA (WS-IDX-LIV)
100900         MOVE "S" TO WS-ACHOU-SUBSTR.
101000     IF NOT WS-SUBSTR-ACHADA AND LK-CAT-ANO NOT = ZERO
101100        AND LK-CAT-ANO = WS-L-ANO (WS-IDX-LIV)
101200         MOVE "S" TO WS-ACHOU-SUBSTR.
101300     IF NOT WS-SUBSTR-ACHADA AND LK-CAT-STATUS-CRIT NOT = SPACES
101400        AND LK-CAT-STATUS-CRIT = WS-L-STATUS (WS-IDX-LIV)
101500         MOVE "S" TO WS-ACHOU-SUBSTR.
101600     IF NOT WS-SUBSTR-ACHADA AND LK-CAT-PALAVRA-BUSCA NOT = SPACES
101700         MOVE LK-CAT-PALAVRA-BUSCA TO WS-TERMO-MAIUSC
101800         INSPECT WS-TERMO-MAIUSC CONVERTING
101900             "abcdefghijklmnopqrstuvwxyz" TO
102000             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
102100         PERFORM 7800-CALCULA-TAMANHO-TERMO THRU 7800-EXIT
102200         MOVE WS-L-PALAVRAS (WS-IDX-LIV) TO WS-ALVO-MAIUSC
102300         INSPECT WS-ALVO-MAIUSC CONVERTING
102400             "abcdefghijklmnopqrstuvwxyz" TO
102500             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
102600         PERFORM 7700-VERIFICA-SUBSTRING THRU 7700-EXIT.
102700     IF WS-SUBSTR-ACHADA
102800         ADD 1 TO WS-CONTADOR-BUSCA
102900         PERFORM 7900-GRAVA-NOTIFICACAO-BUSCA THRU 7900-EXIT.
103000 7510-EXIT.
103100     EXIT.
103200*
103300******************************************************************
103400* 7700-VERIFICA-SUBSTRING - TESTA SE WS-TERMO-MAIUSC (JA MEDIDO EM
103500* WS-LEN-TERMO) OCORRE DENTRO DE WS-ALVO-MAIUSC.  LIGA
103600* WS-ACHOU-SUBSTR.
103700******************************************************************
103800 7700-VERIFICA-SUBSTRING.
103900     MOVE "N" TO WS-ACHOU-SUBSTR.
104000     IF WS-LEN-TERMO > 0
104100         MOVE ZERO TO WS-TALLY-SUBSTR
104200         INSPECT WS-ALVO-MAIUSC TALLYING WS-TALLY-SUBSTR
104300             FOR ALL WS-TERMO-MAIUSC (1:WS-LEN-TERMO)
104400         IF WS-TALLY-SUBSTR > 0
104500             MOVE "S" TO WS-ACHOU-SUBSTR.
104600 7700-EXIT.
104700     EXIT.
104800*
104900******************************************************************
105000* 7800-CALCULA-TAMANHO-TERMO - TAMANHO UTIL (SEM OS BRANCOS A
105100* DIREITA) DE WS-TERMO-MAIUSC, PARA A COMPARACAO EM 7700.
105200******************************************************************
105300 7800-CALCULA-TAMANHO-TERMO.
105400     MOVE 60 TO WS-LEN-TERMO.
105500     PERFORM 7810-DECREMENTA-TERMO THRU 7810-EXIT
105600         UNTIL WS-LEN-TERMO = 0
105700         OR WS-TERMO-MAIUSC (WS-LEN-TERMO:1) NOT = SPACE.
105800 7800-EXIT.
105900     EXIT.
106000*
106100 7810-DECREMENTA-TERMO.
106200     SUBTRACT 1 FROM WS-LEN-TERMO.
106300 7810-EXIT.
106400     EXIT.
106500*
106600******************************************************************
106700* 7900-GRAVA-NOTIFICACAO-BUSCA - GRAVA UMA LINHA EM NOTIFICA-ARQ
106800* PARA CADA LIVRO ACHADO NA BUSCA (MESMO ARQUIVO USADO PELA
106900* RESERVA - PEDIDO 272).
107000******************************************************************
107100 7900-GRAVA-NOTIFICACAO-BUSCA.
107200     OPEN EXTEND NOTIFICA-ARQ.
107300     IF ARQST-NTF = "35" OR ARQST-NTF = "05"
107400         OPEN OUTPUT NOTIFICA-ARQ.
107500     MOVE SPACES TO NTF-LINHA.
107600     STRING "CATALOGO: " DELIMITED BY SIZE
107700            WS-L-ISBN (WS-IDX-LIV) DELIMITED BY SIZE
107800            " - " DELIMITED BY SIZE
107900            WS-L-TITULO (WS-IDX-LIV) DELIMITED BY SIZE
108000            INTO NTF-LINHA.
108100     WRITE NTF-LINHA.
108200     CLOSE NOTIFICA-ARQ.
108300 7900-EXIT.
108400     EXIT.
108500*
108600******************************************************************
108700* 8000-REGRAVA-LIVROS - REESCREVE O ARQUIVO INTEIRO A PARTIR DA
108800* TABELA EM MEMORIA (SEQUENCIAL, SEM INDICE - PEDIDO 118).
108900******************************************************************
109000 8000-REGRAVA-LIVROS.
109100     OPEN OUTPUT LIVROS-ARQ.
109200     PERFORM 8010-GRAVA-UM-LIVRO THRU 8010-EXIT
109300         VARYING WS-IDX-LIV FROM 1 BY 1
109400         UNTIL WS-IDX-LIV > WS-QTD-LIVROS.
109500     CLOSE LIVROS-ARQ.
109600 8000-EXIT.
109700     EXIT.
109800*
109900 8010-GRAVA-UM-LIVRO.
110000     MOVE SPACES TO REG-LIVRO.
110100     MOVE WS-L-BOOK-ID (WS-IDX-LIV) TO LIV-BOOK-ID.
110200     MOVE WS-L-ISBN (WS-IDX-LIV) TO LIV-ISBN.
110300     MOVE WS-L-TITULO (WS-IDX-LIV) TO LIV-TITULO.
110400     MOVE WS-L-AUTOR (WS-IDX-LIV) TO LIV-AUTOR.
110500     MOVE WS-L-EDITORA (WS-IDX-LIV) TO LIV-EDITORA.
110600     MOVE WS-L-ANO (WS-IDX-LIV) TO LIV-ANO.
110700     MOVE WS-L-CATEGORIA (WS-IDX-LIV) TO LIV-CATEGORIA.
110800     MOVE WS-L-PALAVRAS (WS-IDX-LIV) TO LIV-PALAVRAS-CHAVE.
110900     MOVE WS-L-STATUS (WS-IDX-LIV) TO LIV-STATUS.
111000     MOVE WS-L-QTD-EMPR (WS-IDX-LIV) TO LIV-QTD-EMPRESTIMOS.
111100     MOVE WS-L-DATA-INCL (WS-IDX-LIV) TO LIV-DATA-INCLUSAO.
111200     MOVE WS-L-QTD-EXEMP (WS-IDX-LIV) TO LIV-QTD-EXEMPLARES.
111300     WRITE REG-LIVRO.
111400 8010-EXIT.
111500     EXIT.
111600*
111700 8100-REGRAVA-EXEMPLARES.
111800     OPEN OUTPUT EXEMPLARES-ARQ.
111900     PERFORM 8110-GRAVA-UM-EXEMPLAR THRU 8110-EXIT
112000         VARYING WS-IDX-EXE FROM 1 BY 1
112100         UNTIL WS-IDX-EXE > WS-QTD-EXEMPLARES.
112200     CLOSE EXEMPLARES-ARQ.
112300 8100-EXIT.
112400     EXIT.
112500*
112600 8110-GRAVA-UM-EXEMPLAR.
112700     MOVE SPACES TO REG-EXEMPLAR.
112800     MOVE WS-E-COPY-ID (WS-IDX-EXE) TO EX-COPY-ID.
112900     MOVE WS-E-ISBN (WS-IDX-EXE) TO EX-ISBN.
113000     MOVE WS-E-BARCODE (WS-IDX-EXE) TO EX-BARCODE.
113100     MOVE WS-E-CONDICAO (WS-IDX-EXE) TO EX-CONDICAO.
113200     MOVE WS-E-LOCALIZACAO (WS-IDX-EXE) TO EX-LOCALIZACAO.
113300     MOVE WS-E-STATUS (WS-IDX-EXE) TO EX-STATUS.
113400     MOVE WS-E-DATA-AQUIS (WS-IDX-EXE) TO EX-DATA-AQUISICAO.
113500     WRITE REG-EXEMPLAR.
113600 8110-EXIT.
113700     EXIT.
113800*
113900******************************************************************
114000* 9000-ENCERRA - CHAMADA PELA BIBLIOTECA NO FIM DO LOTE.
114100******************************************************************
114200 9000-ENCERRA.
114300     MOVE "N" TO WS-TABELAS-CARREGADAS.
114400 9000-EXIT.
114500     EXIT.
114510*
114520******************************************************************
114530* 9010-JORNALIZA-REPROC - QUANDO A UPSI-0 ESTA LIGADA (LOTE
114540* REPROCESSADO), GRAVA UM AVISO NO JORNAL NA PRIMEIRA CARGA DE
114550* TABELAS DO CATLOGO, PARA FICAR REGISTRADO NA AUDITORIA QUE ESTA
114560* RODADA E UM REPROCESSAMENTO (PEDIDO 281).
114570******************************************************************
114580 9010-JORNALIZA-REPROC.
114590     MOVE "GRAVA   " TO WS-JRN-FUNCAO.
114600     MOVE WS-DATA-EXEC TO WS-JRN-DATA.
114610     MOVE "WARNING" TO WS-JRN-NIVEL.
114620     MOVE "SISTEMA   " TO WS-JRN-ATOR.
114630     MOVE "REPROCESSAMENTO-CAT      " TO WS-JRN-ACAO.
114640     MOVE SPACES TO WS-JRN-ALVO.
114650     MOVE "LOTE REPROCESSADO - TABELAS DE CATALOGO RECARREGADAS"
114660         TO WS-JRN-DETALHE.
114670     CALL "JORNAL" USING WS-JRN-FUNCAO WS-JRN-DATA WS-JRN-NIVEL
114680         WS-JRN-ATOR WS-JRN-ACAO WS-JRN-ALVO WS-JRN-DETALHE.
114690 9010-EXIT.
114700     EXIT.
