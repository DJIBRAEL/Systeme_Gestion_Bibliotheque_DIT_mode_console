000100******************************************************************
000200* AUTHOR:        DOUGLAS PEREIRA SILVA
000300* INSTALLATION:  SANTOS DATA CENTER - BIBLIOTECA CENTRAL
000400* DATE-WRITTEN:  08/12/1997
000500* DATE-COMPILED:
000600* SECURITY:      CONFIDENCIAL - USO INTERNO DA BIBLIOTECA
000700******************************************************************
000800* HISTORICO DE ALTERACOES
000900*   08/12/97  DPS  PEDIDO 176   PRIMEIRA VERSAO - ROTINA DE
001000*                               CONVERSAO JULIANA, USADA SO
001100*                               DENTRO DE EMPRESTIMO NA EPOCA,
001200*                               PARA CORRIGIR ATRASO CALCULADO
001300*                               ERRADO NA VIRADA DE MES
001400*   01/20/99  MTS  PEDIDO 208   VIRADA DO SECULO - TERMO DO ANO
001500*                               PASSA A SER TRATADO COM 4 DIGITOS
001600*                               EM TODA A CONTA JULIANA
001700*   07/11/03  DPS  PEDIDO 258   EXTRAIDA DE EMPRESTIMO E TRANS-
001800*                               FORMADA EM SUBPROGRAMA COMUM,
001900*                               NOS MOLDES DE JORNAL E GERADOR-ID,
002000*                               PARA SER CHAMADA TAMBEM PELA
002100*                               DEVOLUCAO
002200*   11/08/05  DPS  PEDIDO 279   ACHADO QUE EMPRESTIMO E DEVOLUCAO
002300*                               CONTINUAVAM SUBTRAINDO/SOMANDO OS
002400*                               8 DIGITOS DA DATA AAAAMMDD COMO SE
002500*                               FOSSE NUMERO INTEIRO EM VEZ DE
002600*                               CHAMAR ESTA ROTINA - CORRIGIDO NOS
002700*                               DOIS PROGRAMAS PARA USAR DATAJUL
002800*                               EM TODO CALCULO DE VENCIMENTO,
002900*                               ATRASO, RENOVACAO E SUSPENSAO
003000*   11/08/05  DPS  PEDIDO 279   ACRESCENTADA A FUNCAO SOMA-DIAS
003100*                               (ANTES SO EXISTIA DIAS-ENTRE) PARA
003200*                               ATENDER A SOMA DE PRAZO A UMA DATA
003300*                               SEM ESTOURAR PARA O MES SEGUINTE
003400******************************************************************
003500 IDENTIFICATION DIVISION.
003600 PROGRAM-ID.    DATAJUL.
003700 AUTHOR.        DOUGLAS PEREIRA SILVA.
003800 INSTALLATION.  SANTOS DATA CENTER - BIBLIOTECA CENTRAL.
003900 DATE-WRITTEN.  08/12/1997.
004000 DATE-COMPILED.
004100 SECURITY.      CONFIDENCIAL - USO INTERNO DA BIBLIOTECA.
004200******************************************************************
004300* ROTINA COMUM DE ARITMETICA DE CALENDARIO.  CONVERTE DATA
004400* AAAAMMDD PARA NUMERO JULIANO (DIA SEQUENCIAL CONTINUO) E VOLTA,
004500* PARA QUE SOMA/SUBTRACAO DE DIAS ATRAVESSE VIRADA DE MES E DE
004600* ANO CORRETAMENTE.  FORMULA DE USO CORRENTE EM CALENDARIO
004700* GREGORIANO (VER NOTA TECNICA ANEXA AO PEDIDO 176).  CHAMADA
004800* POR EMPRESTIMO (VENCIMENTO, RENOVACAO, MULTA) E POR DEVOLUCAO
004900* (ATRASO, SUSPENSAO).
005000******************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     UPSI-0 IS SW-REPROCESSO ON STATUS IS SW-REPROC-LIGADO
005500                              OFF STATUS IS SW-REPROC-DESLIGADO.
005600******************************************************************
005700 DATA DIVISION.
005800 WORKING-STORAGE SECTION.
005900******************************************************************
006000 77  WS-QTD-CHAMADAS             PIC 9(07) COMP VALUE ZERO.
006100*
006200 01  WS-AREA-CONVERSAO.
006300     05  WS-DATA-CONV            PIC 9(08).
006400     05  WS-DATA-CONV-R REDEFINES WS-DATA-CONV.
006500         10  WS-ANO-CONV         PIC 9(04).
006600         10  WS-MES-CONV         PIC 9(02).
006700         10  WS-DIA-CONV         PIC 9(02).
006800     05  WS-JULIANO-CALC         PIC S9(09) COMP VALUE ZERO.
006900     05  WS-JULIANO-BASE         PIC S9(09) COMP VALUE ZERO.
007000     05  FILLER                  PIC X(04).
007100*
007200******************************************************************
007300* TERMOS DA CONTA DIRETA (DATA -> JULIANO).  CADA DIVISAO INTEIRA
007400* FICA ISOLADA NUM COMPUTE PROPRIO - SE JUNTAR MAIS DE UMA CONTA
007500* NUM SO COMPUTE O TRUNCAMENTO SAI NO PONTO ERRADO E O JULIANO
007600* CALCULADO FICA ERRADO (JA ACONTECEU NO TESTE DO PEDIDO 176,
007700* O TERMO WS-JUL-T3A TEM QUE DIVIDIR POR 100, NAO POR 12).
007800******************************************************************
007900 01  WS-AREA-JULIANO-DIRETA.
008000     05  WS-ANO-C                PIC S9(09) COMP VALUE ZERO.
008100     05  WS-MES-C                PIC S9(09) COMP VALUE ZERO.
008200     05  WS-JUL-TA               PIC S9(09) COMP VALUE ZERO.
008300     05  WS-JUL-T1               PIC S9(09) COMP VALUE ZERO.
008400     05  WS-JUL-T2               PIC S9(09) COMP VALUE ZERO.
008500     05  WS-JUL-T3A              PIC S9(09) COMP VALUE ZERO.
008600     05  WS-JUL-T3               PIC S9(09) COMP VALUE ZERO.
008700     05  FILLER                  PIC X(06).
008800*
008900******************************************************************
009000* TERMOS DA CONTA INVERSA (JULIANO -> DATA).
009100******************************************************************
009200 01  WS-AREA-JULIANO-INVERSA.
009300     05  WS-JUL-L                PIC S9(09) COMP VALUE ZERO.
009400     05  WS-JUL-N                PIC S9(09) COMP VALUE ZERO.
009500     05  WS-JUL-I                PIC S9(09) COMP VALUE ZERO.
009600     05  WS-JUL-J                PIC S9(09) COMP VALUE ZERO.
009700     05  WS-JUL-K                PIC S9(09) COMP VALUE ZERO.
009800     05  WS-JUL-L2               PIC S9(09) COMP VALUE ZERO.
009900     05  WS-JUL-T5               PIC S9(09) COMP VALUE ZERO.
010000     05  WS-JUL-T6               PIC S9(09) COMP VALUE ZERO.
010100     05  WS-JUL-T7               PIC S9(09) COMP VALUE ZERO.
010200     05  WS-JUL-T8               PIC S9(09) COMP VALUE ZERO.
010300     05  WS-JUL-T9               PIC S9(09) COMP VALUE ZERO.
010400     05  WS-JUL-T10              PIC S9(09) COMP VALUE ZERO.
010500     05  FILLER                  PIC X(08).
010510*
010520******************************************************************
010530* AREA DE EDICAO USADA SO PELO TRACE DE REPROCESSO (9000 ABAIXO) -
010540* SEPARADA DA WS-AREA-CONVERSAO PARA NAO EMBARALHAR A DATA QUE
010550* ESTA SENDO CALCULADA COM A DATA QUE ESTA SENDO IMPRESSA.
010560******************************************************************
010570 01  WS-AREA-DATA-EDICAO.
010580     05  WS-DATA-ED-COMPACTA     PIC 9(08).
010590     05  WS-DATA-ED-R REDEFINES WS-DATA-ED-COMPACTA.
010600         10  WS-DATA-ED-ANO      PIC 9(04).
010610         10  WS-DATA-ED-MES      PIC 9(02).
010620         10  WS-DATA-ED-DIA      PIC 9(02).
010630     05  FILLER                  PIC X(04).
010640*
010650 01  WS-LINHA-TRACE.
010660     05  WS-TRC-PREFIXO          PIC X(10).
010670     05  WS-TRC-JULIANO          PIC ZZZZZZZZ9.
010680     05  WS-TRC-DATA             PIC X(08).
010690     05  FILLER                  PIC X(20).
010700 01  WS-LINHA-TRACE-R REDEFINES WS-LINHA-TRACE.
010710     05  WS-TRC-TUDO             PIC X(47).
010720******************************************************************
010730 LINKAGE SECTION.
010800 01  LK-PARAMETROS-DTJ.
010900     05  LK-DTJ-FUNCAO           PIC X(11).
011000         88 LK-EH-DIAS-ENTRE             VALUE "DIAS-ENTRE ".
011100         88 LK-EH-SOMA-DIAS              VALUE "SOMA-DIAS  ".
011200     05  LK-DTJ-DATA-BASE        PIC 9(08).
011300     05  LK-DTJ-DATA-FINAL       PIC 9(08).
011400     05  LK-DTJ-QTD-DIAS         PIC S9(05).
011500     05  LK-DTJ-DIAS-DIFF        PIC S9(07) COMP.
011600     05  LK-DTJ-DATA-RESULTADO   PIC 9(08).
011700     05  FILLER                  PIC X(02).
011800******************************************************************
011900 PROCEDURE DIVISION USING LK-PARAMETROS-DTJ.
012000******************************************************************
012100 0000-CONTROLE-DTJ.
012200     ADD 1 TO WS-QTD-CHAMADAS.
012300     EVALUATE TRUE
012400         WHEN LK-EH-DIAS-ENTRE
012500             PERFORM 1000-CALCULA-DIFERENCA THRU 1000-EXIT
012600         WHEN LK-EH-SOMA-DIAS
012700             PERFORM 2000-SOMA-DIAS THRU 2000-EXIT
012800     END-EVALUATE.
012850     IF SW-REPROC-LIGADO
012860         PERFORM 9000-TRACE-REPROCESSO THRU 9000-EXIT.
012900     GOBACK.
013000*
013100******************************************************************
013200* 1000-CALCULA-DIFERENCA - QUANTOS DIAS DE CALENDARIO SEPARAM
013300* LK-DTJ-DATA-BASE DE LK-DTJ-DATA-FINAL (POSITIVO SE A FINAL E
013400* POSTERIOR).  USADA PELA DEVOLUCAO PARA O ATRASO E PELA
013500* EMPRESTIMO PARA TESTAR EMPRESTIMO EM ATRASO (PEDIDO 279).
013600******************************************************************
013700 1000-CALCULA-DIFERENCA.
013800     MOVE LK-DTJ-DATA-BASE TO WS-DATA-CONV.
013900     PERFORM 8000-DATA-PARA-JULIANO THRU 8000-EXIT.
014000     MOVE WS-JULIANO-CALC TO WS-JULIANO-BASE.
014100     MOVE LK-DTJ-DATA-FINAL TO WS-DATA-CONV.
014200     PERFORM 8000-DATA-PARA-JULIANO THRU 8000-EXIT.
014300     COMPUTE LK-DTJ-DIAS-DIFF = WS-JULIANO-CALC - WS-JULIANO-BASE.
014400 1000-EXIT.
014500     EXIT.
014600*
014700******************************************************************
014800* 2000-SOMA-DIAS - SOMA LK-DTJ-QTD-DIAS (PODE SER NEGATIVO) A
014900* LK-DTJ-DATA-BASE E DEVOLVE UMA DATA AAAAMMDD VALIDA EM
015000* LK-DTJ-DATA-RESULTADO, MESMO QUE A CONTA ATRAVESSE VIRADA DE
015100* MES OU DE ANO.  USADA PARA DATA-DUE, PRORROGACAO DE RENOVACAO
015200* E DATA-LIMITE DE SUSPENSAO (PEDIDO 279).
015300******************************************************************
015400 2000-SOMA-DIAS.
015500     MOVE LK-DTJ-DATA-BASE TO WS-DATA-CONV.
015600     PERFORM 8000-DATA-PARA-JULIANO THRU 8000-EXIT.
015700     COMPUTE WS-JULIANO-CALC = WS-JULIANO-CALC + LK-DTJ-QTD-DIAS.
015800     PERFORM 8500-JULIANO-PARA-DATA THRU 8500-EXIT.
015900     MOVE WS-DATA-CONV TO LK-DTJ-DATA-RESULTADO.
016000 2000-EXIT.
016100     EXIT.
016200*
016300******************************************************************
016400* 8000-DATA-PARA-JULIANO - CONVERTE WS-DATA-CONV (AAAAMMDD) PARA
016500* O JULIANO EM WS-JULIANO-CALC.  ALGORITMO PADRAO DE CALENDARIO
016600* GREGORIANO, VALIDO A PARTIR DE 1583 (SOBRA DE FOLGA PARA
016700* QUALQUER DATA DE MOVIMENTO DA BIBLIOTECA).
016800******************************************************************
016900 8000-DATA-PARA-JULIANO.
017000     MOVE WS-ANO-CONV TO WS-ANO-C.
017100     MOVE WS-MES-CONV TO WS-MES-C.
017200     COMPUTE WS-JUL-TA = (WS-MES-C - 14) / 12.
017300     COMPUTE WS-JUL-T1 = 1461 * (WS-ANO-C + 4800 + WS-JUL-TA) / 4.
017400     COMPUTE WS-JUL-T2 =
017500         367 * (WS-MES-C - 2 - WS-JUL-TA * 12) / 12.
017600     COMPUTE WS-JUL-T3A = (WS-ANO-C + 4900 + WS-JUL-TA) / 100.
017700     COMPUTE WS-JUL-T3 = 3 * WS-JUL-T3A / 4.
017800     COMPUTE WS-JULIANO-CALC =
017900         WS-DIA-CONV - 32075 + WS-JUL-T1 + WS-JUL-T2 - WS-JUL-T3.
018000 8000-EXIT.
018100     EXIT.
018200*
018300******************************************************************
018400* 8500-JULIANO-PARA-DATA - CONTA INVERSA DA 8000 ACIMA.  CONVERTE
018500* WS-JULIANO-CALC PARA ANO/MES/DIA EM WS-DATA-CONV-R (E PORTANTO
018600* EM WS-DATA-CONV).  CADA DIVISAO INTEIRA TAMBEM ISOLADA NUM
018700* COMPUTE PROPRIO, PELO MESMO MOTIVO DA 8000 ACIMA.
018800******************************************************************
018900 8500-JULIANO-PARA-DATA.
019000     COMPUTE WS-JUL-L = WS-JULIANO-CALC + 68569.
019100     COMPUTE WS-JUL-N = 4 * WS-JUL-L / 146097.
019200     COMPUTE WS-JUL-T5 = (146097 * WS-JUL-N + 3) / 4.
019300     COMPUTE WS-JUL-L = WS-JUL-L - WS-JUL-T5.
019400     COMPUTE WS-JUL-T6 = 4000 * (WS-JUL-L + 1) / 1461001.
019500     MOVE WS-JUL-T6 TO WS-JUL-I.
019600     COMPUTE WS-JUL-T7 = 1461 * WS-JUL-I / 4.
019700     COMPUTE WS-JUL-L = WS-JUL-L - WS-JUL-T7 + 31.
019800     COMPUTE WS-JUL-T8 = 80 * WS-JUL-L / 2447.
019900     MOVE WS-JUL-T8 TO WS-JUL-J.
020000     COMPUTE WS-JUL-T9 = 2447 * WS-JUL-J / 80.
020100     COMPUTE WS-JUL-K = WS-JUL-L - WS-JUL-T9.
020200     COMPUTE WS-JUL-T10 = WS-JUL-J / 11.
020300     MOVE WS-JUL-T10 TO WS-JUL-L2.
020400     COMPUTE WS-JUL-J = WS-JUL-J + 2 - 12 * WS-JUL-L2.
020500     COMPUTE WS-JUL-I = 100 * (WS-JUL-N - 49) + WS-JUL-I + WS-JUL-L2.
020600     MOVE WS-JUL-I TO WS-ANO-CONV.
020700     MOVE WS-JUL-J TO WS-MES-CONV.
020800     MOVE WS-JUL-K TO WS-DIA-CONV.
020900 8500-EXIT.
021000     EXIT.
021010*
021020******************************************************************
021030* 9000-TRACE-REPROCESSO - QUANDO O LOTE ESTA RODANDO EM MODO DE
021040* REPROCESSO (UPSI-0 LIGADO NA JCL), MOSTRA NO CONSOLE O JULIANO
021050* E A DATA CALCULADOS PARA CADA CHAMADA, PARA O OPERADOR CONFERIR
021060* NA HORA QUE A CONTA DE DIAS NAO MUDOU EM RELACAO A RODADA
021070* ORIGINAL QUE FALHOU (PEDIDO 279).
021080******************************************************************
021090 9000-TRACE-REPROCESSO.
021100     MOVE "DATAJUL-TR" TO WS-TRC-PREFIXO.
021110     MOVE WS-JULIANO-CALC TO WS-TRC-JULIANO.
021120     IF LK-EH-SOMA-DIAS
021130         MOVE LK-DTJ-DATA-RESULTADO TO WS-DATA-ED-COMPACTA
021140     ELSE
021150         MOVE LK-DTJ-DATA-FINAL TO WS-DATA-ED-COMPACTA.
021160     MOVE WS-DATA-ED-COMPACTA TO WS-TRC-DATA.
021170     DISPLAY WS-TRC-TUDO.
021180 9000-EXIT.
021190     EXIT.
