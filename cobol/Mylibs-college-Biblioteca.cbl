000100******************************************************************
000200* AUTHOR:        JULIO CESAR VILELA
000300* INSTALLATION:  SANTOS DATA CENTER - BIBLIOTECA CENTRAL
000400* DATE-WRITTEN:  09/06/1994
000500* DATE-COMPILED:
000600* SECURITY:      CONFIDENCIAL - USO INTERNO DA BIBLIOTECA
000700******************************************************************
000800* HISTORICO DE ALTERACOES
000900*   09/06/94  JVC  PEDIDO 101   PRIMEIRA VERSAO - MENU EM TELA,
001000*                               CHAMA CADASTRO DE LIVROS E SOCIOS
001100*   12/11/94  MTS  PEDIDO 121   CONVERTIDO PARA LOTE, LE ARQUIVO
001200*                               DE TRANSACOES EM VEZ DE MENU
001300*                               (CATLOGO, SOCIOS, EMPRESTIMO E
001400*                               DEVOLUCAO PASSAM A SER SUBLOTES)
001500*   05/09/95  RSA  PEDIDO 145   DESPACHA RESERVA COMO QUINTO
001600*                               SERVICO DO LOTE
001700*   09/14/96  JVC  PEDIDO 163   REGISTRO DE CONTROLE NO INICIO DO
001800*                               ARQUIVO DE TRANSACOES TRAZ A DATA
001900*                               DE EXECUCAO DO LOTE
002000*   03/18/97  MTS  PEDIDO 156   CHAMA ESTATISTICAS NO FIM DO LOTE
002100*                               PARA GERAR O RELATORIO
002200*   01/25/99  MTS  PEDIDO 205   VIRADA DO SECULO - CAMPO ANO NA
002300*                               CHAVE-EXEC PASSA A TER 4 DIGITOS
002400*   06/30/99  MTS  PEDIDO 206   TESTE DE REGRESSAO Y2K CONCLUIDO
002500*   11/02/00  DPS  PEDIDO 226   TRANSACAO REJEITADA NAO INTERROMPE
002600*                               O LOTE, SO E DISPLAY-ADA E O LOTE
002700*                               SEGUE PARA A PROXIMA TRANSACAO
002800*   02/09/01  DPS  PEDIDO 233   ENCERRA GERADOR-ID E FECHA JORNAL
002900*                               EXPLICITAMENTE NO FIM DO LOTE
003000*   07/11/03  DPS  PEDIDO 258   MENSAGEM DE REJEICAO PASSA A TRAZER
003100*                               O CODIGO DE RETORNO DO SERVICO
003200*   03/22/05  DPS  PEDIDO 272   RETOMA O PEDIDO 221 DO CATLOGO -
003300*                               NOVAS FUNCOES BUSCA-CHAVE E
003400*                               BUSCA-CRIT DESPACHADAS PELO MESMO
003500*                               SERVICO "CAT" (VEJA 3000-CHAMA-
003600*                               CATLOGO); TRAN-PALAVRAS E TRAN-
003700*                               NOVO-STATUS PASSAM A CARREGAR O
003800*                               TERMO E O CRITERIO DE STATUS
003810*   11/08/05  DPS  PEDIDO 281   REMOVIDOS C01 E CLASS ALFANUMERICO
003820*                               DO SPECIAL-NAMES (NUNCA USADOS);
003830*                               UPSI-0 JORNALIZA UM AVISO NA
003840*                               ABERTURA DO LOTE QUANDO E
003850*                               REPROCESSAMENTO
003900******************************************************************
004000 IDENTIFICATION DIVISION.
004100 PROGRAM-ID.    BIBLIOTECA.
004200 AUTHOR.        JULIO CESAR VILELA.
004300 INSTALLATION.  SANTOS DATA CENTER - BIBLIOTECA CENTRAL.
004400 DATE-WRITTEN.  09/06/1994.
004500 DATE-COMPILED.
004600 SECURITY.      CONFIDENCIAL - USO INTERNO DA BIBLIOTECA.
004700******************************************************************
004800* PROGRAMA CONTROLADOR DO LOTE DA BIBLIOTECA CENTRAL.  LE O
004900* ARQUIVO DE TRANSACOES, CUJO PRIMEIRO REGISTRO TRAZ A DATA DE
005000* EXECUCAO DO LOTE, E DESPACHA CADA TRANSACAO SEGUINTE PARA O
005100* SERVICO CORRESPONDENTE (CATLOGO, SOCIOS, EMPRESTIMO, DEVOLUCAO
005200* OU RESERVA).  NO FIM DO LOTE CHAMA A ESTATISTICAS PARA GERAR O
005300* RELATORIO E ENCERRA OS DEMAIS SERVICOS.
005400******************************************************************
005500 ENVIRONMENT DIVISION.
005600 CONFIGURATION SECTION.
005700 SPECIAL-NAMES.
006000     UPSI-0 IS SW-REPROCESSO ON STATUS IS SW-REPROC-LIGADO
006100                              OFF STATUS IS SW-REPROC-DESLIGADO.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT TRANSACOES-ARQ ASSIGN TO TRANSACO
006500            ORGANIZATION IS LINE SEQUENTIAL
006600            FILE STATUS IS ARQST-TRN.
006700******************************************************************
006800 DATA DIVISION.
006900 FILE SECTION.
007000 FD  TRANSACOES-ARQ
007100     LABEL RECORDS STANDARD.
007200 01  REG-TRANSACAO.
007300     05  TRAN-SERVICO            PIC X(03).
007400         88 TRAN-EH-CONTROLE             VALUE "CTL".
007500         88 TRAN-EH-CATALOGO             VALUE "CAT".
007600         88 TRAN-EH-SOCIOS               VALUE "SOC".
007700         88 TRAN-EH-EMPRESTIMO           VALUE "EMP".
007800         88 TRAN-EH-DEVOLUCAO            VALUE "DEV".
007900         88 TRAN-EH-RESERVA              VALUE "RES".
008000     05  TRAN-FUNCAO             PIC X(12).
008100     05  TRAN-ATOR               PIC X(10).
008200     05  TRAN-ISBN               PIC X(13).
008300     05  TRAN-TITULO             PIC X(40).
008400     05  TRAN-AUTOR              PIC X(30).
008500     05  TRAN-EDITORA            PIC X(30).
008600     05  TRAN-ANO                PIC 9(04).
008700     05  TRAN-CATEGORIA          PIC X(02).
008800     05  TRAN-PALAVRAS           PIC X(60).
008900     05  TRAN-BARCODE            PIC X(05).
009000     05  TRAN-CONDICAO           PIC X(10).
009100     05  TRAN-LOCALIZACAO        PIC X(10).
009200     05  TRAN-MATRICULA          PIC X(10).
009300     05  TRAN-SOBRENOME          PIC X(20).
009400     05  TRAN-NOME               PIC X(20).
009500     05  TRAN-EMAIL              PIC X(30).
009600     05  TRAN-TELEFONE           PIC X(12).
009700     05  TRAN-TIPO-SOCIO         PIC X(01).
009800     05  TRAN-NOVO-STATUS        PIC X(01).
009900     05  TRAN-VARIACAO-EMPR      PIC S9(02).
010000     05  TRAN-LOAN-ID            PIC X(12).
010100     05  TRAN-PRAZO-DIAS         PIC 9(03).
010200     05  TRAN-RESERVA-ID         PIC X(12).
010300     05  FILLER                  PIC X(15).
010400 01  REG-TRANSACAO-CTL REDEFINES REG-TRANSACAO.
010500     05  CTL-MARCA               PIC X(03).
010600     05  CTL-DATA-EXEC           PIC 9(08).
010700     05  FILLER                  PIC X(315).
010800 01  REG-TRANSACAO-LOG REDEFINES REG-TRANSACAO.
010900     05  TLOG-CHAVE.
011000         10  TLOG-SERVICO        PIC X(03).
011100         10  TLOG-FUNCAO         PIC X(12).
011200     05  FILLER                  PIC X(311).
011300******************************************************************
011400 WORKING-STORAGE SECTION.
011410******************************************************************
011420* WS-QTD-ABERTURAS-LOTE - CONTA QUANTAS VEZES O LOTE FOI ABERTO
011430* NESTA JOB (SEMPRE 1); SO EXISTE PARA O AVISO DE REPROCESSAMENTO
011440* (PEDIDO 281).
011450******************************************************************
011460 77  WS-QTD-ABERTURAS-LOTE       PIC 9(03) COMP VALUE ZERO.
011500******************************************************************
011600 01  WS-CONTROLE-TRN.
011700     05  ARQST-TRN               PIC X(02) VALUE SPACES.
011800     05  WS-FIM-TRANSACAO        PIC X(01) VALUE "N".
011900         88 WS-EOF-TRANSACAO             VALUE "S".
012000     05  FILLER                  PIC X(07).
012100*
012200 01  WS-AREA-LOTE.
012300     05  WS-DATA-EXEC-LOTE       PIC 9(08) VALUE ZERO.
012400     05  WS-DATA-EXEC-R REDEFINES WS-DATA-EXEC-LOTE.
012500         10  WS-ANO-LOTE         PIC 9(04).
012600         10  WS-MES-LOTE         PIC 9(02).
012700         10  WS-DIA-LOTE         PIC 9(02).
012800     05  WS-QTD-TRANSACOES       PIC 9(07) COMP VALUE ZERO.
012900     05  WS-QTD-REJEITADAS       PIC 9(07) COMP VALUE ZERO.
013000*
013100     05  FILLER                  PIC X(01).
013200 01  WS-AREA-REJEICAO.
013300     05  WS-COD-REJEICAO         PIC X(02) VALUE SPACES.
013400     05  WS-MSG-REJEICAO         PIC X(60) VALUE SPACES.
013500*
013600     05  FILLER                  PIC X(01).
013700 01  WS-PARAM-CATLOGO.
013800     05  WS-CAT-FUNCAO           PIC X(12).
013900     05  WS-CAT-DATA-EXEC        PIC 9(08).
014000     05  WS-CAT-ISBN             PIC X(13).
014100     05  WS-CAT-TITULO           PIC X(40).
014200     05  WS-CAT-AUTOR            PIC X(30).
014300     05  WS-CAT-EDITORA          PIC X(30).
014400     05  WS-CAT-ANO              PIC 9(04).
014500     05  WS-CAT-CATEGORIA        PIC X(02).
014600     05  WS-CAT-PALAVRAS         PIC X(60).
014700     05  WS-CAT-BARCODE          PIC X(05).
014800     05  WS-CAT-CONDICAO         PIC X(10).
014900     05  WS-CAT-LOCALIZACAO      PIC X(10).
015000     05  WS-CAT-ATOR             PIC X(10).
015100     05  WS-CAT-RETORNO-COD      PIC X(02).
015200         88 WS-CAT-RETORNO-OK            VALUE "00".
015300     05  WS-CAT-RETORNO-MSG      PIC X(60).
015400     05  WS-CAT-STATUS-ATUAL     PIC X(01).
015500     05  WS-CAT-DISPONIVEIS      PIC 9(03).
015600     05  WS-CAT-COPY-ID-ESCOLH   PIC X(11).
015700     05  WS-CAT-PALAVRA-BUSCA    PIC X(60).
015800     05  WS-CAT-STATUS-CRIT      PIC X(01).
015900     05  WS-CAT-QTD-ACHADOS      PIC 9(03).
016000*
016100     05  FILLER                  PIC X(01).
016200 01  WS-PARAM-SOCIOS.
016300     05  WS-SOC-FUNCAO           PIC X(12).
016400     05  WS-SOC-DATA-EXEC        PIC 9(08).
016500     05  WS-SOC-MATRICULA        PIC X(10).
016600     05  WS-SOC-SOBRENOME        PIC X(20).
016700     05  WS-SOC-NOME             PIC X(20).
016800     05  WS-SOC-EMAIL            PIC X(30).
016900     05  WS-SOC-TELEFONE         PIC X(12).
017000     05  WS-SOC-TIPO             PIC X(01).
017100     05  WS-SOC-NOVO-STATUS      PIC X(01).
017200     05  WS-SOC-VARIACAO-EMPR    PIC S9(02).
017300     05  WS-SOC-ATOR             PIC X(10).
017400     05  WS-SOC-RETORNO-COD      PIC X(02).
017500         88 WS-SOC-RETORNO-OK            VALUE "00".
017600     05  WS-SOC-RETORNO-MSG      PIC X(60).
017700     05  WS-SOC-STATUS-ATUAL     PIC X(01).
017800     05  WS-SOC-LIMITE-ATUAL     PIC 9(02).
017900     05  WS-SOC-ATIVOS-ATUAL     PIC 9(02).
018000*
018100     05  FILLER                  PIC X(01).
018200 01  WS-PARAM-EMPRESTIMO.
018300     05  WS-EMP-FUNCAO           PIC X(12).
018400     05  WS-EMP-DATA-EXEC        PIC 9(08).
018500     05  WS-EMP-MATRICULA        PIC X(10).
018600     05  WS-EMP-ISBN             PIC X(13).
018700     05  WS-EMP-BARCODE          PIC X(05).
018800     05  WS-EMP-PRAZO-DIAS       PIC 9(03).
018900     05  WS-EMP-LOAN-ID          PIC X(12).
019000     05  WS-EMP-ATOR             PIC X(10).
019100     05  WS-EMP-RETORNO-COD      PIC X(02).
019200         88 WS-EMP-RETORNO-OK            VALUE "00".
019300     05  WS-EMP-RETORNO-MSG      PIC X(60).
019400*
019500     05  FILLER                  PIC X(01).
019600 01  WS-PARAM-DEVOLUCAO.
019700     05  WS-DEV-FUNCAO           PIC X(12).
019800     05  WS-DEV-DATA-EXEC        PIC 9(08).
019900     05  WS-DEV-LOAN-ID          PIC X(12).
020000     05  WS-DEV-ATOR             PIC X(10).
020100     05  WS-DEV-RETORNO-COD      PIC X(02).
020200         88 WS-DEV-RETORNO-OK            VALUE "00".
020300     05  WS-DEV-RETORNO-MSG      PIC X(60).
020400*
020500     05  FILLER                  PIC X(01).
020600 01  WS-PARAM-RESERVA.
020700     05  WS-RES-FUNCAO           PIC X(12).
020800     05  WS-RES-DATA-EXEC        PIC 9(08).
020900     05  WS-RES-MATRICULA        PIC X(10).
021000     05  WS-RES-ISBN             PIC X(13).
021100     05  WS-RES-ATOR             PIC X(10).
021200     05  WS-RES-RESERVA-ID       PIC X(12).
021300     05  WS-RES-RETORNO-COD      PIC X(02).
021400         88 WS-RES-RETORNO-OK            VALUE "00".
021500     05  WS-RES-RETORNO-MSG      PIC X(60).
021600*
021700     05  FILLER                  PIC X(01).
021800 01  WS-PARAM-ESTATISTICAS.
021900     05  WS-EST-FUNCAO           PIC X(12).
022000     05  WS-EST-DATA-EXEC        PIC 9(08).
022100     05  WS-EST-RETORNO-COD      PIC X(02).
022200         88 WS-EST-RETORNO-OK            VALUE "00".
022300     05  WS-EST-RETORNO-MSG      PIC X(60).
022400*
022500     05  FILLER                  PIC X(01).
022600 01  WS-PARAM-JORNAL.
022700     05  WS-JRN-FUNCAO           PIC X(08).
022800     05  WS-JRN-DATA             PIC 9(08).
022900     05  WS-JRN-NIVEL            PIC X(07).
023000     05  WS-JRN-ATOR             PIC X(10).
023100     05  WS-JRN-ACAO             PIC X(25).
023200     05  WS-JRN-ALVO             PIC X(13).
023300     05  WS-JRN-DETALHE          PIC X(60).
023400*
023500     05  FILLER                  PIC X(01).
023600 01  WS-PARAM-GERADOR.
023700     05  WS-GID-FUNCAO           PIC X(08).
023800     05  WS-GID-PREFIXO          PIC X(04).
023900     05  WS-GID-DATA-EXEC        PIC 9(08).
024000     05  WS-GID-ID-GERADO        PIC X(12).
024100******************************************************************
024200     05  FILLER                  PIC X(01).
024300 PROCEDURE DIVISION.
024400******************************************************************
024500 0000-CONTROLE-LOTE.
024600     PERFORM 1000-ABRE-ARQUIVOS THRU 1000-EXIT.
024610     IF SW-REPROC-LIGADO
024620         PERFORM 9010-JORNALIZA-REPROC THRU 9010-EXIT
024630     END-IF.
024700     PERFORM 2000-PROCESSA-TRANSACAO THRU 2000-EXIT
024800         UNTIL WS-EOF-TRANSACAO.
024900     CLOSE TRANSACOES-ARQ.
025000     PERFORM 8000-GERA-RELATORIO THRU 8000-EXIT.
025100     PERFORM 9000-ENCERRA-LOTE THRU 9000-EXIT.
025200     DISPLAY "BIBLIOTECA - LOTE ENCERRADO. TRANSACOES="
025300             WS-QTD-TRANSACOES " REJEITADAS=" WS-QTD-REJEITADAS.
025400     STOP RUN.
025500*
025600******************************************************************
025700* 1000-ABRE-ARQUIVOS - ABRE O ARQUIVO DE TRANSACOES E LE O
025800* REGISTRO DE CONTROLE, QUE TRAZ A DATA DE EXECUCAO DO LOTE
025900* (VEJA PEDIDO 163).  EM SEGUIDA JA POSICIONA A PRIMEIRA
026000* TRANSACAO PARA O LACO PRINCIPAL.
026100******************************************************************
026200 1000-ABRE-ARQUIVOS.
026210     ADD 1 TO WS-QTD-ABERTURAS-LOTE.
026300     OPEN INPUT TRANSACOES-ARQ.
026400     IF ARQST-TRN NOT = "00"
026500         DISPLAY "BIBLIOTECA - ERRO ABERTURA TRANSACO " ARQST-TRN
026600         MOVE "S" TO WS-FIM-TRANSACAO
026700     ELSE
026800         PERFORM 1050-LE-REGISTRO-CTL THRU 1050-EXIT.
026900 1000-EXIT.
027000     EXIT.
027100*
027200 1050-LE-REGISTRO-CTL.
027300     READ TRANSACOES-ARQ
027400         AT END MOVE "S" TO WS-FIM-TRANSACAO
027500         NOT AT END
027600             IF CTL-MARCA = "CTL"
027700                 MOVE CTL-DATA-EXEC TO WS-DATA-EXEC-LOTE
027800                 PERFORM 1100-LE-TRANSACAO THRU 1100-EXIT
027900             ELSE
028000                 DISPLAY "BIBLIOTECA - REGISTRO DE CONTROLE AUSENTE"
028100                 MOVE "S" TO WS-FIM-TRANSACAO.
028200 1050-EXIT.
028300     EXIT.
028400*
028500 1100-LE-TRANSACAO.
028600     READ TRANSACOES-ARQ
028700         AT END MOVE "S" TO WS-FIM-TRANSACAO.
028800 1100-EXIT.
028900     EXIT.
029000*
029100******************************************************************
029200* 2000-PROCESSA-TRANSACAO - DESPACHA A TRANSACAO CORRENTE PARA O
029300* SERVICO INDICADO E LE A PROXIMA (VEJA PEDIDO 121/145).
029400******************************************************************
029500 2000-PROCESSA-TRANSACAO.
029510*    A PROXIMA TRANSACAO SO E LIDA DEPOIS DE DESPACHAR A ATUAL --
029520*    E O QUE MANTEM O LOTE SEQUENCIAL, TRANSACAO POR TRANSACAO,
029530*    SEM PROCESSAMENTO PARALELO OU FILA INTERMEDIARIA.
029600     ADD 1 TO WS-QTD-TRANSACOES.
029700     PERFORM 2100-DESPACHA-SERVICO THRU 2100-EXIT.
029800     PERFORM 1100-LE-TRANSACAO THRU 1100-EXIT.
029900 2000-EXIT.
030000     EXIT.
030100*
030200 2100-DESPACHA-SERVICO.
030300     EVALUATE TRUE
030400         WHEN TRAN-EH-CATALOGO
030500             PERFORM 3000-CHAMA-CATLOGO THRU 3000-EXIT
030600         WHEN TRAN-EH-SOCIOS
030700             PERFORM 3100-CHAMA-SOCIOS THRU 3100-EXIT
030800         WHEN TRAN-EH-EMPRESTIMO
030900             PERFORM 3200-CHAMA-EMPRESTIMO THRU 3200-EXIT
031000         WHEN TRAN-EH-DEVOLUCAO
031100             PERFORM 3300-CHAMA-DEVOLUCAO THRU 3300-EXIT
031200         WHEN TRAN-EH-RESERVA
031300             PERFORM 3400-CHAMA-RESERVA THRU 3400-EXIT
031400         WHEN OTHER
031500             ADD 1 TO WS-QTD-REJEITADAS
031600             DISPLAY "BIBLIOTECA - SERVICO DESCONHECIDO "
031700                     TRAN-SERVICO " FUNCAO " TRAN-FUNCAO
031800     END-EVALUATE.
031900 2100-EXIT.
032000     EXIT.
032100*
032200******************************************************************
032300* 3000-CHAMA-CATLOGO - MONTA A AREA DE PARAMETROS DO CATLOGO A
032400* PARTIR DA TRANSACAO E CHAMA O SERVICO.
032500******************************************************************
032600 3000-CHAMA-CATLOGO.
032700*    PEDIDO 272 (DPS 03/22/05) - TRANSACOES BUSCA-CHAVE E
032800*    BUSCA-CRIT REAPROVEITAM TRAN-PALAVRAS COMO TERMO DE BUSCA
032900*    E TRAN-NOVO-STATUS COMO CRITERIO DE STATUS; DEMAIS CAMPOS
033000*    DA TRANSACAO SERVEM DE CRITERIO QUANDO PREENCHIDOS.
033100     MOVE TRAN-FUNCAO       TO WS-CAT-FUNCAO.
033200     MOVE WS-DATA-EXEC-LOTE TO WS-CAT-DATA-EXEC.
033300     MOVE TRAN-ISBN         TO WS-CAT-ISBN.
033400     MOVE TRAN-TITULO       TO WS-CAT-TITULO.
033500     MOVE TRAN-AUTOR        TO WS-CAT-AUTOR.
033600     MOVE TRAN-EDITORA      TO WS-CAT-EDITORA.
033700     MOVE TRAN-ANO          TO WS-CAT-ANO.
033800     MOVE TRAN-CATEGORIA    TO WS-CAT-CATEGORIA.
033900     MOVE TRAN-PALAVRAS     TO WS-CAT-PALAVRAS.
034000     MOVE TRAN-PALAVRAS     TO WS-CAT-PALAVRA-BUSCA.
034100     MOVE TRAN-NOVO-STATUS  TO WS-CAT-STATUS-CRIT.
034200     MOVE TRAN-BARCODE      TO WS-CAT-BARCODE.
034300     MOVE TRAN-CONDICAO     TO WS-CAT-CONDICAO.
034400     MOVE TRAN-LOCALIZACAO  TO WS-CAT-LOCALIZACAO.
034500     MOVE TRAN-ATOR         TO WS-CAT-ATOR.
034600     CALL "CATLOGO" USING WS-PARAM-CATLOGO.
034700     IF NOT WS-CAT-RETORNO-OK
034800         PERFORM 7000-REGISTRA-REJEICAO THRU 7000-EXIT
034900         MOVE WS-CAT-RETORNO-COD TO WS-COD-REJEICAO
035000         MOVE WS-CAT-RETORNO-MSG TO WS-MSG-REJEICAO
035100         PERFORM 7100-DISPLAY-REJEICAO THRU 7100-EXIT.
035200 3000-EXIT.
035300     EXIT.
035400*
035500 3100-CHAMA-SOCIOS.
035600     MOVE TRAN-FUNCAO       TO WS-SOC-FUNCAO.
035700     MOVE WS-DATA-EXEC-LOTE TO WS-SOC-DATA-EXEC.
035800     MOVE TRAN-MATRICULA    TO WS-SOC-MATRICULA.
035900     MOVE TRAN-SOBRENOME    TO WS-SOC-SOBRENOME.
036000     MOVE TRAN-NOME         TO WS-SOC-NOME.
036100     MOVE TRAN-EMAIL        TO WS-SOC-EMAIL.
036200     MOVE TRAN-TELEFONE     TO WS-SOC-TELEFONE.
036300     MOVE TRAN-TIPO-SOCIO   TO WS-SOC-TIPO.
036400     MOVE TRAN-NOVO-STATUS  TO WS-SOC-NOVO-STATUS.
036500     MOVE TRAN-VARIACAO-EMPR TO WS-SOC-VARIACAO-EMPR.
036600     MOVE TRAN-ATOR         TO WS-SOC-ATOR.
036700     CALL "SOCIOS" USING WS-PARAM-SOCIOS.
036800     IF NOT WS-SOC-RETORNO-OK
036900         PERFORM 7000-REGISTRA-REJEICAO THRU 7000-EXIT
037000         MOVE WS-SOC-RETORNO-COD TO WS-COD-REJEICAO
037100         MOVE WS-SOC-RETORNO-MSG TO WS-MSG-REJEICAO
037200         PERFORM 7100-DISPLAY-REJEICAO THRU 7100-EXIT.
037300 3100-EXIT.
037400     EXIT.
037500*
037600 3200-CHAMA-EMPRESTIMO.
037700     MOVE TRAN-FUNCAO       TO WS-EMP-FUNCAO.
037800     MOVE WS-DATA-EXEC-LOTE TO WS-EMP-DATA-EXEC.
037900     MOVE TRAN-MATRICULA    TO WS-EMP-MATRICULA.
038000     MOVE TRAN-ISBN         TO WS-EMP-ISBN.
038100     MOVE TRAN-BARCODE      TO WS-EMP-BARCODE.
038200     MOVE TRAN-PRAZO-DIAS   TO WS-EMP-PRAZO-DIAS.
038300     MOVE TRAN-LOAN-ID      TO WS-EMP-LOAN-ID.
038400     MOVE TRAN-ATOR         TO WS-EMP-ATOR.
038500     CALL "EMPRESTIMO" USING WS-PARAM-EMPRESTIMO.
038600     IF NOT WS-EMP-RETORNO-OK
038700         PERFORM 7000-REGISTRA-REJEICAO THRU 7000-EXIT
038800         MOVE WS-EMP-RETORNO-COD TO WS-COD-REJEICAO
038900         MOVE WS-EMP-RETORNO-MSG TO WS-MSG-REJEICAO
039000         PERFORM 7100-DISPLAY-REJEICAO THRU 7100-EXIT.
039100 3200-EXIT.
039200     EXIT.
039300*
039400 3300-CHAMA-DEVOLUCAO.
039500     MOVE TRAN-FUNCAO       TO WS-DEV-FUNCAO.
039600     MOVE WS-DATA-EXEC-LOTE TO WS-DEV-DATA-EXEC.
039700     MOVE TRAN-LOAN-ID      TO WS-DEV-LOAN-ID.
039800     MOVE TRAN-ATOR         TO WS-DEV-ATOR.
039900     CALL "DEVOLUCAO" USING WS-PARAM-DEVOLUCAO.
040000     IF NOT WS-DEV-RETORNO-OK
040100         PERFORM 7000-REGISTRA-REJEICAO THRU 7000-EXIT
040200         MOVE WS-DEV-RETORNO-COD TO WS-COD-REJEICAO
040300         MOVE WS-DEV-RETORNO-MSG TO WS-MSG-REJEICAO
040400         PERFORM 7100-DISPLAY-REJEICAO THRU 7100-EXIT.
040500 3300-EXIT.
040600     EXIT.
040700*
040800 3400-CHAMA-RESERVA.
040900     MOVE TRAN-FUNCAO       TO WS-RES-FUNCAO.
041000     MOVE WS-DATA-EXEC-LOTE TO WS-RES-DATA-EXEC.
041100     MOVE TRAN-MATRICULA    TO WS-RES-MATRICULA.
041200     MOVE TRAN-ISBN         TO WS-RES-ISBN.
041300     MOVE TRAN-ATOR         TO WS-RES-ATOR.
041400     MOVE TRAN-RESERVA-ID   TO WS-RES-RESERVA-ID.
041500     CALL "RESERVA" USING WS-PARAM-RESERVA.
041600     IF NOT WS-RES-RETORNO-OK
041700         PERFORM 7000-REGISTRA-REJEICAO THRU 7000-EXIT
041800         MOVE WS-RES-RETORNO-COD TO WS-COD-REJEICAO
041900         MOVE WS-RES-RETORNO-MSG TO WS-MSG-REJEICAO
042000         PERFORM 7100-DISPLAY-REJEICAO THRU 7100-EXIT.
042100 3400-EXIT.
042200     EXIT.
042300*
042400******************************************************************
042500* 7000-REGISTRA-REJEICAO / 7100-DISPLAY-REJEICAO - CONTA E EXIBE
042600* UMA TRANSACAO REJEITADA POR UM SERVICO (PEDIDO 226/258).  O
042700* LOTE NAO PARA; SEGUE PARA A PROXIMA TRANSACAO.
042800******************************************************************
042900 7000-REGISTRA-REJEICAO.
043000     ADD 1 TO WS-QTD-REJEITADAS.
043100 7000-EXIT.
043200     EXIT.
043300*
043400 7100-DISPLAY-REJEICAO.
043500     DISPLAY "BIBLIOTECA - TRANSACAO REJEITADA " TRAN-SERVICO
043600             " " TRAN-FUNCAO " COD=" WS-COD-REJEICAO
043700             " " WS-MSG-REJEICAO.
043800 7100-EXIT.
043900     EXIT.
044000*
044100******************************************************************
044200* 8000-GERA-RELATORIO - CHAMA A ESTATISTICAS UMA UNICA VEZ, NO
044300* FIM DO LOTE (PEDIDO 156).
044400******************************************************************
044500 8000-GERA-RELATORIO.
044600     MOVE "GERA-RELAT  "   TO WS-EST-FUNCAO.
044700     MOVE WS-DATA-EXEC-LOTE TO WS-EST-DATA-EXEC.
044800     CALL "ESTATISTICAS" USING WS-PARAM-ESTATISTICAS.
044900     IF NOT WS-EST-RETORNO-OK
045000         DISPLAY "BIBLIOTECA - ERRO GERACAO RELATORIO "
045100                 WS-EST-RETORNO-MSG.
045200 8000-EXIT.
045300     EXIT.
045400*
045500******************************************************************
045600* 9000-ENCERRA-LOTE - CHAMA A ROTINA DE ENCERRAMENTO DE CADA
045700* SERVICO, LIBERA O GERADOR-ID E FECHA O JORNAL (PEDIDO 233).
045800******************************************************************
045900 9000-ENCERRA-LOTE.
046000     MOVE "ENCERRA     " TO WS-CAT-FUNCAO.
046100     CALL "CATLOGO" USING WS-PARAM-CATLOGO.
046200     MOVE "ENCERRA     " TO WS-SOC-FUNCAO.
046300     CALL "SOCIOS" USING WS-PARAM-SOCIOS.
046400     MOVE "ENCERRA     " TO WS-EMP-FUNCAO.
046500     CALL "EMPRESTIMO" USING WS-PARAM-EMPRESTIMO.
046600     MOVE "ENCERRA     " TO WS-DEV-FUNCAO.
046700     CALL "DEVOLUCAO" USING WS-PARAM-DEVOLUCAO.
046800     MOVE "ENCERRA     " TO WS-RES-FUNCAO.
046900     CALL "RESERVA" USING WS-PARAM-RESERVA.
047000     MOVE "ENCERRA " TO WS-GID-FUNCAO.
047100     CALL "GERADOR-ID" USING WS-GID-FUNCAO WS-GID-PREFIXO
047200         WS-GID-DATA-EXEC WS-GID-ID-GERADO.
047300     MOVE "FECHA   " TO WS-JRN-FUNCAO.
047400     CALL "JORNAL" USING WS-JRN-FUNCAO WS-JRN-DATA WS-JRN-NIVEL
047500         WS-JRN-ATOR WS-JRN-ACAO WS-JRN-ALVO WS-JRN-DETALHE.
047600 9000-EXIT.
047700     EXIT.
047710*
047720******************************************************************
047730* 9010-JORNALIZA-REPROC - QUANDO A UPSI-0 ESTA LIGADA (LOTE
047740* REPROCESSADO), GRAVA UM AVISO NO JORNAL LOGO NA ABERTURA DO
047750* ARQUIVO DE TRANSACOES, ANTES DE PROCESSAR A PRIMEIRA (PEDIDO
047760* 281).
047770******************************************************************
047780 9010-JORNALIZA-REPROC.
047790     MOVE "GRAVA   " TO WS-JRN-FUNCAO.
047800     MOVE WS-DATA-EXEC-LOTE TO WS-JRN-DATA.
047810     MOVE "WARNING" TO WS-JRN-NIVEL.
047820     MOVE "SISTEMA   " TO WS-JRN-ATOR.
047830     MOVE "REPROCESSAMENTO-LOTE     " TO WS-JRN-ACAO.
047840     MOVE SPACES TO WS-JRN-ALVO.
047850     MOVE "LOTE REPROCESSADO - VER JCL/UPSI PARA MOTIVO"
047860         TO WS-JRN-DETALHE.
047870     CALL "JORNAL" USING WS-JRN-FUNCAO WS-JRN-DATA WS-JRN-NIVEL
047880         WS-JRN-ATOR WS-JRN-ACAO WS-JRN-ALVO WS-JRN-DETALHE.
047890 9010-EXIT.
047900     EXIT.
