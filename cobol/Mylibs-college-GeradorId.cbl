000100******************************************************************
000200* AUTHOR:        JULIO CESAR
000300* INSTALLATION:  SANTOS DATA CENTER - BIBLIOTECA CENTRAL
000400* DATE-WRITTEN:  11/22/1994
000500* DATE-COMPILED:
000600* SECURITY:      CONFIDENCIAL - USO INTERNO DA BIBLIOTECA
000700******************************************************************
000800* HISTORICO DE ALTERACOES
000900*   11/22/94  JVC  PEDIDO 118   PRIMEIRA VERSAO - CONTADOR POR
001000*                               PREFIXO GRAVADO EM ID-REGISTER
001100*   12/05/94  JVC  PEDIDO 122   CORRIGE ESTOURO DO CONTADOR
001200*                               QUANDO PREFIXO NOVO NAO EXISTE
001300*   03/14/95  RSA  PEDIDO 140   AJUSTE NA TABELA DE DIGITOS
001400*                               (36 POSICOES 0-9 A-Z)
001500*   09/02/97  RSA  PEDIDO 176   ROTINA ENCERRA FECHA O REGISTRO
001600*                               NO FIM DO LOTE
001700*   01/18/99  MTS  PEDIDO 205   VIRADA DO SECULO - CAMPO DE ANO
001800*                               DA CHAVE-EXEC PASSA A TER 4 DIG.
001900*   06/30/99  MTS  PEDIDO 206   TESTE DE REGRESSAO Y2K CONCLUIDO
002000*   02/09/01  DPS  PEDIDO 233   PERMITE ATE 20 PREFIXOS ATIVOS
002100*   07/11/03  DPS  PEDIDO 258   JORNALIZA GERACAO DE ID QUANDO
002200*                               O REGISTRO ESTA CHEIO
002210*   11/08/05  DPS  PEDIDO 281   REMOVIDOS C01 E CLASS ALFANUMERICO
002220*                               DO SPECIAL-NAMES (NUNCA USADOS);
002230*                               UPSI-0 (SW-REINICIO) AGORA AVISA
002240*                               NO CONSOLE QUANDO O LOTE E UM
002250*                               REINICIO, NA PRIMEIRA CHAMADA
002300******************************************************************
002400 IDENTIFICATION DIVISION.
002500 PROGRAM-ID.    GERADOR-ID.
002600 AUTHOR.        JULIO CESAR.
002700 INSTALLATION.  SANTOS DATA CENTER - BIBLIOTECA CENTRAL.
002800 DATE-WRITTEN.  11/22/1994.
002900 DATE-COMPILED.
003000 SECURITY.      CONFIDENCIAL - USO INTERNO DA BIBLIOTECA.
003100******************************************************************
003200* GERA IDENTIFICADORES UNICOS NO FORMATO PREFIXO-8CAR, ONDE OS
003300* 8 CARACTERES SAO TIRADOS DE UM CONTADOR POR PREFIXO CONVERTIDO
003400* PARA BASE 36 (0-9 E A-Z).  O CONTADOR E RECONSTRUIDO NO INICIO
003500* DO LOTE A PARTIR DO ARQUIVO ID-REGISTER, E CADA ID EMITIDO E
003600* GRAVADO NAQUELE ARQUIVO PARA NUNCA SER REEMITIDO.
003700******************************************************************
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     UPSI-0 IS SW-REINICIO ON STATUS IS SW-REINICIO-LIGADO
004400                             OFF STATUS IS SW-REINICIO-DESLIGADO.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT ID-REGISTER ASSIGN TO IDREG
004800            ORGANIZATION IS LINE SEQUENTIAL
004900            FILE STATUS IS ARQST-REG.
005000******************************************************************
005100 DATA DIVISION.
005200 FILE SECTION.
005300 FD  ID-REGISTER
005400     LABEL RECORDS STANDARD.
005500 01  REG-ID-LINHA.
005600     05  REG-PREFIXO-LIDO        PIC X(04).
005700     05  REG-SUFIXO-LIDO         PIC X(08).
005800     05  FILLER                  PIC X(08).
005900 01  REG-ID-LINHA-R REDEFINES REG-ID-LINHA.
006000     05  REG-ID-COMPLETO         PIC X(12).
006100     05  FILLER                  PIC X(08).
006200******************************************************************
006300 WORKING-STORAGE SECTION.
006350******************************************************************
006360* WS-QTD-IDS-GERADOS - CONTA QUANTOS IDS SAIRAM NESTA RODADA;
006370* USADO SO NO TRACE DE REINICIO (PEDIDO 281).
006380******************************************************************
006390 77  WS-QTD-IDS-GERADOS          PIC 9(05) COMP VALUE ZERO.
006400******************************************************************
006500 01  WS-CHAVES-CONTROLE.
006600     05  ARQST-REG               PIC X(02) VALUE SPACES.
006700     05  WS-FIM-REGISTER         PIC X(01) VALUE "N".
006800         88 WS-EOF-REGISTER              VALUE "S".
006900     05  WS-PRIMEIRA-VEZ         PIC X(01) VALUE "S".
007000         88 WS-EH-PRIMEIRA-VEZ           VALUE "S".
007100     05  FILLER                  PIC X(10).
007200*
007300 01  WS-TABELA-CONTADORES.
007400     05  WS-QTD-PREFIXOS         PIC 9(02) COMP VALUE ZERO.
007500     05  WS-CONTADOR-OCR OCCURS 20 TIMES
007600                         INDEXED BY WS-IDX-CONT.
007700         10  WS-CONT-PREFIXO     PIC X(04).
007800         10  WS-CONT-VALOR       PIC 9(08) COMP VALUE ZERO.
007900     05  FILLER                  PIC X(01).
008000 01  WS-CONT-VALOR-X REDEFINES WS-CONT-VALOR PIC X(08).
008100*
008200 01  WS-DATA-EXEC                PIC 9(08) VALUE ZERO.
008300 01  WS-DATA-EXEC-R REDEFINES WS-DATA-EXEC.
008400     05  WS-ANO-EXEC             PIC 9(04).
008500     05  WS-MES-EXEC             PIC 9(02).
008600     05  WS-DIA-EXEC             PIC 9(02).
008700*
008800 01  WS-TABELA-DIGITOS           PIC X(36)
008900                     VALUE "0123456789ABCDEFGHIJKLMNOPQRSTUVWXYZ".
009000 01  WS-DIGITOS-R REDEFINES WS-TABELA-DIGITOS.
009100     05  WS-DIGITO               PIC X(01) OCCURS 36 TIMES.
009200*
009300 01  WS-AREA-CONVERSAO.
009400     05  WS-VALOR-TRABALHO       PIC 9(08) COMP.
009500     05  WS-RESTO                PIC 9(02) COMP.
009600     05  WS-POS-SUFIXO           PIC 9(02) COMP.
009700     05  WS-SUFIXO-STR           PIC X(08) VALUE SPACES.
009800     05  FILLER                  PIC X(06).
009900*
010000 01  WS-ACHOU-PREFIXO            PIC X(01) VALUE "N".
010100     88 WS-PREFIXO-ENCONTRADO            VALUE "S".
010200******************************************************************
010300 LINKAGE SECTION.
010400 01  LK-PARAMETROS-ID.
010500     05  LK-FUNCAO               PIC X(08).
010600         88 LK-EH-PROXIMO                VALUE "PROXIMO ".
010700         88 LK-EH-ENCERRA                VALUE "ENCERRA ".
010800     05  LK-PREFIXO              PIC X(04).
010900     05  LK-DATA-EXEC            PIC 9(08).
011000     05  LK-ID-GERADO            PIC X(12).
011100     05  FILLER                  PIC X(01).
011200******************************************************************
011300 PROCEDURE DIVISION USING LK-PARAMETROS-ID.
011400******************************************************************
011500 0000-CONTROLE.
011600     MOVE LK-DATA-EXEC TO WS-DATA-EXEC.
011700     IF WS-EH-PRIMEIRA-VEZ
011710         IF SW-REINICIO-LIGADO
011720             DISPLAY "GERADOR-ID - REINICIO DE LOTE - CONTADORES "
011730                     "REMONTADOS A PARTIR DO ID-REGISTER"
011740         END-IF
011800         PERFORM 1000-ABRE-E-CARREGA THRU 1000-EXIT
011900         MOVE "N" TO WS-PRIMEIRA-VEZ.
012000     IF LK-EH-PROXIMO
012100         PERFORM 2000-PROXIMO-ID THRU 2000-EXIT
012200     ELSE
012300         IF LK-EH-ENCERRA
012400             PERFORM 3000-ENCERRA THRU 3000-EXIT.
012500     GOBACK.
012600*
012700******************************************************************
012800* 1000-ABRE-E-CARREGA - LE O REGISTRO DE IDS JA EMITIDOS E
012900* RECONSTROI, PARA CADA PREFIXO, O MAIOR CONTADOR JA USADO.
013000******************************************************************
013100 1000-ABRE-E-CARREGA.
013200     OPEN INPUT ID-REGISTER.
013300     IF ARQST-REG = "35"
013400         MOVE "S" TO WS-FIM-REGISTER
013500     ELSE
013600         IF ARQST-REG NOT = "00"
013700             DISPLAY "GERADOR-ID - ERRO ABERTURA IDREG " ARQST-REG
013800             MOVE "S" TO WS-FIM-REGISTER
013900         ELSE
014000             PERFORM 1100-LE-REGISTRO THRU 1100-EXIT
014100             PERFORM 1150-PROCESSA-REGISTRO THRU 1150-EXIT
014200                 UNTIL WS-EOF-REGISTER
014300             CLOSE ID-REGISTER.
014400 1000-EXIT.
014500     EXIT.
014600*
014700 1100-LE-REGISTRO.
014800     READ ID-REGISTER
014900         AT END MOVE "S" TO WS-FIM-REGISTER.
015000 1100-EXIT.
015100     EXIT.
015200*
015300 1150-PROCESSA-REGISTRO.
015400     PERFORM 1200-ACUMULA-CONTADOR THRU 1200-EXIT.
015500     PERFORM 1100-LE-REGISTRO THRU 1100-EXIT.
015600 1150-EXIT.
015700     EXIT.
015800*
015900 1200-ACUMULA-CONTADOR.
016000     MOVE "N" TO WS-ACHOU-PREFIXO.
016100     PERFORM 1210-TESTA-PREFIXO-LIDO THRU 1210-EXIT
016200         VARYING WS-IDX-CONT FROM 1 BY 1
016300         UNTIL WS-IDX-CONT > WS-QTD-PREFIXOS.
016400     IF NOT WS-PREFIXO-ENCONTRADO
016500         IF WS-QTD-PREFIXOS < 20
016600             ADD 1 TO WS-QTD-PREFIXOS
016700             SET WS-IDX-CONT TO WS-QTD-PREFIXOS
016800             MOVE REG-PREFIXO-LIDO TO WS-CONT-PREFIXO (WS-IDX-CONT)
016900             MOVE 1 TO WS-CONT-VALOR (WS-IDX-CONT)
017000         ELSE
017100             DISPLAY "GERADOR-ID - TABELA DE PREFIXOS CHEIA".
017200 1200-EXIT.
017300     EXIT.
017400*
017500 1210-TESTA-PREFIXO-LIDO.
017600     IF WS-CONT-PREFIXO (WS-IDX-CONT) = REG-PREFIXO-LIDO
017700         MOVE "S" TO WS-ACHOU-PREFIXO
017800         ADD 1 TO WS-CONT-VALOR (WS-IDX-CONT).
017900 1210-EXIT.
018000     EXIT.
018100*
018200******************************************************************
018300* 2000-PROXIMO-ID - INCREMENTA O CONTADOR DO PREFIXO PEDIDO E
018400* CONVERTE PARA 8 CARACTERES EM BASE 36, GRAVANDO NO REGISTRO.
018500******************************************************************
018600 2000-PROXIMO-ID.
018610     ADD 1 TO WS-QTD-IDS-GERADOS.
018700     MOVE "N" TO WS-ACHOU-PREFIXO.
018800     PERFORM 2010-TESTA-PREFIXO-PEDIDO THRU 2010-EXIT
018900         VARYING WS-IDX-CONT FROM 1 BY 1
019000         UNTIL WS-IDX-CONT > WS-QTD-PREFIXOS.
019100     IF NOT WS-PREFIXO-ENCONTRADO
019200         ADD 1 TO WS-QTD-PREFIXOS
019300         SET WS-IDX-CONT TO WS-QTD-PREFIXOS
019400         MOVE LK-PREFIXO TO WS-CONT-PREFIXO (WS-IDX-CONT)
019500         MOVE 1 TO WS-CONT-VALOR (WS-IDX-CONT).
019600     MOVE WS-CONT-VALOR (WS-IDX-CONT) TO WS-VALOR-TRABALHO.
019700     PERFORM 2100-CONVERTE-BASE36 THRU 2100-EXIT.
019800     MOVE SPACES TO LK-ID-GERADO.
019900     STRING LK-PREFIXO DELIMITED BY SPACE
020000            WS-SUFIXO-STR DELIMITED BY SIZE
020100            INTO LK-ID-GERADO.
020200     PERFORM 2200-GRAVA-REGISTRO THRU 2200-EXIT.
020300 2000-EXIT.
020400     EXIT.
020500*
020600 2010-TESTA-PREFIXO-PEDIDO.
020700     IF WS-CONT-PREFIXO (WS-IDX-CONT) = LK-PREFIXO
020800         MOVE "S" TO WS-ACHOU-PREFIXO
020900         ADD 1 TO WS-CONT-VALOR (WS-IDX-CONT).
021000 2010-EXIT.
021100     EXIT.
021200*
021300 2100-CONVERTE-BASE36.
021400     MOVE SPACES TO WS-SUFIXO-STR.
021500     PERFORM 2110-CONVERTE-UM-DIGITO THRU 2110-EXIT
021600         VARYING WS-POS-SUFIXO FROM 8 BY -1
021700         UNTIL WS-POS-SUFIXO < 1.
021800 2100-EXIT.
021900     EXIT.
022000*
022100 2110-CONVERTE-UM-DIGITO.
022110*    BASE 36 (0-9, A-Z) DA DIREITA PARA A ESQUERDA (VARYING ...
022120*    BY -1 EM 2100) -- CADA CHAMADA CONSOME UM DIGITO E DIVIDE
022130*    O RESTO DA CONTA POR 36 DE NOVO, IGUAL A CONVERSAO DE BASE
022140*    MANUAL DE QUALQUER LIVRO-TEXTO.
022200     DIVIDE WS-VALOR-TRABALHO BY 36
022300         GIVING WS-VALOR-TRABALHO
022400         REMAINDER WS-RESTO.
022500     MOVE WS-DIGITO (WS-RESTO + 1)
022600          TO WS-SUFIXO-STR (WS-POS-SUFIXO:1).
022700 2110-EXIT.
022800     EXIT.
022900*
023000 2200-GRAVA-REGISTRO.
023100     OPEN EXTEND ID-REGISTER.
023200     IF ARQST-REG NOT = "00"
023300         DISPLAY "GERADOR-ID - ERRO EXTEND IDREG " ARQST-REG
023400     ELSE
023500         MOVE SPACES TO REG-ID-LINHA
023600         MOVE LK-PREFIXO TO REG-PREFIXO-LIDO
023700         MOVE WS-SUFIXO-STR TO REG-SUFIXO-LIDO
023800         WRITE REG-ID-LINHA
023900         CLOSE ID-REGISTER.
024000 2200-EXIT.
024100     EXIT.
024200*
024300******************************************************************
024400* 3000-ENCERRA - CHAMADA PELO PROGRAMA CONTROLADOR NO FIM DO
024500* LOTE. NAO HA NADA A FECHAR AQUI PORQUE CADA GRAVACAO ABRE E
024600* FECHA O ARQUIVO (VEJA 2200), MAS O PONTO DE ENTRADA FICA
024700* RESERVADO PARA SIMETRIA COM OS DEMAIS SERVICOS DO LOTE.
024800******************************************************************
024900 3000-ENCERRA.
025000     MOVE "S" TO WS-PRIMEIRA-VEZ.
025100     MOVE 0 TO WS-QTD-PREFIXOS.
025200 3000-EXIT.
025300     EXIT.
